000100*--------------------------------------------------------------------*
000200* Copybook   :: ATPEVTC                                              *
000300* Inhalt     :: Satzbild EVENT (erkanntes Ereignis je Messpunkt)    *
000400* Benutzt in :: ATPEVT0M                                             *
000500*--------------------------------------------------------------------*
000600* Vers.  | Datum      | von | Kommentar                              *
000700*--------|------------|-----|----------------------------------------*
000800* A.00.00| 1986-03-02 | hr  | Neuerstellung fuer ATP-Auswertung       *
000900*--------------------------------------------------------------------*
001000 01  ATP-EVENT-REC.
001100*    ---> Ereignisart :: 1=Bremsung  2=Ueberschreitung  3=Stoerung
001200     05  EV-TYPE                  PIC 9(01).
001300         88  EV-IS-BRAKE                     VALUE 1.
001400         88  EV-IS-OVERSPEED                 VALUE 2.
001500         88  EV-IS-FAILURE                   VALUE 3.
001600*    ---> Zeitpunkt des Ereignisses
001700     05  EV-TIMESTAMP             PIC 9(14).
001800*    ---> Streckenposition in Metern
001900     05  EV-LOCATION              PIC S9(07).
002000*    ---> Klartextbeschreibung des Ereignisses
002100     05  EV-DESCRIPTION           PIC X(60).
002200*    ---> Reservefeld fuer kuenftige Erweiterungen
002300     05  FILLER                  PIC X(02).
