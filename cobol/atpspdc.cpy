000100*--------------------------------------------------------------------*
000200* Copybook   :: ATPSPDC                                              *
000300* Inhalt     :: Satzbild SPEED-POINT (ein Messpunkt des Fahrtschreibers)
000400* Benutzt in :: ATPSPD0M, ATPEVT0M, ATPPRK0M, ATPSUM0M               *
000500*--------------------------------------------------------------------*
000600* Vers.  | Datum      | von | Kommentar                              *
000700*--------|------------|-----|----------------------------------------*
000800* A.00.00| 1986-02-11 | hr  | Neuerstellung fuer ATP-Auswertung       *
000900* A.01.00| 1991-07-03 | kl  | SP-SPEED auf LEADING SEPARATE umgestellt*
001000*        |            |     | (Vorzeichen muss fuer Ungueltig-Pruefung*
001100*        |            |     | getrennt lesbar sein)                  *
001200*--------------------------------------------------------------------*
001300 01  ATP-SPEED-POINT-REC.
001400*    ---> Messzeitpunkt, Format JJJJMMTTHHMMSS
001500     05  SP-TIMESTAMP            PIC 9(14).
001600*    ---> Streckenposition in Metern (Tacho-Null am Streckenanfang)
001700     05  SP-LOCATION             PIC S9(07).
001800*    ---> Istgeschwindigkeit km/h; negativ = Messpunkt ungueltig
001900     05  SP-SPEED                PIC S9(03)
002000                                  SIGN IS LEADING SEPARATE CHARACTER.
002100*    ---> zulaessige (Soll-) Geschwindigkeit km/h
002200     05  SP-TARGET-SPEED         PIC S9(03).
002300*    ---> Reservefeld fuer kuenftige Erweiterungen
002400     05  FILLER                  PIC X(02).
