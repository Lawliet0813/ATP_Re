000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000150*    Standardbibliotheken des Systems (COBOLLIB, TAL, ASCII/EBCDIC-
000160*    Umsetzung), wie in allen ATP-Teilmodulen
000200?SEARCH  =TALLIB
000300?SEARCH  =ASC2EBC
000400?SEARCH  =EBC2ASC
000500
000600* ATP-Modul
000650*    Gemeinsame ATP-Bibliothek (Satzlayouts, Hilfsroutinen)
000700?SEARCH  =ATPLIB
000800
000850*    Compileroptionen: keine Listing-Map, SAVEABEND fuer Dumpfile
000860*    im Fehlerfall, Formularlaenge 66 Zeilen, Pruefstufe 3
000900?NOLMAP, SYMBOLS, INSPECT
001000?SAVE ALL
001100?SAVEABEND
001200?LINES 66
001300?CHECK 3
001400
001500 IDENTIFICATION DIVISION.
001600 
001700 PROGRAM-ID.      ATPSPD0M.
001800 AUTHOR.          H. RUEEGG.
001900 INSTALLATION.    SBB INFORMATIK ZUERICH.
002000 DATE-WRITTEN.    1986-02-11.
002100 DATE-COMPILED.
002200 SECURITY.        INTERN - NUR FUER AUTORISIERTE BENUTZER.
002300 
002400*****************************************************************
002500* Letzte Aenderung :: 2000-03-20
002600* Letzte Version   :: C.04.00
002700* Kurzbeschreibung :: Geschwindigkeitskurve einer ATP-Aufzeichnung
002800*                     (Min/Max/Mittel, Ueberschreitungen, Bremsungen,
002900*                     Gesamtstrecke und Fahrzeit)
003000* Auftrag          :: ATP-0001 / ATP-0007
003100*
003200* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003400*----------------------------------------------------------------*
003500* Vers.   | Datum      | von | Kommentar                          *
003600*---------|------------|-----|------------------------------------*
003700* A.00.00 | 1986-02-11 | hr  | Neuerstellung                       *
003800* A.01.00 | 1987-06-19 | hr  | Bremspunkt-Erkennung ergaenzt        *
003900* A.02.00 | 1989-09-04 | kl  | Streckenlaenge/Fahrzeit am Fahrt-    *
004000*         |            |     | ende, statt je Satz neu berechnet   *
004100* B.00.00 | 1991-07-03 | kl  | Umstellung LINK-REC auf neues        *
004200*         |            |     | ATP-Rahmenwerk (vgl. SSFEIN0)        *
004300* B.01.00 | 1993-02-22 | rm  | Durchschnittsgeschwindigkeit neu     *
004400*         |            |     | ROUNDED (vorher Abschneiden)         *
004500* B.02.00 | 1995-05-08 | rm  | Leerauswertung (0 Messpunkte) liefert*
004600*         |            |     | neu definiert alles auf Null          *
004700* C.00.00 | 1998-01-14 | sg  | Jahr-2000: Zeitstempel-Arithmetik auf*
004800*         |            |     | 4-stelliges Jahr umgestellt (JJJJ),  *
004900*         |            |     | bisherige 2-stellige Jahreszahl      *
005000*         |            |     | konnte die Jahrtausendwende nicht    *
005100*         |            |     | korrekt abbilden                     *
005200* C.01.00 | 1998-12-03 | sg  | Jahr-2000-Abnahmetest bestanden       *
005300* C.02.00 | 1999-11-30 | sg  | Ticket ATP-0001: Vorzeichenpruefung   *
005400*         |            |     | SP-SPEED < 0 dokumentiert (Messpunkt *
005500*         |            |     | ungueltig, wird hier nicht gefiltert,*
005600*         |            |     | siehe STSUM0M)                       *
005610* C.03.00 | 2000-03-14 | mh  | Ticket ATP-0007: U200-ELAPSED-START   *
005620*         |            |     | rechnete Monate pauschal zu 31 Tagen;*
005630*         |            |     | falsch bei Fahrten ueber einen Monats*
005640*         |            |     | wechsel mit kuerzerem Vormonat (Feb/ *
005650*         |            |     | Apr/Jun/Sep/Nov). Umgestellt auf      *
005660*         |            |     | proleptisch-gregorianische Tages-     *
005670*         |            |     | nummer mit Schaltjahrregel und        *
005680*         |            |     | Monatstabelle W-CUM-TAGE (s.u.)       *
005690* C.04.00 | 2000-03-20 | mh  | Revision fuer Wartungshandbuch: jeder  *
005692*         |            |     | Paragraph und jedes Feld mit Kurz-    *
005694*         |            |     | beschreibung versehen, keine fach-    *
005696*         |            |     | liche Aenderung                       *
005700*----------------------------------------------------------------*
005800*
005900* Programmbeschreibung
006000* --------------------
006100* Liest die Messpunktdatei SPEED-POINT einmal durchgaengig ein und
006200* ermittelt je Fahrt: kleinste/groesste/mittlere Geschwindigkeit,
006300* Anzahl Ueberschreitungen (Istgeschw. > Sollgeschw.), Anzahl
006400* Bremspunkte (Geschwindigkeitsabfall > 5 km/h gegenueber dem
006500* Vorgaengersatz), Gesamtstrecke (letzte minus erste Position) und
006600* Gesamtfahrzeit (letzter minus erster Zeitstempel, in Sekunden).
006610*
006620* Die Streckenposition ist eine fortlaufende Kilometrierung, die
006630* mit der Fahrtrichtung steigt; eine Fahrt ohne Bewegung (nur ein
006640* Messpunkt) liefert folglich eine Streckenlaenge von Null, was
006650* als gueltiges Ergebnis gilt und keinen Abbruch ausloest.
006660*
006670* Ungueltige Messpunkte (z.B. SP-SPEED < 0, vgl. Ticket ATP-0001)
006680* werden hier bewusst NICHT gefiltert - die Plausibilisierung der
006690* Einzelsaetze ist Aufgabe des vorgeschalteten Aufzeichnungssystems,
006700* nicht dieses Auswertungsmoduls.
006750*
006800* Aufruf aus ATPANL0O:
006900*     CALL "ATPSPD0M"  USING  LINK-REC.
007000*
007010* Dieses Modul liest als einziges der drei Messpunktauswertungen
007020* nur die Datei SPEED-POINT und kennt weder Haltepunkte (ATPPRK0M)
007030* noch Stoerungen/Ereignisse (ATPEVT0M) - die Zusammenfuehrung aller
007040* drei Teilergebnisse geschieht ausschliesslich in ATPSUM0M.
007100******************************************************************
007200
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007510*    UPSI-Schalter 15: vom Operator vor dem Lauf gesetzt, um nur
007520*    die Versionszeile auszugeben
007600     SWITCH-15 IS ANZEIGE-VERSION
007700         ON STATUS IS SHOW-VERSION
007710*    Klasse fuer die Plausibilisierung von Klartextfeldern, hier
007720*    nicht aktiv benutzt, aber Teil des Standard-ATP-Rahmens
007800     CLASS ALPHNUM IS "0123456789"
007900                      "abcdefghijklmnopqrstuvwxyz"
008000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008100                      " .,;-_!".
008200
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008410*    Einzige Eingabedatei dieses Moduls, sortiert nach Zeitstempel
008500     SELECT SPEED-POINT-FILE ASSIGN TO "SPDINP"
008600         ORGANIZATION       IS LINE SEQUENTIAL
008700         FILE STATUS        IS FILE-STATUS.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009010*    Satzlayout siehe Copybook ATPSPDC (gemeinsam mit ATPEVT0M)
009100 FD  SPEED-POINT-FILE
009200     RECORD CONTAINS 30 CHARACTERS.
009300     COPY ATPSPDC.
009400 
009500 WORKING-STORAGE SECTION.
009600*--------------------------------------------------------------------*
009700* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009800*--------------------------------------------------------------------*
009900 01          COMP-FELDER.
009910*    Anzahl ausgewerteter Messpunkte der Fahrt
010000     05      C7-SAMPLE-COUNT     PIC S9(07) COMP.
010010*    Anzahl Saetze mit Istgeschw. > Sollgeschw.
010100     05      C4-OVERSPEED-COUNT  PIC S9(04) COMP.
010110*    Anzahl erkannter Bremspunkte (Abfall > 5 km/h)
010200     05      C4-BRAKE-COUNT      PIC S9(04) COMP.
010210*    Istgeschwindigkeit des Vorgaengersatzes
010300     05      C4-PREV-SPEED       PIC S9(04) COMP.
010310*    Differenz aktuelle/vorherige Geschwindigkeit
010400     05      C4-SPEED-DROP       PIC S9(04) COMP.
010410*    Groesste bisher gesehene Istgeschwindigkeit der Fahrt
010500     05      C3-MAX-SPEED        PIC S9(04) COMP.
010510*    Kleinste bisher gesehene Istgeschwindigkeit der Fahrt
010600     05      C3-MIN-SPEED        PIC S9(04) COMP.
010610*    Streckenposition des ersten Messpunktes
010700     05      C7-FIRST-LOCATION   PIC S9(07) COMP.
010710*    Streckenposition des letzten Messpunktes
010800     05      C7-LAST-LOCATION    PIC S9(07) COMP.
010810*    Summe aller Istgeschwindigkeiten, Basis fuer den Mittelwert
010900     05      C14-SUM-SPEED       PIC S9(14) COMP.
010910*    Proleptisch-gregorianische Tagesnummer des ersten Messpunktes
011000     05      C9-DAYNO-FIRST      PIC S9(09) COMP.
011010*    Proleptisch-gregorianische Tagesnummer des letzten Messpunktes
011100     05      C9-DAYNO-LAST       PIC S9(09) COMP.
011110*    Fahrzeit der gesamten Fahrt in Sekunden
011200     05      C9-ELAPSED-SECONDS  PIC S9(09) COMP.
011210*    ---> Hilfsfelder fuer die Tagesnummer-Berechnung in U200
011220*    (Jahr-1, durch 4/100/400 geteilt und Divisionsrest; siehe
011230*    Kommentar vor U200-ELAPSED-START)
011240     05      C9-JAHR-MINUS1      PIC S9(09) COMP.
011250     05      C9-SCHALT-DURCH4    PIC S9(09) COMP.
011260     05      C9-SCHALT-DURCH100  PIC S9(09) COMP.
011270     05      C9-SCHALT-DURCH400 PIC S9(09) COMP.
011280     05      C9-SCHALT-QUOT      PIC S9(09) COMP.
011290     05      C9-SCHALT-REST4    PIC S9(09) COMP.
011291     05      C9-SCHALT-REST100   PIC S9(09) COMP.
011292     05      C9-SCHALT-REST400   PIC S9(09) COMP.
011293     05      C2-MONAT-IX         PIC S9(04) COMP.
011300     05      FILLER               PIC X(01).
011400
011500*--------------------------------------------------------------------*
011600* Display-Felder: Praefix D
011700*--------------------------------------------------------------------*
011800 01          DISPLAY-FELDER.
011810*    Klartext-Formatierung des File-Status fuer die Fehlermeldung
011900     05      D-NUM4              PIC -9(04).
011910*    Reserviertes Anzeigefeld, derzeit ungenutzt
012000     05      D-NUM7              PIC -9(07).
012010*    Pufferbyte
012100     05      FILLER               PIC X(01).
012200
012300*--------------------------------------------------------------------*
012400* Felder mit konstantem Inhalt: Praefix K
012500*--------------------------------------------------------------------*
012600 01          KONSTANTE-FELDER.
012610*    Modulname fuer DISPLAY-Meldungen und Versionsausgabe
012700     05      K-MODUL             PIC X(08)          VALUE "ATPSPD0M".
012710*    Muss bei jeder Aenderung im Kopf synchron nachgefuehrt werden
012800     05      K-PROG-START        PIC X(10)          VALUE "2000-03-20".
012810*    Pufferbyte
012900     05      FILLER               PIC X(01).
013000 
013100*----------------------------------------------------------------*
013200* Zeitstempel-Arbeitsfelder mit Aufbruch in Komponenten
013210*----------------------------------------------------------------*
013220* Je ein Feld fuer den ersten und den letzten Messpunkt der Fahrt;
013230* W-TS-FIRST/W-TS-LAST werden in D200-SAMPLE-LOOP-START befuellt,
013240* die REDEFINES-Sichten zerlegen sie fuer U200-ELAPSED-START in
013250* ihre Bestandteile.
013300*----------------------------------------------------------------*
013400 01          W-TS-FIRST          PIC 9(14).
013410*    Zeitstempel des ersten Messpunktes, in Komponenten zerlegt
013500 01          W-TSF-R REDEFINES W-TS-FIRST.
013600     05      W-TSF-YYYY          PIC 9(04).
013700     05      W-TSF-MM            PIC 9(02).
013800     05      W-TSF-DD            PIC 9(02).
013900     05      W-TSF-HH            PIC 9(02).
014000     05      W-TSF-MI            PIC 9(02).
014100     05      W-TSF-SS            PIC 9(02).
014200
014300 01          W-TS-LAST           PIC 9(14).
014310*    Zeitstempel des letzten Messpunktes, in Komponenten zerlegt
014400 01          W-TSL-R REDEFINES W-TS-LAST.
014500     05      W-TSL-YYYY          PIC 9(04).
014600     05      W-TSL-MM            PIC 9(02).
014700     05      W-TSL-DD            PIC 9(02).
014800     05      W-TSL-HH            PIC 9(02).
014900     05      W-TSL-MI            PIC 9(02).
015000     05      W-TSL-SS            PIC 9(02).
015010
015020*----------------------------------------------------------------*
015030* Monatstabelle fuer die Tagesnummer-Berechnung (U200-ELAPSED):   *
015040* W-CUM-TAGE (n) = Anzahl Tage vor dem 1. des Monats n in einem   *
015050* Nichtschaltjahr (Jan=0, Feb=31, Maer=59, ... Dez=334). Im       *
015060* Schaltjahr wird bei Monat > 2 zusaetzlich 1 Tag addiert         *
015070* (siehe U200-ELAPSED-START).  Tabelle per REDEFINES aus einer    *
015080* Konstantenfolge geladen, wie PRK-STATION-TABLE in ATPPRK0M.     *
015090*----------------------------------------------------------------*
015100 01          W-CUM-TAGE-V.
015110     05      FILLER              PIC 9(03) VALUE 000.
015120     05      FILLER              PIC 9(03) VALUE 031.
015130     05      FILLER              PIC 9(03) VALUE 059.
015140     05      FILLER              PIC 9(03) VALUE 090.
015150     05      FILLER              PIC 9(03) VALUE 120.
015160     05      FILLER              PIC 9(03) VALUE 151.
015170     05      FILLER              PIC 9(03) VALUE 181.
015180     05      FILLER              PIC 9(03) VALUE 212.
015190     05      FILLER              PIC 9(03) VALUE 243.
015195     05      FILLER              PIC 9(03) VALUE 273.
015196     05      FILLER              PIC 9(03) VALUE 304.
015197     05      FILLER              PIC 9(03) VALUE 334.
015198 01          W-CUM-TAGE-TAB REDEFINES W-CUM-TAGE-V.
015199     05      W-CUM-TAGE          PIC 9(03) OCCURS 12 TIMES.
015210*    Rechenfeld fuer die Durchschnittsgeschwindigkeit, REDEFINES
015220*    erlaubt den getrennten Zugriff auf Ganz- und Nachkommaanteil
015230*    (hier nicht aktiv benutzt, aus der Vorversion uebernommen)
015240 01          W-AVG-WORK          PIC S9(07)V9(02).
015300 01          W-AVG-WORK-R REDEFINES W-AVG-WORK.
015400     05      W-AVG-INT           PIC S9(07).
015500     05      W-AVG-DEC           PIC 9(02).
015600
015700*----------------------------------------------------------------*
015800* Conditional-Felder
015900*----------------------------------------------------------------*
016000 01          SCHALTER.
016010*    Dateistatus der Messpunktdatei (COBOL-Standard-Statuscodes)
016100     05      FILE-STATUS         PIC X(02).
016200          88 FILE-OK                         VALUE "00".
016300          88 FILE-NOK                        VALUE "01" THRU "99".
016310*    Alternative Sicht fuer EOF- und Satzformatpruefung
016400     05      REC-STAT REDEFINES  FILE-STATUS.
016500        10   FILE-STATUS1        PIC X.
016600          88 FILE-EOF                        VALUE "1".
016700          88 FILE-INVALID                    VALUE "2".
016750*        zweites Statusbyte, hier ohne eigene Auswertung
016800        10                       PIC X.
016900
016910*    Ablaufsteuerung der Messpunktschleife (D200)
017000     05      MSG-STATUS          PIC 9       VALUE ZERO.
017100          88 MSG-OK                          VALUE ZERO.
017200          88 MSG-EOF                         VALUE 1.
017300
017310*    Globaler Abbruchschalter, von B000-VORLAUF-START gesetzt
017400     05      PRG-STATUS          PIC 9       VALUE ZERO.
017500          88 PRG-OK                          VALUE ZERO.
017600          88 PRG-ABBRUCH                     VALUE 1.
017700
017710*    Merkt, ob bereits ein Vorgaengersatz gelesen wurde (erster
017720*    Satz einer Fahrt hat keinen Vorgaenger)
017800     05      W-PREV-SW           PIC X       VALUE "N".
017900          88 HAVE-PREV-SAMPLE                VALUE "Y".
018000
018100 LINKAGE SECTION.
018200*----------------------------------------------------------------*
018210* Uebergabebereich zu/von ATPANL0O. Die sieben SA-Felder tragen
018220* die Kennzahlen der Fahrt, die ATPSUM0M unveraendert in den
018230* Statistical-Summary-Block uebernimmt (vgl. B200-MERGE-START in
018240* ATPSUM0M). Byte-genaue Uebereinstimmung mit der Sicht dort ist
018250* zwingend, es existiert kein gemeinsames Layout-Copybook dafuer.
018300*-->    Uebergabe aus ATPANL0O
018400 01     LINK-REC.
018410*    Kopf: Rueckgabecode
018500    05  LINK-HDR.
018600     10 LINK-RC                  PIC S9(04) COMP.
018700*       0    = OK
018800*       9999 = Abbruch - Rufer muss reagieren
018810*    Nutzdaten: Kennzahlen der Fahrt, an den Rufer zurueckgegeben
018900    05  LINK-DATA.
018910*        Hoechste Istgeschwindigkeit der Fahrt
019000     10 SA-MAX-SPEED             PIC S9(03).
019010*        Niedrigste Istgeschwindigkeit der Fahrt
019100     10 SA-MIN-SPEED             PIC S9(03).
019110*        Durchschnittsgeschwindigkeit, ROUNDED (vgl. B.01.00)
019200     10 SA-AVG-SPEED             PIC S9(03)V9(02).
019210*        Anzahl Ueberschreitungen
019300     10 SA-OVERSPEED-COUNT       PIC  9(05).
019310*        Anzahl Bremspunkte
019400     10 SA-BRAKING-COUNT         PIC  9(05).
019410*        Gesamtstrecke: letzte minus erste Position
019500     10 SA-TOTAL-DISTANCE        PIC S9(07).
019510*        Gesamtfahrzeit in Sekunden
019600     10 SA-TOTAL-TIME-SEC        PIC S9(07).
019610*        Pufferbytes, halten die Gruppe auf gerader Grenze
019700     10 FILLER                   PIC X(02).
019800 
019900 PROCEDURE DIVISION USING LINK-REC.
020000******************************************************************
020100* Steuerung
020110*----------------------------------------------------------------*
020120* Einziger Einstiegspunkt. ATPANL0O ruft ATPSPD0M als erstes der
020130* drei Teilmodule auf, weil ATPSUM0M auf dessen LINK-DATA fuer den
020140* ersten Teil des Statistical-Summary-Blocks angewiesen ist.
020150* SWITCH-15 (ANZEIGE-VERSION) erlaubt dem Operator, vor dem
020160* eigentlichen Lauf nur die Versionszeile pruefen zu lassen.
020200******************************************************************
020300 A100-STEUERUNG-START.
020400     IF  SHOW-VERSION
020500         DISPLAY K-MODUL " VERSION VOM: " K-PROG-START
020600     ELSE
020610*        ---> Datei oeffnen, Zaehler und Schalter initialisieren
020700         PERFORM B000-VORLAUF-START THRU B000-VORLAUF-EXIT
020800         IF  PRG-ABBRUCH
020810*            ---> Oeffnen fehlgeschlagen, kein Verarbeitungsversuch
020900             CONTINUE
021000         ELSE
021010*            ---> Messpunkte satzweise auswerten
021100             PERFORM B100-VERARBEITUNG-START THRU B100-VERARBEITUNG-EXIT
021110*            ---> Kennzahlen der Fahrt bilden und an LINK-DATA uebergeben
021200             PERFORM B200-AUSWERTUNG-START   THRU B200-AUSWERTUNG-EXIT
021300         END-IF
021310*        ---> Datei wieder schliessen, Rueckgabecode setzen
021400         PERFORM B090-ENDE-START THRU B090-ENDE-EXIT
021500     END-IF
021600     .
021700 A100-EXIT.
021710*    EXIT PROGRAM statt GOBACK: Rueckkehr in den Kontext des Rufers
021800     EXIT PROGRAM.
021900
022000******************************************************************
022100* Vorlauf: Felder initialisieren, Datei oeffnen
022110*----------------------------------------------------------------*
022120* Die Messpunktdatei ist LINE SEQUENTIAL und wird rein sequentiell
022130* vorwaerts gelesen. Schlaegt das OPEN fehl, wird der gesamte Lauf
022140* abgebrochen, da eine Teilauswertung ohne Messpunkte fachlich
022150* sinnlos ist.
022200******************************************************************
022300 B000-VORLAUF-START.
022400     PERFORM C000-INIT-START THRU C000-INIT-EXIT
022500
022510*    ---> Messpunktdatei lesend oeffnen
022600     OPEN INPUT SPEED-POINT-FILE
022610*    ---> Status ungleich "00" wird als Klartextzahl mitgemeldet,
022620*    damit der Operator den genauen COBOL-Statuscode sieht
022700     IF  NOT FILE-OK
022800         MOVE FILE-STATUS TO D-NUM4
022900         DISPLAY K-MODUL ": OEFFNEN SPDINP FEHLGESCHLAGEN, STATUS="
023000             D-NUM4
023100         SET PRG-ABBRUCH TO TRUE
023200     END-IF
023300     .
023400 B000-VORLAUF-EXIT.
023500     EXIT.
023600
023700******************************************************************
023800* Ende: Datei schliessen, Rueckgabecode setzen
023810*----------------------------------------------------------------*
023820* LINK-RC = 9999 meldet dem Rufer einen Abbruch; in diesem Fall
023830* wird die Datei bewusst nicht geschlossen, da sie unter Umstaenden
023840* nie erfolgreich geoeffnet wurde.
023900******************************************************************
024000 B090-ENDE-START.
024100     IF  PRG-ABBRUCH
024200         MOVE 9999 TO LINK-RC
024300     ELSE
024400         CLOSE SPEED-POINT-FILE
024500         MOVE ZERO TO LINK-RC
024600     END-IF
024700     .
024800 B090-ENDE-EXIT.
024900     EXIT.
025000
025100******************************************************************
025200* Initialisierung von Feldern und Strukturen
025210*----------------------------------------------------------------*
025220* COMP-FELDER und LINK-DATA muessen vor jedem Aufruf auf Null
025230* gesetzt werden, da der Rufer LINK-REC zwischen mehreren
025240* Teilmodulaufrufen wiederverwendet. W-PREV-SW steuert die
025250* Bremserkennung im ersten Durchlauf.
025300******************************************************************
025400 C000-INIT-START.
025500     INITIALIZE SCHALTER
025600     INITIALIZE COMP-FELDER
025700     INITIALIZE LINK-DATA
025800     MOVE ZERO TO LINK-RC
025900     MOVE "N"  TO W-PREV-SW
026000     .
026100 C000-INIT-EXIT.
026200     EXIT.
026300 
026400******************************************************************
026500* Verarbeitung: Messpunktdatei Satz fuer Satz auswerten
026510*----------------------------------------------------------------*
026520* Ein einziger Durchlauf haelt gleichzeitig Min/Max, Summe (fuer
026530* den Mittelwert), die beiden Zaehler (Ueberschreitung/Bremsung)
026540* und Anfangs-/Endposition sowie -zeitstempel nach - es gibt
026550* keinen zweiten Durchlauf und keine Zwischenspeicherung der
026560* Einzelsaetze.
026600******************************************************************
026700 B100-VERARBEITUNG-START.
026800     PERFORM D100-READ-NEXT-START THRU D100-READ-NEXT-EXIT
026900     PERFORM D200-SAMPLE-LOOP-START THRU D200-SAMPLE-LOOP-EXIT
027000         UNTIL MSG-EOF
027100     .
027200 B100-VERARBEITUNG-EXIT.
027300     EXIT.
027400
027410*    ---> Lesehilfsparagraph, setzt nur den EOF-Schalter
027500 D100-READ-NEXT-START.
027600     READ SPEED-POINT-FILE
027700         AT END
027800             SET MSG-EOF TO TRUE
027900     END-READ
028000     .
028100 D100-READ-NEXT-EXIT.
028200     EXIT.
028300
028310*    ---> Hauptschleife je Messpunktsatz
028400 D200-SAMPLE-LOOP-START.
028410*        Zaehler und Summe fuer jeden Satz unbedingt fortschreiben
028500     ADD 1        TO C7-SAMPLE-COUNT
028600     ADD SP-SPEED TO C14-SUM-SPEED
028700
028800**  ---> Ueberschreitung: Istgeschw. > Sollgeschw., jeder Satz
028900     IF  SP-SPEED > SP-TARGET-SPEED
029000         ADD 1 TO C4-OVERSPEED-COUNT
029100     END-IF
029200
029300     IF  HAVE-PREV-SAMPLE
029400**      ---> Bremspunkt: Abfall gegenueber Vorgaenger > 5 km/h
029500         COMPUTE C4-SPEED-DROP = C4-PREV-SPEED - SP-SPEED
029600         IF  C4-SPEED-DROP > 5
029700             ADD 1 TO C4-BRAKE-COUNT
029800         END-IF
029810*            ---> laufendes Minimum/Maximum nachfuehren
029900         IF  SP-SPEED > C3-MAX-SPEED
030000             MOVE SP-SPEED TO C3-MAX-SPEED
030100         END-IF
030200         IF  SP-SPEED < C3-MIN-SPEED
030300             MOVE SP-SPEED TO C3-MIN-SPEED
030400         END-IF
030500     ELSE
030600**      ---> erster Messpunkt der Fahrt: Min/Max und Anfangswerte
030610**      setzen, da noch kein Vorgaenger fuer den Vergleich existiert
030700         MOVE SP-SPEED     TO C3-MAX-SPEED
030800         MOVE SP-SPEED     TO C3-MIN-SPEED
030900         MOVE SP-LOCATION  TO C7-FIRST-LOCATION
031000         MOVE SP-TIMESTAMP TO W-TS-FIRST
031100         SET HAVE-PREV-SAMPLE TO TRUE
031200     END-IF
031300
031310*        ---> Endwerte werden bei jedem Satz ueberschrieben, so
031320*        dass nach dem letzten Satz die Werte der Fahrt feststehen
031400     MOVE SP-SPEED     TO C4-PREV-SPEED
031500     MOVE SP-LOCATION  TO C7-LAST-LOCATION
031600     MOVE SP-TIMESTAMP TO W-TS-LAST
031700
031800     PERFORM D100-READ-NEXT-START THRU D100-READ-NEXT-EXIT
031900     .
032000 D200-SAMPLE-LOOP-EXIT.
032100     EXIT.
032200 
032300******************************************************************
032400* Auswertung: Kennzahlen der Fahrt bilden
032410*----------------------------------------------------------------*
032420* Ticket-Vorgabe B.02.00: eine Fahrt ohne Messpunkte (Datei leer
032430* oder alle Saetze ungueltig herausgefiltert) liefert definiert
032440* alles auf Null zurueck, statt mit einer Division durch Null
032450* abzubrechen oder Zufallswerte aus nicht initialisierten Feldern
032460* zu liefern.
032500******************************************************************
032600 B200-AUSWERTUNG-START.
032610*    ---> Leerfall: keine Messpunkte vorhanden
032700     IF  C7-SAMPLE-COUNT = ZERO
032800         MOVE ZERO TO SA-MAX-SPEED       SA-MIN-SPEED
032900                      SA-AVG-SPEED       SA-OVERSPEED-COUNT
033000                      SA-BRAKING-COUNT   SA-TOTAL-DISTANCE
033100                      SA-TOTAL-TIME-SEC
033200     ELSE
033210*        ---> Regelfall: Kennzahlen aus den COMP-FELDER-Summen
033300         MOVE C3-MAX-SPEED       TO SA-MAX-SPEED
033400         MOVE C3-MIN-SPEED       TO SA-MIN-SPEED
033410*            Durchschnitt ROUNDED, nicht abgeschnitten (vgl. B.01.00)
033500         COMPUTE SA-AVG-SPEED ROUNDED =
033600                 C14-SUM-SPEED / C7-SAMPLE-COUNT
033700         MOVE C4-OVERSPEED-COUNT TO SA-OVERSPEED-COUNT
033800         MOVE C4-BRAKE-COUNT     TO SA-BRAKING-COUNT
033810*            Streckenlaenge: letzte minus erste Position (vgl. A.02.00)
033900         COMPUTE SA-TOTAL-DISTANCE =
034000                 C7-LAST-LOCATION - C7-FIRST-LOCATION
034010*            ---> Fahrzeit per Gregor. Tagesnummer (Ticket ATP-0007)
034100         PERFORM U200-ELAPSED-START THRU U200-ELAPSED-EXIT
034200         MOVE C9-ELAPSED-SECONDS TO SA-TOTAL-TIME-SEC
034300     END-IF
034400     .
034500 B200-AUSWERTUNG-EXIT.
034600     EXIT.
034700 
034800******************************************************************
034900* Fahrzeit in Sekunden aus zwei Zeitstempeln (JJJJMMTTHHMMSS).
034910* Ticket ATP-0007 (2000-03-14): die fruehere Rechnung nahm fuer
034920* jeden Monat pauschal 31 Tage an - das ergab bei Fahrten ueber
034930* einen Monatswechsel mit kuerzerem Vormonat (Feb/Apr/Jun/Sep/Nov)
034940* eine um bis zu 3 Tage zu grosse Tagesnummer-Differenz. Jetzt
034950* wird die echte proleptisch-gregorianische Tagesnummer gebildet:
034960* Jahr * 365 Tage, plus die Anzahl Schaltjahre vor diesem Jahr
034970* (Jahr-1 durch 4, minus durch 100, plus durch 400 - alles mit
034980* Ganzzahl-Division abgeschnitten), plus die Monatstabelle
034990* W-CUM-TAGE, plus der Tag im Monat, plus ein zusaetzlicher Tag,
035000* falls das Jahr selbst ein Schaltjahr ist und der Monat > Februar
035100* liegt (das Schaltjahr-Kriterium: durch 4 teilbar, ausser durch
035110* 100 teilbar und dabei nicht durch 400 teilbar).
035200******************************************************************
035300 U200-ELAPSED-START.
035310*    Tagesnummer des ersten Messpunktes
035315*    ---> Schaltjahre vor Jahr W-TSF-YYYY zaehlen (Jahr-1 als Basis,
035316*    da das laufende Jahr selbst erst unten gesondert beurteilt wird)
035320     COMPUTE C9-JAHR-MINUS1 = W-TSF-YYYY - 1
035330     COMPUTE C9-SCHALT-DURCH4   = C9-JAHR-MINUS1 / 4
035340     COMPUTE C9-SCHALT-DURCH100 = C9-JAHR-MINUS1 / 100
035350     COMPUTE C9-SCHALT-DURCH400 = C9-JAHR-MINUS1 / 400
035355*    ---> Tagesnummer: Jahre * 365 + Schaltjahre + Monatstabelle + Tag
035360     MOVE W-TSF-MM TO C2-MONAT-IX
035370     COMPUTE C9-DAYNO-FIRST =
035380             (W-TSF-YYYY * 365) + C9-SCHALT-DURCH4
035390             - C9-SCHALT-DURCH100 + C9-SCHALT-DURCH400
035400             + W-CUM-TAGE (C2-MONAT-IX) + W-TSF-DD
035405*    ---> Schaltjahr-Kriterium fuer das laufende Jahr selbst pruefen:
035406*    durch 4 teilbar, ausser durch 100 teilbar und dabei nicht durch
035407*    400 teilbar
035410     DIVIDE W-TSF-YYYY BY 4   GIVING C9-SCHALT-QUOT
035420             REMAINDER C9-SCHALT-REST4
035430     DIVIDE W-TSF-YYYY BY 100 GIVING C9-SCHALT-QUOT
035440             REMAINDER C9-SCHALT-REST100
035450     DIVIDE W-TSF-YYYY BY 400 GIVING C9-SCHALT-QUOT
035460             REMAINDER C9-SCHALT-REST400
035465*    ---> nur relevant, wenn der Monat selbst nach Februar liegt
035470     IF C9-SCHALT-REST4 = 0
035480        AND (C9-SCHALT-REST100 NOT = 0 OR C9-SCHALT-REST400 = 0)
035490        AND W-TSF-MM > 2
035500         ADD 1 TO C9-DAYNO-FIRST
035510     END-IF
035520*    Tagesnummer des letzten Messpunktes, nach demselben Verfahren
035525*    ---> identische Rechnung wie oben, diesmal fuer W-TSL-xxx
035530     COMPUTE C9-JAHR-MINUS1 = W-TSL-YYYY - 1
035540     COMPUTE C9-SCHALT-DURCH4   = C9-JAHR-MINUS1 / 4
035550     COMPUTE C9-SCHALT-DURCH100 = C9-JAHR-MINUS1 / 100
035560     COMPUTE C9-SCHALT-DURCH400 = C9-JAHR-MINUS1 / 400
035570     MOVE W-TSL-MM TO C2-MONAT-IX
035580     COMPUTE C9-DAYNO-LAST =
035590             (W-TSL-YYYY * 365) + C9-SCHALT-DURCH4
035600             - C9-SCHALT-DURCH100 + C9-SCHALT-DURCH400
035610             + W-CUM-TAGE (C2-MONAT-IX) + W-TSL-DD
035615*    ---> Schaltjahr-Kriterium fuer das Jahr des letzten Messpunktes
035620     DIVIDE W-TSL-YYYY BY 4   GIVING C9-SCHALT-QUOT
035630             REMAINDER C9-SCHALT-REST4
035640     DIVIDE W-TSL-YYYY BY 100 GIVING C9-SCHALT-QUOT
035650             REMAINDER C9-SCHALT-REST100
035660     DIVIDE W-TSL-YYYY BY 400 GIVING C9-SCHALT-QUOT
035670             REMAINDER C9-SCHALT-REST400
035680     IF C9-SCHALT-REST4 = 0
035690        AND (C9-SCHALT-REST100 NOT = 0 OR C9-SCHALT-REST400 = 0)
035700        AND W-TSL-MM > 2
035710         ADD 1 TO C9-DAYNO-LAST
035720     END-IF
035730*    Sekundendifferenz aus Tagesnummer-Differenz und Uhrzeitanteil
035735*    ---> Tagesdifferenz * 86400 Sekunden/Tag, plus die Differenz
035736*    der Uhrzeitanteile (kann auch negativ sein, wenn der letzte
035737*    Messpunkt frueher am Tag liegt als der erste - wird durch den
035738*    Tagesanteil korrekt ausgeglichen)
035740     COMPUTE C9-ELAPSED-SECONDS =
035750             ((C9-DAYNO-LAST - C9-DAYNO-FIRST) * 86400)
035760             + (((W-TSL-HH * 3600) + (W-TSL-MI * 60) + W-TSL-SS)
035770             -  ((W-TSF-HH * 3600) + (W-TSF-MI * 60) + W-TSF-SS))
035780     .
036300 U200-ELAPSED-EXIT.
036310*    Letzter Paragraph vor der Rueckkehr an B200-AUSWERTUNG-START
036400     EXIT.
