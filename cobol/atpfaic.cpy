000100*--------------------------------------------------------------------*
000200* Copybook   :: ATPFAIC                                              *
000300* Inhalt     :: Satzbild FAILURE (Stoerungsprotokoll des Fahrzeugs)  *
000400* Benutzt in :: ATPEVT0M                                             *
000500*--------------------------------------------------------------------*
000600* Vers.  | Datum      | von | Kommentar                              *
000700*--------|------------|-----|----------------------------------------*
000800* A.00.00| 1986-02-11 | hr  | Neuerstellung fuer ATP-Auswertung       *
000900*--------------------------------------------------------------------*
001000 01  ATP-FAILURE-REC.
001100*    ---> Zeitpunkt der Stoerungsmeldung, Format JJJJMMTTHHMMSS
001200     05  FL-TIMESTAMP             PIC 9(14).
001300*    ---> Streckenposition in Metern
001400     05  FL-LOCATION              PIC S9(07).
001500*    ---> Klartext der Stoerungsmeldung
001600     05  FL-DESCRIPTION           PIC X(40).
001700*    ---> Reservefeld fuer kuenftige Erweiterungen
001800     05  FILLER                  PIC X(03).
