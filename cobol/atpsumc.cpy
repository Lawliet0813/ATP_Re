000100*--------------------------------------------------------------------*
000200* Copybook   :: ATPSUMC                                              *
000300* Inhalt     :: Arbeitsfeld SUMMARY (Gesamtauswertung einer Fahrt)   *
000400* Benutzt in :: ATPSUM0M, ATPANL0O                                   *
000500*--------------------------------------------------------------------*
000600* Vers.  | Datum      | von | Kommentar                              *
000700*--------|------------|-----|----------------------------------------*
000800* A.00.00| 1986-03-09 | hr  | Neuerstellung fuer ATP-Auswertung       *
000900* A.01.00| 1994-11-21 | sg  | SU-TOTAL-STOPS und SU-AVG-PARK-ACCURACY *
001000*        |            |     | ergaenzt (Zusammenfuehrung mit PRK/EVT) *
001100*--------------------------------------------------------------------*
001200 01  ATP-SUMMARY-REC.
001300     05  SU-TOTAL-DISTANCE        PIC S9(07).
001400     05  SU-MIN-LOCATION          PIC S9(07).
001500     05  SU-MAX-LOCATION          PIC S9(07).
001600     05  SU-TOTAL-TIME-SEC        PIC S9(07).
001700     05  SU-START-TIME            PIC 9(14).
001800     05  SU-END-TIME              PIC 9(14).
001900     05  SU-MAX-SPEED             PIC S9(03).
002000     05  SU-MIN-SPEED             PIC S9(03).
002100     05  SU-AVG-SPEED             PIC S9(03)V9(02).
002200     05  SU-MEDIAN-SPEED          PIC S9(03)V9(02).
002300     05  SU-TOTAL-EVENTS          PIC 9(05).
002400     05  SU-BRAKE-EVENTS          PIC 9(05).
002500     05  SU-OVERSPEED-EVENTS      PIC 9(05).
002600     05  SU-FAILURE-EVENTS        PIC 9(05).
002700     05  SU-TOTAL-STOPS           PIC 9(05).
002800     05  SU-AVG-PARK-ACCURACY     PIC S9(05)V9(02).
002900     05  SU-DATA-POINT-COUNT      PIC 9(07).
003000     05  SU-DATA-QUALITY          PIC 9(03)V9(02).
003100*    ---> Fuellfeld, Reserve fuer kuenftige Kennzahlen
003200     05  FILLER                   PIC X(10).
