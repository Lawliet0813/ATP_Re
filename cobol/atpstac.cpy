000100*--------------------------------------------------------------------*
000200* Copybook   :: ATPSTAC                                              *
000300* Inhalt     :: Satzbild STATION (Stammdaten Bahnhofstabelle)        *
000400* Benutzt in :: ATPPRK0M                                             *
000500*--------------------------------------------------------------------*
000600* Vers.  | Datum      | von | Kommentar                              *
000700*--------|------------|-----|----------------------------------------*
000800* A.00.00| 1986-02-11 | hr  | Neuerstellung fuer ATP-Auswertung       *
000900*--------------------------------------------------------------------*
001000 01  ATP-STATION-REC.
001100*    ---> Bahnhofname (linksbuendig, mit Leerzeichen aufgefuellt)
001200     05  ST-NAME                 PIC X(20).
001300*    ---> Position des Bahnsteigs in Metern
001400     05  ST-LOCATION              PIC S9(07).
001500*    ---> Reservefeld fuer kuenftige Erweiterungen
001600     05  FILLER                   PIC X(03).
