000100*--------------------------------------------------------------------*
000200* Copybook   :: ATPPRKC                                              *
000300* Inhalt     :: Satzbild PARKING (Haltegenauigkeit je erkanntem Halt)*
000400* Benutzt in :: ATPPRK0M                                             *
000500*--------------------------------------------------------------------*
000600* Vers.  | Datum      | von | Kommentar                              *
000700*--------|------------|-----|----------------------------------------*
000800* A.00.00| 1986-03-02 | hr  | Neuerstellung fuer ATP-Auswertung       *
000900* A.01.00| 1991-07-03 | kl  | Vorzeichen PK-DEVIATION/PK-x-LOCATION   *
001000*        |            |     | auf LEADING SEPARATE (Ueber-/Unterschoss
001100*        |            |     | muss im Flachfile klar lesbar sein)    *
001200*--------------------------------------------------------------------*
001300 01  ATP-PARKING-REC.
001400*    ---> naechstgelegener Bahnhof, oder "Unknown" wenn keiner in 500m
001500     05  PK-STATION-NAME          PIC X(20).
001600*    ---> Soll-Halteposition (Bahnsteig) in Metern
001700     05  PK-TARGET-LOCATION       PIC S9(07)
001800                                   SIGN IS LEADING SEPARATE CHARACTER.
001900*    ---> Ist-Halteposition in Metern
002000     05  PK-ACTUAL-LOCATION       PIC S9(07)
002100                                   SIGN IS LEADING SEPARATE CHARACTER.
002200*    ---> Abweichung Ist minus Soll, Meter (+ = ueberschossen)
002300     05  PK-DEVIATION             PIC S9(05)
002400                                   SIGN IS LEADING SEPARATE CHARACTER.
002500*    ---> Zeitpunkt des Halts
002600     05  PK-TIMESTAMP             PIC 9(14).
002700*    ---> Geschwindigkeit des letzten Messpunktes vor dem Halt
002800     05  PK-FINAL-SPEED           PIC S9(03).
002900*    ---> Reservefeld fuer kuenftige Erweiterungen
003000     05  FILLER                  PIC X(03).
