000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000150*    Standardbibliotheken des Systems (COBOLLIB, TAL, ASCII/EBCDIC-
000160*    Umsetzung), wie in allen ATP-Teilmodulen
000200?SEARCH  =TALLIB
000300?SEARCH  =ASC2EBC
000400?SEARCH  =EBC2ASC
000500
000600* ATP-Modul
000650*    Gemeinsame ATP-Bibliothek (Satzlayouts, Hilfsroutinen)
000700?SEARCH  =ATPLIB
000800
000850*    Compileroptionen: keine Listing-Map, SAVEABEND fuer Dumpfile
000860*    im Fehlerfall, Formularlaenge 66 Zeilen, Pruefstufe 3
000900?NOLMAP, SYMBOLS, INSPECT
001000?SAVE ALL
001100?SAVEABEND
001200?LINES 66
001300?CHECK 3
001400
001500 IDENTIFICATION DIVISION.
001600 
001700 PROGRAM-ID.      ATPEVT0M.
001800 AUTHOR.          H. RUEEGG.
001900 INSTALLATION.    SBB INFORMATIK ZUERICH.
002000 DATE-WRITTEN.    1986-03-02.
002100 DATE-COMPILED.
002200 SECURITY.        INTERN - NUR FUER AUTORISIERTE BENUTZER.
002300 
002400*****************************************************************
002500* Letzte Aenderung :: 2000-03-20
002600* Letzte Version   :: C.02.00
002700* Kurzbeschreibung :: Ereigniserkennung aus ATP-Aufzeichnung
002800*                     (Ueberschreitung, Bremsung, Stoerung) und
002900*                     Fortschreibung der Ereignisdatei EVENT
003000* Auftrag          :: ATP-0002
003100*
003200* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003400*----------------------------------------------------------------*
003500* Vers.   | Datum      | von | Kommentar                          *
003600*---------|------------|-----|------------------------------------*
003700* A.00.00 | 1986-03-02 | hr  | Neuerstellung                       *
003800* A.01.00 | 1988-10-11 | hr  | Stoerungslauf (FAILURE) ergaenzt     *
003900* B.00.00 | 1991-07-03 | kl  | Umstellung LINK-REC auf neues        *
004000*         |            |     | ATP-Rahmenwerk (vgl. SSFEIN0)        *
004100* B.01.00 | 1994-04-27 | rm  | Schwellwert Bremsereignis separat    *
004200*         |            |     | von SPD0M (> 10 km/h statt > 5 km/h) *
004300*         |            |     | dokumentiert, Ticket ATP-0014        *
004400* C.00.00 | 1998-02-09 | sg  | Jahr-2000: Zeitstempel unveraendert   *
004500*         |            |     | durchgereicht (4-stelliges Jahr),    *
004600*         |            |     | Pruefung mit Testdaten 1999/2000      *
004700* C.01.00 | 2000-02-17 | sg  | Ticket ATP-0021: Beschreibungstext    *
004800*         |            |     | "Failure:" ohne Kuerzung des Klartexts*
004810* C.02.00 | 2000-03-20 | mh  | Revision fuer Wartungshandbuch: jeder  *
004820*         |            |     | Paragraph und jedes Feld mit Kurz-    *
004830*         |            |     | beschreibung versehen, keine fach-    *
004840*         |            |     | liche Aenderung                       *
004900*----------------------------------------------------------------*
005000*
005100* Programmbeschreibung
005200* --------------------
005300* Liest die Messpunktdatei SPEED-POINT einmal durchgaengig ein und
005400* schreibt fuer jede Ueberschreitung (Istgeschw. > Sollgeschw.) und
005500* jede Bremsung (Abfall > 10 km/h gegenueber dem Vorgaengersatz) je
005600* einen Satz in die Ereignisdatei EVENT. Danach wird die Stoerungs-
005700* datei FAILURE gelesen und je Satz ein Ereignis vom Typ 3
005800* geschrieben. Am Ende stehen die Summen je Ereignisart zur
005900* Verfuegung.
005910*
005920* Abgrenzung zu den Schwellwerten der anderen Teilmodule: die
005930* Geschwindigkeitsueberschreitung wird satzbezogen gegen die im
005940* Messpunkt selbst mitgefuehrte Sollgeschwindigkeit geprueft, nicht
005950* gegen einen fest im Programm codierten Grenzwert - die Strecke
005960* kann abschnittsweise unterschiedliche Sollwerte haben. Die
005970* Bremsschwelle von 10 km/h (Ticket ATP-0014) ist dagegen bewusst
005980* fest im Programm verdrahtet, weil sie unabhaengig vom Streckenort
005990* gilt.
005995*
005997* Dieses Modul fuehrt selbst keine Medianbildung, keine Qualitaets-
005998* bewertung und keine Haltepunktauswertung durch - das ist Aufgabe
005999* von ATPPRK0M bzw. der Zusammenfassung in ATPSUM0M.
006000*
006100* Aufruf aus ATPANL0O:
006200*     CALL "ATPEVT0M"  USING  LINK-REC.
006300*
006400******************************************************************
006500 
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006810*    UPSI-Schalter 15: vom Operator vor dem Lauf gesetzt, um nur
006820*    die Versionszeile auszugeben (Abnahme/Revision der Objekte)
006900     SWITCH-15 IS ANZEIGE-VERSION
007000         ON STATUS IS SHOW-VERSION
007010*    Klasse fuer die Plausibilisierung von Klartextfeldern, hier
007020*    nicht aktiv benutzt, aber Teil des Standard-ATP-Rahmens
007100     CLASS ALPHNUM IS "0123456789"
007200                      "abcdefghijklmnopqrstuvwxyz"
007300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007400                      " .,;-_!".
007500
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007710*    Eingabe: Messpunktaufzeichnung, sortiert nach Zeitstempel
007800     SELECT SPEED-POINT-FILE ASSIGN TO "SPDINP"
007900         ORGANIZATION       IS LINE SEQUENTIAL
008000         FILE STATUS        IS SPD-FILE-STATUS.
008010*    Eingabe: Stoerungsaufzeichnung, sortiert nach Zeitstempel
008100     SELECT FAILURE-FILE     ASSIGN TO "FAILINP"
008200         ORGANIZATION       IS LINE SEQUENTIAL
008300         FILE STATUS        IS FAIL-FILE-STATUS.
008310*    Ausgabe: gemeinsame Ereignisdatei fuer alle drei Ereignisarten
008400     SELECT EVENT-FILE       ASSIGN TO "EVTOUT"
008500         ORGANIZATION       IS LINE SEQUENTIAL
008600         FILE STATUS        IS EVT-FILE-STATUS.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
008910*    Satzlayout siehe Copybook ATPSPDC (gemeinsam mit ATPSPD0M)
009000 FD  SPEED-POINT-FILE
009100     RECORD CONTAINS 30 CHARACTERS.
009200     COPY ATPSPDC.
009300
009310*    Satzlayout siehe Copybook ATPFAIC
009400 FD  FAILURE-FILE
009500     RECORD CONTAINS 64 CHARACTERS.
009600     COPY ATPFAIC.
009700
009710*    Satzlayout siehe Copybook ATPEVTC (gemeinsam fuer alle drei
009720*    Ereignisarten - EV-TYPE unterscheidet Bremsung/Ueberschreitung/
009730*    Stoerung)
009800 FD  EVENT-FILE
009900     RECORD CONTAINS 84 CHARACTERS.
010000     COPY ATPEVTC.
010100 
010200 WORKING-STORAGE SECTION.
010300*--------------------------------------------------------------------*
010400* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010500*--------------------------------------------------------------------*
010600 01          COMP-FELDER.
010610*    Anzahl geschriebener EVENT-Saetze insgesamt, fuer B300
010700     05      C5-TOTAL-EVENTS     PIC  9(05) COMP.
010710*    Anzahl erkannter Bremsereignisse (Typ 1)
010800     05      C5-BRAKE-EVENTS     PIC  9(05) COMP.
010810*    Anzahl erkannter Ueberschreitungen (Typ 2)
010900     05      C5-OVERSPEED-EVENTS PIC  9(05) COMP.
010910*    Anzahl uebernommener Stoerungen (Typ 3)
011000     05      C5-FAILURE-EVENTS   PIC  9(05) COMP.
011010*    Istgeschwindigkeit des Vorgaengersatzes (Bremserkennung)
011100     05      C4-PREV-SPEED       PIC S9(04) COMP.
011110*    Differenz aktuelle/vorherige Geschwindigkeit, vorzeichenfaehig
011200     05      C4-SPEED-DROP       PIC S9(04) COMP.
011210*    Pufferbyte, haelt die Gruppe auf gerader Grenze
011300     05      FILLER               PIC X(01).
011400 
011500*--------------------------------------------------------------------*
011600* Display-Felder: Praefix D
011700*--------------------------------------------------------------------*
011800 01          DISPLAY-FELDER.
011810*    Klartext-Formatierung der Ist-/Sollgeschwindigkeit
011900     05      D-NUM3A             PIC -999.
011910*    Klartext-Formatierung der Vergleichsgroesse (Limit/Differenz)
012000     05      D-NUM3B             PIC -999.
012010*    Reserviertes Anzeigefeld, derzeit ungenutzt
012100     05      D-NUM4              PIC -9(04).
012110*    Pufferbyte
012200     05      FILLER               PIC X(01).
012300 
012400*--------------------------------------------------------------------*
012500* Felder mit konstantem Inhalt: Praefix K
012600*--------------------------------------------------------------------*
012700 01          KONSTANTE-FELDER.
012710*    Modulname fuer DISPLAY-Meldungen und Versionsausgabe
012800     05      K-MODUL             PIC X(08)          VALUE "ATPEVT0M".
012810*    Muss bei jeder Aenderung im Kopf synchron nachgefuehrt werden
012900     05      K-PROG-START        PIC X(10)          VALUE "2000-03-20".
012910*    Pufferbyte
013000     05      FILLER               PIC X(01).
013100 
013200*----------------------------------------------------------------*
013300* Zeitstempel-Arbeitsfeld (Fortschrittsanzeige / Plausibilitaet)
013310*----------------------------------------------------------------*
013320* Wird vom aktuellen Messpunktsatz befuellt und ueber W-TSC-R in
013330* seine Bestandteile zerlegt; in diesem Modul nur zur moeglichen
013340* Kontrollausgabe benutzt, die eigentliche Fahrzeitberechnung
013350* liegt in ATPSPD0M und ATPSUM0M.
013400*----------------------------------------------------------------*
013500 01          W-TS-CUR            PIC 9(14).
013600 01          W-TSC-R REDEFINES W-TS-CUR.
013610*    Jahr, vierstellig (Jahr-2000-faehig, vgl. C.00.00)
013700     05      W-TSC-YYYY          PIC 9(04).
013710*    Monat 01-12
013800     05      W-TSC-MM            PIC 9(02).
013810*    Tag 01-31
013900     05      W-TSC-DD            PIC 9(02).
013910*    Stunde 00-23
014000     05      W-TSC-HH            PIC 9(02).
014010*    Minute 00-59
014100     05      W-TSC-MI            PIC 9(02).
014110*    Sekunde 00-59
014200     05      W-TSC-SS            PIC 9(02).
014300
014400*----------------------------------------------------------------*
014500* Rohpuffer der Ereignisbeschreibung (fuer Kontrolldruck)
014510*----------------------------------------------------------------*
014520* REDEFINES blendet nur den Klartextanteil des Ereignispuffers ein,
014530* ohne die fuehrenden Felder (Zeitstempel/Ort) erneut deklarieren
014540* zu muessen - dient ausschliesslich der Kontrollausgabe auf der
014550* Konsole, nicht der Schreiblogik der Ereignisdatei selbst.
014600*----------------------------------------------------------------*
014700 01          W-EVENT-BUF         PIC X(82).
014800 01          W-EVENT-BUF-R REDEFINES W-EVENT-BUF.
014810*    Zeitstempel- und Ortsanteil, hier uninteressant
014900     05                          PIC X(22).
014910*    Klartextbeschreibung des Ereignisses
015000     05      W-EVENT-DESC-VIEW   PIC X(60).
015100 
015200*----------------------------------------------------------------*
015300* Conditional-Felder
015400*----------------------------------------------------------------*
015500 01          SCHALTER.
015510*    Dateistatus der Messpunktdatei (COBOL-Standard-Statuscodes)
015600     05      SPD-FILE-STATUS     PIC X(02).
015700          88 SPD-FILE-OK                     VALUE "00".
015800          88 SPD-FILE-NOK                    VALUE "01" THRU "99".
015810*    Alternative Sicht: erste Ziffer allein fuer die EOF-Pruefung
015900     05      SPD-REC-STAT REDEFINES SPD-FILE-STATUS.
016000        10   SPD-FILE-STATUS1    PIC X.
016100          88 SPD-FILE-EOF                    VALUE "1".
016150*        zweites Statusbyte, hier ohne eigene Auswertung
016200        10                       PIC X.
016300
016310*    Dateistatus der Stoerungsdatei
016400     05      FAIL-FILE-STATUS    PIC X(02).
016500          88 FAIL-FILE-OK                    VALUE "00".
016600          88 FAIL-FILE-NOK                   VALUE "01" THRU "99".
016610*    Alternative Sicht fuer die EOF-Pruefung
016700     05      FAIL-REC-STAT REDEFINES FAIL-FILE-STATUS.
016800        10   FAIL-FILE-STATUS1   PIC X.
016900          88 FAIL-FILE-EOF                   VALUE "1".
016950*        zweites Statusbyte, hier ohne eigene Auswertung
017000        10                       PIC X.
017100
017110*    Dateistatus der Ereignisausgabedatei
017200     05      EVT-FILE-STATUS     PIC X(02).
017300          88 EVT-FILE-OK                     VALUE "00".
017400          88 EVT-FILE-NOK                    VALUE "01" THRU "99".
017500
017510*    Ablaufsteuerung der Messpunktschleife (D200)
017600     05      MSG-STATUS-SPD      PIC 9       VALUE ZERO.
017700          88 MSG-OK-SPD                      VALUE ZERO.
017800          88 MSG-EOF-SPD                     VALUE 1.
017900
017910*    Ablaufsteuerung der Stoerungsschleife (D400)
018000     05      MSG-STATUS-FAIL     PIC 9       VALUE ZERO.
018100          88 MSG-OK-FAIL                     VALUE ZERO.
018200          88 MSG-EOF-FAIL                    VALUE 1.
018300
018310*    Globaler Abbruchschalter, von B000-VORLAUF-START gesetzt
018400     05      PRG-STATUS          PIC 9       VALUE ZERO.
018500          88 PRG-OK                          VALUE ZERO.
018600          88 PRG-ABBRUCH                     VALUE 1.
018700
018710*    Merkt, ob bereits ein Vorgaengersatz fuer die Bremserkennung
018720*    gelesen wurde (erster Satz einer Fahrt hat keinen)
018800     05      W-PREV-SW           PIC X       VALUE "N".
018900          88 HAVE-PREV-SAMPLE                VALUE "Y".
019000
019100 LINKAGE SECTION.
019200*----------------------------------------------------------------*
019210* Uebergabebereich zu/von ATPANL0O. LINK-HDR traegt den Rueckgabe-
019220* code, LINK-DATA die vier Ereignissummen, die der Rufer ungeaen-
019230* dert in den Statistical-Summary-Block uebernimmt. Die Gruppe
019240* muss byte-genau mit der Sicht in ATPANL0O uebereinstimmen, da
019250* kein eigenes Layout-Copybook dafuer existiert (historisch
019260* gewachsen, vgl. B.00.00).
019300*-->    Uebergabe aus ATPANL0O
019400 01     LINK-REC.
019410*    Kopf: Rueckgabecode (0 = ok, 9999 = Abbruch beim Oeffnen)
019500    05  LINK-HDR.
019600     10 LINK-RC                  PIC S9(04) COMP.
019610*    Nutzdaten: Ereignissummen je Art, an den Rufer zurueckgegeben
019700    05  LINK-DATA.
019710*        Gesamtzahl aller geschriebenen EVENT-Saetze
019800     10 EV-TOTAL-EVENTS          PIC  9(05).
019810*        davon Bremsereignisse (Typ 1)
019900     10 EV-BRAKE-EVENTS          PIC  9(05).
019910*        davon Ueberschreitungen (Typ 2)
020000     10 EV-OVERSPEED-EVENTS      PIC  9(05).
020010*        davon uebernommene Stoerungen (Typ 3)
020100     10 EV-FAILURE-EVENTS        PIC  9(05).
020110*        Pufferbytes, halten die Gruppe auf gerader Grenze
020200     10 FILLER                   PIC X(02).
020300 
020400 PROCEDURE DIVISION USING LINK-REC.
020500******************************************************************
020600* Steuerung
020610*----------------------------------------------------------------*
020620* Einziger Einstiegspunkt des Moduls. ATPANL0O ruft ATPEVT0M genau
020630* einmal pro Fahrt auf, nachdem ATPSPD0M und ATPPRK0M bereits
020640* gelaufen sind (die Ereignisdatei ist von der Geschwindigkeits-
020650* und Parkauswertung unabhaengig, braucht also keine Reihenfolge
020660* einzuhalten, wird aber aus Konventionsgruenden als drittes
020670* Teilmodul aufgerufen, vgl. ATP-0002).
020680* Das SWITCH-15 (ANZEIGE-VERSION) erlaubt dem Operator, vor dem
020690* eigentlichen Batchlauf per UPSI-Schalter nur die Versionszeile
020692* auszugeben, ohne Dateien zu oeffnen - dient der Abklaerung,
020694* welcher Objektcode tatsaechlich im Lauf steckt.
020700******************************************************************
020800 A100-STEUERUNG-START.
020900     IF  SHOW-VERSION
021000         DISPLAY K-MODUL " VERSION VOM: " K-PROG-START
021100     ELSE
021110*        ---> Dateien oeffnen, Zaehler und Schalter initialisieren
021200         PERFORM B000-VORLAUF-START THRU B000-VORLAUF-EXIT
021300         IF  PRG-ABBRUCH
021310*            ---> Oeffnen fehlgeschlagen, kein Verarbeitungsversuch
021400             CONTINUE
021500         ELSE
021510*            ---> Messpunkte: Ueberschreitung und Bremsung
021600             PERFORM B100-VERARBEITUNG-START THRU B100-VERARBEITUNG-EXIT
021610*            ---> Stoerungsdatei: je Satz ein Ereignis Typ 3
021700             PERFORM B200-FEHLERLAUF-START   THRU B200-FEHLERLAUF-EXIT
021710*            ---> Summen je Ereignisart an den Rufer zurueckgeben
021800             PERFORM B300-AUSWERTUNG-START   THRU B300-AUSWERTUNG-EXIT
021900         END-IF
021910*        ---> Dateien wieder schliessen, Rueckgabecode setzen
022000         PERFORM B090-ENDE-START THRU B090-ENDE-EXIT
022100     END-IF
022200     .
022300 A100-EXIT.
022310*    EXIT PROGRAM statt GOBACK, wie in allen ATP-Teilmodulen: der
022320*    Rufer (ATPANL0O) erwartet die Rueckkehr in seinen eigenen
022330*    Kontext, nicht das Ende des gesamten Tandem-Prozesses.
022400     EXIT PROGRAM.
022500 
022600******************************************************************
022700* Vorlauf: Felder initialisieren, Dateien oeffnen
022710*----------------------------------------------------------------*
022720* Alle drei Dateien des Moduls sind LINE SEQUENTIAL; der Zugriff
022730* ist rein sequentiell vorwaerts, es gibt kein Zurueckspulen und
022740* keinen wahlfreien Zugriff. Kann auch nur eine der drei Dateien
022750* nicht geoeffnet werden, wird der gesamte Lauf abgebrochen -
022760* ein Teillauf (z.B. nur Messpunkte ohne Stoerungen) ist fachlich
022770* nicht sinnvoll, da die Summen in LINK-DATA sonst unvollstaendig
022780* waeren.
022800******************************************************************
022900 B000-VORLAUF-START.
023000     PERFORM C000-INIT-START THRU C000-INIT-EXIT
023100
023110*    ---> Messpunkte lesend, Stoerungen lesend, Ereignisse schreibend
023200     OPEN INPUT  SPEED-POINT-FILE
023300     OPEN INPUT  FAILURE-FILE
023400     OPEN OUTPUT EVENT-FILE
023410*    ---> jede der drei OPEN-Anweisungen kann einzeln fehlschlagen,
023420*    die Sammelabfrage erkennt alle Faelle mit einer Pruefung
023500     IF  NOT SPD-FILE-OK OR NOT FAIL-FILE-OK OR NOT EVT-FILE-OK
023600         DISPLAY K-MODUL ": OEFFNEN EINER DATEI FEHLGESCHLAGEN"
023700         SET PRG-ABBRUCH TO TRUE
023800     END-IF
023900     .
024000 B000-VORLAUF-EXIT.
024100     EXIT.
024200
024300******************************************************************
024400* Ende: Dateien schliessen, Rueckgabecode setzen
024410*----------------------------------------------------------------*
024420* LINK-RC = 9999 meldet dem Rufer einen Abbruch (Dateien konnten
024430* nicht geoeffnet werden); LINK-RC = 0 meldet normales Ende. Bei
024440* Abbruch werden die Dateien absichtlich NICHT geschlossen, weil
024450* in diesem Fall auch keine erfolgreich geoeffnet sein muss - ein
024460* CLOSE auf eine nie geoeffnete Datei wuerde selbst wieder einen
024470* File-Status-Fehler auslösen.
024500******************************************************************
024600 B090-ENDE-START.
024700     IF  PRG-ABBRUCH
024800         MOVE 9999 TO LINK-RC
024900     ELSE
025000         CLOSE SPEED-POINT-FILE
025100         CLOSE FAILURE-FILE
025200         CLOSE EVENT-FILE
025300         MOVE ZERO TO LINK-RC
025400     END-IF
025500     .
025600 B090-ENDE-EXIT.
025700     EXIT.
025800
025900******************************************************************
026000* Initialisierung von Feldern und Strukturen
026010*----------------------------------------------------------------*
026020* COMP-FELDER und LINK-DATA muessen vor jedem Aufruf auf Null
026030* gesetzt werden, weil der Rufer (ATPANL0O) LINK-REC zwischen
026040* mehreren Teilmodulaufrufen wiederverwendet und Reste aus einem
026050* vorherigen CALL sonst in die Summen dieses Moduls einfliessen
026060* wuerden. W-PREV-SW steuert die Bremserkennung (kein Vorgaenger-
026070* satz beim allerersten Messpunkt einer Fahrt vorhanden).
026100******************************************************************
026200 C000-INIT-START.
026300     INITIALIZE SCHALTER
026400     INITIALIZE COMP-FELDER
026500     INITIALIZE LINK-DATA
026600     MOVE ZERO TO LINK-RC
026700     MOVE "N"  TO W-PREV-SW
026800     .
026900 C000-INIT-EXIT.
027000     EXIT.
027100 
027200******************************************************************
027300* Verarbeitung: Messpunktdatei - Ueberschreitung und Bremsung
027310*----------------------------------------------------------------*
027320* Ein einziger Durchlauf der Messpunktdatei erkennt zwei von-
027330* einander unabhaengige Ereignisarten am selben Satz: das
027340* Ueberschreiten der Sollgeschwindigkeit (Typ 2) und einen zu
027350* starken Geschwindigkeitsabfall gegenueber dem unmittelbaren
027360* Vorgaengersatz (Typ 1, Bremsung, Schwellwert > 10 km/h gemaess
027370* Ticket ATP-0014). Beide Pruefungen schliessen sich nicht
027380* gegenseitig aus - ein Satz kann theoretisch beides gleichzeitig
027390* ausloesen und dann auch zwei EVENT-Saetze erzeugen.
027400******************************************************************
027500 B100-VERARBEITUNG-START.
027600     PERFORM D100-READ-SPD-START THRU D100-READ-SPD-EXIT
027700     PERFORM D200-SPD-LOOP-START THRU D200-SPD-LOOP-EXIT
027800         UNTIL MSG-EOF-SPD
027900     .
028000 B100-VERARBEITUNG-EXIT.
028100     EXIT.
028200
028210*    ---> Lesehilfsparagraph, setzt nur den EOF-Schalter
028300 D100-READ-SPD-START.
028400     READ SPEED-POINT-FILE
028500         AT END
028600             SET MSG-EOF-SPD TO TRUE
028700     END-READ
028800     .
028900 D100-READ-SPD-EXIT.
029000     EXIT.
029100
029110*    ---> Hauptschleife je Messpunktsatz
029200 D200-SPD-LOOP-START.
029300     MOVE SP-TIMESTAMP TO W-TS-CUR
029400
029410*        ---> Pruefung 1: Ueberschreitung der Sollgeschwindigkeit
029500     IF  SP-SPEED > SP-TARGET-SPEED
029600         MOVE SP-SPEED        TO D-NUM3A
029700         MOVE SP-TARGET-SPEED TO D-NUM3B
029710*            Klartext "Overspeed: nnn km/h (limit: nnn km/h)"
029800         STRING "Overspeed: "    DELIMITED BY SIZE,
029900                D-NUM3A           DELIMITED BY SIZE,
030000                " km/h (limit: "  DELIMITED BY SIZE,
030100                D-NUM3B           DELIMITED BY SIZE,
030200                " km/h)"          DELIMITED BY SIZE
030300                INTO EV-DESCRIPTION
030310*            EV-TYPE 2 = Ueberschreitung, je ATPEVTC-Layout
030400         MOVE 2             TO EV-TYPE
030500         MOVE SP-TIMESTAMP  TO EV-TIMESTAMP
030600         MOVE SP-LOCATION   TO EV-LOCATION
030610*            Satz sofort schreiben, kein Zwischenpuffern
030700         WRITE ATP-EVENT-REC
030800         ADD 1 TO C5-OVERSPEED-EVENTS
030900         ADD 1 TO C5-TOTAL-EVENTS
031000     END-IF
031100
031110*        ---> Pruefung 2: Bremsung gegenueber dem Vorgaengersatz.
031120*        Beim allerersten Satz der Fahrt fehlt ein Vorgaenger -
031130*        HAVE-PREV-SAMPLE ist dann noch "N" und die Pruefung wird
031140*        fuer diesen einen Satz ausgelassen.
031200     IF  HAVE-PREV-SAMPLE
031300         COMPUTE C4-SPEED-DROP = C4-PREV-SPEED - SP-SPEED
031400         IF  C4-SPEED-DROP > 10
031500             MOVE C4-SPEED-DROP TO D-NUM3A
031600             STRING "Braking detected: "  DELIMITED BY SIZE,
031700                    D-NUM3A                DELIMITED BY SIZE,
031800                    " km/h decrease"       DELIMITED BY SIZE
031900                    INTO EV-DESCRIPTION
031910*                EV-TYPE 1 = Bremsung, je ATPEVTC-Layout
032000             MOVE 1             TO EV-TYPE
032100             MOVE SP-TIMESTAMP  TO EV-TIMESTAMP
032200             MOVE SP-LOCATION   TO EV-LOCATION
032210*                Satz sofort schreiben, kein Zwischenpuffern
032300             WRITE ATP-EVENT-REC
032400             ADD 1 TO C5-BRAKE-EVENTS
032500             ADD 1 TO C5-TOTAL-EVENTS
032600         END-IF
032700     ELSE
032800         SET HAVE-PREV-SAMPLE TO TRUE
032900     END-IF
033000
033010*        ---> Vorgaengerwert fuer den naechsten Durchlauf merken
033100     MOVE SP-SPEED TO C4-PREV-SPEED
033200
033300     PERFORM D100-READ-SPD-START THRU D100-READ-SPD-EXIT
033400     .
033500 D200-SPD-LOOP-EXIT.
033600     EXIT.
033700 
033800******************************************************************
033900* Fehlerlauf: Stoerungsdatei - je Satz ein Ereignis Typ 3
033910*----------------------------------------------------------------*
033920* Anders als die Messpunktauswertung ist hier keine fachliche
033930* Pruefung notwendig: jeder Satz der Stoerungsdatei FAILURE stellt
033940* per Definition ein meldepflichtiges Ereignis dar (die Pruefung,
033950* ob eine Stoerung ueberhaupt meldepflichtig ist, geschieht bereits
033960* im vorgeschalteten Aufzeichnungssystem, nicht mehr hier). Der
033970* Klartext der Stoerungsbeschreibung (FL-DESCRIPTION) wird
033980* unverkuerzt uebernommen - Ticket ATP-0021 hat die fruehere
033990* Abschneidung auf eine feste Laenge entfernt.
034000******************************************************************
034100 B200-FEHLERLAUF-START.
034200     PERFORM D300-READ-FAIL-START THRU D300-READ-FAIL-EXIT
034300     PERFORM D400-FAIL-LOOP-START THRU D400-FAIL-LOOP-EXIT
034400         UNTIL MSG-EOF-FAIL
034500     .
034600 B200-FEHLERLAUF-EXIT.
034700     EXIT.
034800
034810*    ---> Lesehilfsparagraph, setzt nur den EOF-Schalter
034900 D300-READ-FAIL-START.
035000     READ FAILURE-FILE
035100         AT END
035200             SET MSG-EOF-FAIL TO TRUE
035300     END-READ
035400     .
035500 D300-READ-FAIL-EXIT.
035600     EXIT.
035700
035710*    ---> Je Stoerungssatz ein EVENT-Satz Typ 3
035800 D400-FAIL-LOOP-START.
035810*    Klartext unveraendert aus FL-DESCRIPTION uebernommen, nur mit
035820*    dem Praefix "Failure: " versehen (Ticket ATP-0021)
035900     STRING "Failure: "      DELIMITED BY SIZE,
036000            FL-DESCRIPTION   DELIMITED BY SIZE
036100            INTO EV-DESCRIPTION
036110*    EV-TYPE 3 = Stoerung, je ATPEVTC-Layout
036200     MOVE 3             TO EV-TYPE
036300     MOVE FL-TIMESTAMP  TO EV-TIMESTAMP
036400     MOVE FL-LOCATION   TO EV-LOCATION
036410*    Satz sofort schreiben, kein Zwischenpuffern
036500     WRITE ATP-EVENT-REC
036600     ADD 1 TO C5-FAILURE-EVENTS
036700     ADD 1 TO C5-TOTAL-EVENTS
036800
036810*    ---> naechster Stoerungssatz
036900     PERFORM D300-READ-FAIL-START THRU D300-READ-FAIL-EXIT
037000     .
037100 D400-FAIL-LOOP-EXIT.
037200     EXIT.
037300
037400******************************************************************
037500* Auswertung: Summen je Ereignisart an Rufer zurueckgeben
037510*----------------------------------------------------------------*
037520* Wird erst nach beiden Teillaeufen (Messpunkte und Stoerungen)
037530* ausgefuehrt, damit LINK-DATA beim Verlassen des Moduls die
037540* endgueltigen Summen enthaelt. ATPANL0O druckt diese Werte im
037550* Statistical-Summary-Block (vgl. B200-MERGE-START in ATPSUM0M).
037600******************************************************************
037700 B300-AUSWERTUNG-START.
037710*    Gesamtsumme aller drei Ereignisarten
037800     MOVE C5-TOTAL-EVENTS     TO EV-TOTAL-EVENTS
037810*    Teilsumme Bremsereignisse
037900     MOVE C5-BRAKE-EVENTS     TO EV-BRAKE-EVENTS
037910*    Teilsumme Ueberschreitungen
038000     MOVE C5-OVERSPEED-EVENTS TO EV-OVERSPEED-EVENTS
038010*    Teilsumme uebernommener Stoerungen
038100     MOVE C5-FAILURE-EVENTS   TO EV-FAILURE-EVENTS
038200     .
038300 B300-AUSWERTUNG-EXIT.
038310*    Letzter Paragraph vor der Rueckkehr aus A100-STEUERUNG-START
038400     EXIT.
