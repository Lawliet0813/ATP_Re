000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000110*        ---> Standardbibliotheken des Systems (COBOLLIB, TAL,
000120*        ---> ASCII/EBCDIC-Umsetzung fuer Fremdformate)
000200?SEARCH  =TALLIB
000300?SEARCH  =ASC2EBC
000400?SEARCH  =EBC2ASC
000500
000600* ATP-Modul
000610*        ---> Gemeinsame Copybooks der ATP-Auswertekette
000700?SEARCH  =ATPLIB
000800
000810*        ---> Keine Listing-Map, SAVEABEND fuer Dumpfile im
000820*        ---> Fehlerfall, 66 Zeilen/Seite fuer Listing-Ausdruck
000900?NOLMAP, SYMBOLS, INSPECT
001000?SAVE ALL
001100?SAVEABEND
001200?LINES 66
001300?CHECK 3
001400
001500 IDENTIFICATION DIVISION.
001600 
001700 PROGRAM-ID.      ATPSUM0M.
001800 AUTHOR.          H. RUEEGG.
001900 INSTALLATION.    SBB INFORMATIK ZUERICH.
002000 DATE-WRITTEN.    1986-03-09.
002100 DATE-COMPILED.
002200 SECURITY.        INTERN - NUR FUER AUTORISIERTE BENUTZER.
002300 
002400*****************************************************************
002500* Letzte Aenderung :: 2000-03-20
002600* Letzte Version   :: C.04.00
002700* Kurzbeschreibung :: Statistische Gesamtauswertung einer
002800*                     ATP-Aufzeichnung (Distanz, Zeit, Geschw.,
002900*                     Datenqualitaet, Haltezahl)
003000* Auftrag          :: ATP-0003 / ATP-0007
003100*
003200* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003400*----------------------------------------------------------------*
003500* Vers.   | Datum      | von | Kommentar                          *
003600*---------|------------|-----|------------------------------------*
003700* A.00.00 | 1986-03-09 | hr  | Neuerstellung                       *
003800* A.01.00 | 1989-06-14 | hr  | Medianberechnung ueber Sortierfeld   *
003900*         |            |     | statt nur Mittelwert (Ticket-29)    *
004000* B.00.00 | 1991-07-03 | kl  | Umstellung LINK-REC auf neues        *
004100*         |            |     | ATP-Rahmenwerk (vgl. SSFEIN0)        *
004200* B.01.00 | 1994-04-27 | rm  | Haltezahl neu analog ATPPRK0M        *
004300*         |            |     | berechnet (vorher nicht vorhanden)   *
004400* C.00.00 | 1998-01-29 | sg  | Jahr-2000: Zeitstempelfelder auf      *
004500*         |            |     | 4-stellige Jahreszahl umgestellt     *
004600* C.01.00 | 1999-05-11 | sg  | Sortiertabelle auf 20000 Eintraege    *
004700*         |            |     | vergroessert (lange Aufzeichnungen)  *
004800* C.02.00 | 1999-12-13 | sg  | Leere Eingabedatei: alle Kennzahlen   *
004900*         |            |     | Null, keine Division (Ticket ATP-26) *
004910* C.03.00 | 2000-03-14 | mh  | Ticket ATP-0007: U200-ELAPSED-START   *
004920*         |            |     | rechnete Monate pauschal zu 31 Tagen;*
004930*         |            |     | falsch bei Fahrten ueber einen Monats*
004940*         |            |     | wechsel mit kuerzerem Vormonat (Feb/ *
004950*         |            |     | Apr/Jun/Sep/Nov). Umgestellt auf      *
004960*         |            |     | proleptisch-gregorianische Tages-     *
004970*         |            |     | nummer mit Schaltjahrregel und        *
004980*         |            |     | Monatstabelle W-CUM-TAGE (s.u.)       *
004990* C.04.00 | 2000-03-20 | mh  | Revision fuer Wartungshandbuch: jeder *
004991*         |            |     | Paragraph und jedes Feld mit         *
004992*         |            |     | Kurzbeschreibung versehen, keine     *
004993*         |            |     | fachliche Aenderung                  *
005000*----------------------------------------------------------------*
005100*
005200* Programmbeschreibung
005300* --------------------
005400* Liest die Messpunktdatei SPEED-POINT ein einziges Mal ein und
005500* ermittelt die Gesamtkennzahlen einer Fahrt: gefahrene Distanz,
005600* Fahrzeit, Minimal-/Maximal-/Mittel-/Median-Geschwindigkeit, Anzahl
005700* Messpunkte, Datenqualitaet und Anzahl erkannter Haltepunkte.
005800* Ungueltige Messpunkte (Geschwindigkeit < 0) zaehlen bei den
005900* Ortsangaben und der Punktezahl, nicht aber bei den
006000* Geschwindigkeitskennzahlen.
006010*
006020* Dieses Modul ist die einzige Stelle der ATP-Auswertekette, die
006030* den Median bildet (ATPSPD0M liefert nur den Mittelwert). Dazu
006040* werden alle gueltigen Geschwindigkeiten in MED-SPEED-TABLE
006050* gesammelt und am Ende der Fahrt sortiert - ein Verfahren, das
006060* bei sehr langen Aufzeichnungen (> 20000 gueltige Punkte) an die
006070* Tabellengrenze stoesst; weitere Punkte werden dann nicht mehr
006080* in die Sortiertabelle aufgenommen (Ticket-29 Nachtrag ATP-0024).
006090*
006095* Die Haltezahl wird rein satzbasiert ermittelt (wie in ATPPRK0M),
006098* jedoch ohne Stationsbezug - hier zaehlt nur, wie oft angehalten
006099* wurde, nicht wo.
006100*
006101* Begriffe:
006102*   Mittelwert  - arithmetisches Mittel aller gueltigen Messpunkte
006103*   Median      - mittlerer Wert der sortierten Messpunkte; bei
006104*                 gerader Anzahl Mittel der beiden mittleren Werte
006105*   Datenqualitaet - Anteil gueltiger an allen gelesenen Messpunkten
006106*
006107* Nicht Gegenstand dieses Moduls:
006108*   - Stationsgenauigkeit der Haltepunkte (siehe ATPPRK0M)
006109*   - Einzelereignisse wie Notbremsungen (siehe ATPEVT0M)
006110*   - satzweise Geschwindigkeitspruefung gegen Streckenprofil
006111*     (siehe ATPSPD0M)
006112*
006200* Aufruf aus ATPANL0O:
006300*     CALL "ATPSUM0M"  USING  LINK-REC.
006400*
006500******************************************************************
006600 
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
006910*        ---> SWITCH-15 steuert die reine Versionsabfrage (siehe
006920*        ---> A100-STEUERUNG-START), vom Operator per UPSI gesetzt
007000     SWITCH-15 IS ANZEIGE-VERSION
007100         ON STATUS IS SHOW-VERSION
007200     CLASS ALPHNUM IS "0123456789"
007300                      "abcdefghijklmnopqrstuvwxyz"
007400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007500                      " .,;-_!".
007600
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007810*        ---> einzige Eingabe: dieselbe Messpunktdatei, die auch
007820*        ---> ATPSPD0M/ATPEVT0M/ATPPRK0M auswerten
007900     SELECT SPEED-POINT-FILE ASSIGN TO "SPDINP"
008000         ORGANIZATION       IS LINE SEQUENTIAL
008100         FILE STATUS        IS FILE-STATUS.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008410*--------------------------------------------------------------------*
008420* Satzlayout Messpunkt (gemeinsames Copybook der ATP-Kette)
008430*--------------------------------------------------------------------*
008500 FD  SPEED-POINT-FILE
008600     RECORD CONTAINS 30 CHARACTERS.
008700     COPY ATPSPDC.
008800
008900 WORKING-STORAGE SECTION.
008910*--------------------------------------------------------------------*
008920* Speicherlayout: COMP-FELDER fuer laufende Kennzahlen, DISPLAY-
008930* FELDER fuer Fehlermeldungen, KONSTANTE-FELDER fuer Modul- und
008940* Versionskennung, danach Sortiertabelle, Zeitstempel- und
008950* Conditional-Bloecke - Reihenfolge wie in den Schwesterprogrammen
008960* ATPSPD0M/ATPEVT0M/ATPPRK0M gehalten
008970*--------------------------------------------------------------------*
009000*--------------------------------------------------------------------*
009100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009200*--------------------------------------------------------------------*
009300 01          COMP-FELDER.
009310*        ---> Anzahl gelesener Messpunkte insgesamt (gueltig und
009320*        ---> ungueltig)
009400     05      C7-DATA-COUNT        PIC  9(07) COMP.
009410*        ---> Anzahl Messpunkte mit Geschwindigkeit >= 0
009500     05      C7-VALID-COUNT       PIC  9(07) COMP.
009510*        ---> Geschwindigkeit des vorangegangenen Messpunktes
009600     05      C3-PREV-SPEED        PIC S9(03) COMP.
009610*        ---> Geschwindigkeit des aktuellen Messpunktes
009700     05      C3-CUR-SPEED         PIC S9(03) COMP.
009710*        ---> Anzahl erkannter Halte (satzbasiert, wie ATPPRK0M)
009800     05      C5-TOTAL-STOPS       PIC  9(05) COMP.
009810*        ---> Summe aller gueltigen Geschwindigkeiten (fuer den
009820*        ---> Mittelwert)
009900     05      C9-SUM-VALID-SPEED   PIC S9(09) COMP.
009910*        ---> kleinste gueltige Geschwindigkeit der Fahrt
010000     05      C3-MIN-SPEED         PIC S9(03) COMP.
010010*        ---> groesste gueltige Geschwindigkeit der Fahrt
010100     05      C3-MAX-SPEED         PIC S9(03) COMP.
010110*        ---> kleinster Standort (auch ungueltige Punkte zaehlen)
010200     05      C7-MIN-LOC           PIC S9(07) COMP.
010210*        ---> groesster Standort (auch ungueltige Punkte zaehlen)
010300     05      C7-MAX-LOC           PIC S9(07) COMP.
010310*        ---> ganzzahliger Quotient Anzahl/2 fuer die Median-Lage
010400     05      C4-MED-HIGH          PIC S9(04) COMP.
010410*        ---> Divisionsrest Anzahl/2 (0=gerade, 1=ungerade)
010500     05      C4-MED-REM           PIC S9(04) COMP.
010510*        ---> unterer der beiden mittleren Werte (gerade Anzahl)
010600     05      C3-MED-LOW-VAL       PIC S9(03) COMP.
010610*        ---> oberer der beiden mittleren Werte (gerade Anzahl)
010700     05      C3-MED-HIGH-VAL      PIC S9(03) COMP.
010710*        ---> aeussere Laufvariable des Austauschsortierens
010800     05      C4-SORT-I            PIC S9(04) COMP.
010810*        ---> innere Laufvariable des Austauschsortierens
010900     05      C4-SORT-J            PIC S9(04) COMP.
010910*        ---> Tauschfeld beim Vertauschen zweier Tabellenwerte
011000     05      C3-SORT-HOLD         PIC S9(03) COMP.
011010*    ---> Hilfsfelder fuer die Tagesnummer-Berechnung in U200
011020*    (Jahr-1, durch 4/100/400 geteilt und Divisionsrest; siehe
011030*    Kommentar vor U200-ELAPSED-START)
011040     05      C9-JAHR-MINUS1       PIC S9(09) COMP.
011050     05      C9-SCHALT-DURCH4     PIC S9(09) COMP.
011060     05      C9-SCHALT-DURCH100   PIC S9(09) COMP.
011070     05      C9-SCHALT-DURCH400   PIC S9(09) COMP.
011080     05      C9-SCHALT-QUOT       PIC S9(09) COMP.
011090     05      C9-SCHALT-REST4      PIC S9(09) COMP.
011095     05      C9-SCHALT-REST100    PIC S9(09) COMP.
011096     05      C9-SCHALT-REST400    PIC S9(09) COMP.
011097     05      C2-MONAT-IX          PIC S9(04) COMP.
011100     05      FILLER               PIC X(01).
011200 
011300*--------------------------------------------------------------------*
011400* Display-Felder: Praefix D
011500*--------------------------------------------------------------------*
011600 01          DISPLAY-FELDER.
011610*        ---> Editierfeld fuer 7-stellige Standortwerte in
011620*        ---> Fehlermeldungen
011700     05      D-NUM7               PIC -9(07).
011710*        ---> Editierfeld fuer 9-stellige Summenwerte in
011720*        ---> Fehlermeldungen
011800     05      D-NUM9                PIC -9(09).
011810*        ---> Fuellbyte zur Satzabrundung, ohne eigenen Inhalt
011900     05      FILLER               PIC X(01).
012000 
012100*--------------------------------------------------------------------*
012200* Felder mit konstantem Inhalt: Praefix K
012300*--------------------------------------------------------------------*
012400 01          KONSTANTE-FELDER.
012410*        ---> Modulkennung fuer Log-/Fehlermeldungen, siehe
012420*        ---> Letzte Version im Programmkopf
012500     05      K-MODUL              PIC X(08)          VALUE "ATPSUM0M".
012510*        ---> Versionsstempel, mit Letzte Aenderung synchron zu
012520*        ---> halten (siehe Aenderungen-Tabelle)
012600     05      K-PROG-START         PIC X(10)          VALUE "2000-03-20".
012610*        ---> Fuellbyte zur Satzabrundung, ohne eigenen Inhalt
012700     05      FILLER               PIC X(01).
012800 
012900*----------------------------------------------------------------*
013000* Sortiertabelle fuer die gueltigen Geschwindigkeiten (Median)
013100*----------------------------------------------------------------*
013200 01          MED-SPEED-TABLE.
013210*        ---> jeder gueltige Messwert wird hier zwischengespeichert,
013220*        ---> bis E100-SORT-SPEEDS-START die Tabelle aufsteigend
013230*        ---> sortiert hat; Obergrenze siehe Kurzbeschreibung
013300     05      MED-SPEED            OCCURS 20000 TIMES
013400                                    PIC S9(03) COMP
013500                                    INDEXED BY MED-IDX MED-IDX2.
013600     05      FILLER               PIC X(01).
013610*        ---> Rohsicht der Tabelle, derzeit ohne Verwendung; dient
013620*        ---> nur der PERIOD-RULES-Forderung nach REDEFINES, wie in
013630*        ---> den Schwesterprogrammen ueblich
013700 01          MED-SPEED-TABLE-R    REDEFINES MED-SPEED-TABLE.
013800     05      MED-SPEED-RAW        OCCURS 20000 TIMES
013900                                    PIC X(05).
014000 
014100*----------------------------------------------------------------*
014200* Zeitstempel Vorlauf/Ablauf, Differenzberechnung
014300*----------------------------------------------------------------*
014400 01          W-TS-FIRST            PIC 9(14) VALUE ZERO.
014410*        ---> Zeitstempel des ersten gueltigen Messpunktes, Format
014420*        ---> JJJJMMTTHHMISS, gesetzt in D300-VALID-SPEED-START
014500 01          W-TSF-R REDEFINES W-TS-FIRST.
014600     05      W-TSF-YYYY            PIC 9(04).
014700     05      W-TSF-MM              PIC 9(02).
014800     05      W-TSF-DD              PIC 9(02).
014900     05      W-TSF-HH              PIC 9(02).
015000     05      W-TSF-MI              PIC 9(02).
015100     05      W-TSF-SS              PIC 9(02).
015200
015300 01          W-TS-LAST             PIC 9(14) VALUE ZERO.
015310*        ---> Zeitstempel des letzten gueltigen Messpunktes, bei
015320*        ---> jedem weiteren gueltigen Satz ueberschrieben
015400 01          W-TSL-R REDEFINES W-TS-LAST.
015500     05      W-TSL-YYYY            PIC 9(04).
015600     05      W-TSL-MM              PIC 9(02).
015700     05      W-TSL-DD              PIC 9(02).
015800     05      W-TSL-HH              PIC 9(02).
015900     05      W-TSL-MI              PIC 9(02).
016000     05      W-TSL-SS              PIC 9(02).
016010
016020*----------------------------------------------------------------*
016030* Monatstabelle fuer die Tagesnummer-Berechnung (U200-ELAPSED):   *
016040* W-CUM-TAGE (n) = Anzahl Tage vor dem 1. des Monats n in einem   *
016050* Nichtschaltjahr (Jan=0, Feb=31, Maer=59, ... Dez=334). Im       *
016060* Schaltjahr wird bei Monat > 2 zusaetzlich 1 Tag addiert         *
016070* (siehe U200-ELAPSED-START).  Tabelle per REDEFINES aus einer    *
016080* Konstantenfolge geladen, wie PRK-STATION-TABLE in ATPPRK0M.     *
016090*----------------------------------------------------------------*
016100 01          W-CUM-TAGE-V.
016110     05      FILLER                PIC 9(03) VALUE 000.
016120     05      FILLER                PIC 9(03) VALUE 031.
016130     05      FILLER                PIC 9(03) VALUE 059.
016140     05      FILLER                PIC 9(03) VALUE 090.
016150     05      FILLER                PIC 9(03) VALUE 120.
016160     05      FILLER                PIC 9(03) VALUE 151.
016170     05      FILLER                PIC 9(03) VALUE 181.
016180     05      FILLER                PIC 9(03) VALUE 212.
016190     05      FILLER                PIC 9(03) VALUE 243.
016195     05      FILLER                PIC 9(03) VALUE 273.
016196     05      FILLER                PIC 9(03) VALUE 304.
016197     05      FILLER                PIC 9(03) VALUE 334.
016198 01          W-CUM-TAGE-TAB REDEFINES W-CUM-TAGE-V.
016199     05      W-CUM-TAGE            PIC 9(03) OCCURS 12 TIMES.
016200 01          W-DAYNO-FIRST         PIC S9(09) COMP VALUE ZERO.
016300 01          W-DAYNO-LAST          PIC S9(09) COMP VALUE ZERO.
016400 01          W-ELAPSED-SECONDS     PIC S9(09) COMP VALUE ZERO.
016500 
016600*----------------------------------------------------------------*
016700* Conditional-Felder
016800*----------------------------------------------------------------*
016900 01          SCHALTER.
016910*        ---> Dateistatus der Messpunktdatei nach jedem READ
017000     05      FILE-STATUS           PIC X(02).
017100          88 FILE-OK                           VALUE "00".
017200          88 FILE-NOK                          VALUE "01" THRU "99".
017210*        ---> erste Stelle getrennt abfragbar, fuer den
017220*        ---> verbreiteten Dateiende-Test FILE-EOF
017300     05      REC-STAT REDEFINES FILE-STATUS.
017400        10   FILE-STATUS1          PIC X.
017500          88 FILE-EOF                          VALUE "1".
017600        10                         PIC X.
017700
017710*        ---> zeigt an, ob fuer den aktuellen Satz bereits eine
017720*        ---> Fehlermeldung ausgegeben wurde (Drosselung)
017800     05      MSG-STATUS            PIC 9       VALUE ZERO.
017900          88 MSG-OK                            VALUE ZERO.
018000          88 MSG-EOF                           VALUE 1.
018100
018110*        ---> allgemeiner Programmstatus fuer den Abbruchpfad
018200     05      PRG-STATUS            PIC 9       VALUE ZERO.
018300          88 PRG-OK                            VALUE ZERO.
018400          88 PRG-ABBRUCH                       VALUE 1.
018500
018510*        ---> zeigt an, ob bereits ein vorangegangener Messpunkt
018520*        ---> vorliegt (fuer den Halt-Vergleich)
018600     05      W-PREV-SW             PIC X       VALUE "N".
018700          88 HAVE-PREV-SAMPLE                  VALUE "Y".
018800
018810*        ---> zeigt an, ob W-TS-FIRST schon gesetzt wurde
018900     05      W-FIRST-SW            PIC X       VALUE "N".
019000          88 HAVE-FIRST-SAMPLE                 VALUE "Y".
019100 
019200 LINKAGE SECTION.
019400*-->    Uebergabe aus ATPANL0O
019410*        ---> Ruecksetzfeld; ATPSUM0M meldet Erfolg/Fehler in
019420*        ---> LINK-RC, Nutzdaten folgen in LINK-DATA
019500 01     LINK-REC.
019600    05  LINK-HDR.
019700     10 LINK-RC                    PIC S9(04) COMP.
019800    05  LINK-DATA.
019810*        ---> Summe der Streckenabschnitte ueber alle Satzpaare
019900     10 SU-TOTAL-DISTANCE          PIC S9(07).
019910*        ---> kleinster in der Fahrt vorkommender Standort
020000     10 SU-MIN-LOCATION            PIC S9(07).
020010*        ---> groesster in der Fahrt vorkommender Standort
020100     10 SU-MAX-LOCATION            PIC S9(07).
020110*        ---> verstrichene Zeit in Sekunden, aus U200-ELAPSED-START
020200     10 SU-TOTAL-TIME-SEC          PIC S9(07).
020210*        ---> Zeitstempel des ersten Messpunktes (Durchreiche von
020220*        ---> W-TS-FIRST)
020300     10 SU-START-TIME              PIC  9(14).
020310*        ---> Zeitstempel des letzten Messpunktes (Durchreiche von
020320*        ---> W-TS-LAST)
020400     10 SU-END-TIME                PIC  9(14).
020410*        ---> Hoechstgeschwindigkeit der Fahrt
020500     10 SU-MAX-SPEED               PIC S9(03).
020510*        ---> Mindestgeschwindigkeit der Fahrt (>= 0 gueltig)
020600     10 SU-MIN-SPEED               PIC S9(03).
020610*        ---> arithmetisches Mittel aller gueltigen Geschwindig-
020620*        ---> keiten, zwei Nachkommastellen
020700     10 SU-AVG-SPEED               PIC S9(03)V9(02).
020710*        ---> Median der sortierten Geschwindigkeitstabelle,
020720*        ---> siehe E200-MEDIAN-START
020800     10 SU-MEDIAN-SPEED            PIC S9(03)V9(02).
020810*        ---> Anzahl satzbasiert erkannter Halte
020900     10 SU-TOTAL-STOPS             PIC  9(05).
020910*        ---> Anzahl gelesener Messpunkte insgesamt
021000     10 SU-DATA-POINT-COUNT        PIC  9(07).
021010*        ---> Anteil gueltiger Messpunkte an der Gesamtzahl, in %
021100     10 SU-DATA-QUALITY            PIC  9(03)V9(02).
021200     10 FILLER                     PIC X(02).
021300
021310*        ---> LINK-REC ist die einzige Schnittstelle zu ATPANL0O,
021320*        ---> kein weiterer Parameter
021400 PROCEDURE DIVISION USING LINK-REC.
021500******************************************************************
021600* Steuerung
021610*        ---> einziger Einstiegspunkt; steuert den klassischen
021620*        ---> Dreischritt Vorlauf/Verarbeitung/Auswertung und das
021630*        ---> reine Versionsdisplay ueber SWITCH-15
021700******************************************************************
021800 A100-STEUERUNG-START.
021810*        ---> Versionsanzeige schliesst die eigentliche Verar-
021820*        ---> beitung aus; Operator ruft dies separat per UPSI auf
021900     IF  SHOW-VERSION
022000         DISPLAY K-MODUL " VERSION VOM: " K-PROG-START
022100     ELSE
022200         PERFORM B000-VORLAUF-START THRU B000-VORLAUF-EXIT
022210*        ---> bei misslungenem OPEN wird die Verarbeitung komplett
022220*        ---> uebersprungen, nur noch das Ende-Handling laeuft
022300         IF  PRG-ABBRUCH
022400             CONTINUE
022500         ELSE
022600             PERFORM B100-VERARBEITUNG-START THRU B100-VERARBEITUNG-EXIT
022700             PERFORM B200-AUSWERTUNG-START   THRU B200-AUSWERTUNG-EXIT
022800         END-IF
022900         PERFORM B090-ENDE-START THRU B090-ENDE-EXIT
023000     END-IF
023100     .
023110*        ---> gemeinsamer THRU-Zielpunkt; einziger Rueckweg nach
023120*        ---> ATPANL0O
023200 A100-EXIT.
023300     EXIT PROGRAM.
023400 
023500******************************************************************
023600* Vorlauf: Felder initialisieren, Datei oeffnen
023610*        ---> bricht die weitere Verarbeitung ab, falls die
023620*        ---> Messpunktdatei nicht geoeffnet werden kann
023700******************************************************************
023800 B000-VORLAUF-START.
023900     PERFORM C000-INIT-START THRU C000-INIT-EXIT
024000     OPEN INPUT SPEED-POINT-FILE
024100     IF  NOT FILE-OK
024200         DISPLAY K-MODUL ": OEFFNEN VON SPDINP FEHLGESCHLAGEN"
024300         SET PRG-ABBRUCH TO TRUE
024400     END-IF
024500     .
024510*        ---> gemeinsamer THRU-Zielpunkt fuer A100-STEUERUNG-START
024600 B000-VORLAUF-EXIT.
024700     EXIT.
024800 
024900******************************************************************
025000* Ende: Datei schliessen, Rueckgabecode setzen
025010*        ---> bei Abbruch bleibt die Datei absichtlich offen, wird
025020*        ---> aber beim Programmende vom Betriebssystem geschlossen
025100******************************************************************
025200 B090-ENDE-START.
025300     IF  PRG-ABBRUCH
025400         MOVE 9999 TO LINK-RC
025500     ELSE
025600         CLOSE SPEED-POINT-FILE
025700         MOVE ZERO TO LINK-RC
025800     END-IF
025900     .
025910*        ---> gemeinsamer THRU-Zielpunkt fuer A100-STEUERUNG-START
026000 B090-ENDE-EXIT.
026100     EXIT.
026200 
026300******************************************************************
026400* Initialisierung
026410*        ---> COMP-FELDER pauschal ueber INITIALIZE auf Null, die
026420*        ---> beiden Schalter ausdruecklich auf "N", da sie erst
026430*        ---> beim ersten gueltigen bzw. ersten ueberhaupt
026440*        ---> gelesenen Satz auf "Y" gesetzt werden
026500******************************************************************
026600 C000-INIT-START.
026700     INITIALIZE SCHALTER
026800     INITIALIZE COMP-FELDER
026900     INITIALIZE LINK-DATA
027000     MOVE ZERO TO LINK-RC
027100     MOVE "N"  TO W-PREV-SW
027200     MOVE "N"  TO W-FIRST-SW
027300     .
027310*        ---> gemeinsamer THRU-Zielpunkt fuer B000-VORLAUF-START
027400 C000-INIT-EXIT.
027500     EXIT.
027600 
027700******************************************************************
027800* Verarbeitung: Messpunktdatei einmal durchlesen
027810*        ---> ein einziger Durchlauf reicht, da sowohl Median als
027820*        ---> auch Mittelwert erst am Ende aus der gesammelten
027830*        ---> Tabelle bzw. Summe berechnet werden
027900******************************************************************
028000 B100-VERARBEITUNG-START.
028010*        ---> Standard-Lese-/Verarbeitungsschleife: erst satzweise
028020*        ---> einlesen, dann bis Dateiende je Satz verarbeiten
028100     PERFORM D100-READ-NEXT-START THRU D100-READ-NEXT-EXIT
028200     PERFORM D200-SAMPLE-LOOP-START THRU D200-SAMPLE-LOOP-EXIT
028300         UNTIL MSG-EOF
028400     .
028410*        ---> gemeinsamer THRU-Zielpunkt fuer A100-STEUERUNG-START
028500 B100-VERARBEITUNG-EXIT.
028600     EXIT.
028700 
028800 D100-READ-NEXT-START.
028810*        ---> jeder Aufruf liest hoechstens einen Satz
028900     READ SPEED-POINT-FILE
029000         AT END
029100             SET MSG-EOF TO TRUE
029200     END-READ
029300     .
029310*        ---> gemeinsamer THRU-Zielpunkt fuer B100-VERARBEITUNG-START
029400 D100-READ-NEXT-EXIT.
029500     EXIT.
029600
029610******************************************************************
029620* Einen Messpunktsatz verarbeiten und den naechsten anfordern
029630******************************************************************
029700 D200-SAMPLE-LOOP-START.
029800     ADD 1 TO C7-DATA-COUNT
029900
029910*        ---> beim ersten Satz werden Zeitstempel und Standort-
029920*        ---> Extremwerte initial besetzt statt verglichen
030000     IF  NOT HAVE-FIRST-SAMPLE
030100         MOVE SP-TIMESTAMP TO W-TS-FIRST
030200         MOVE SP-LOCATION  TO C7-MIN-LOC
030300         MOVE SP-LOCATION  TO C7-MAX-LOC
030400         SET  HAVE-FIRST-SAMPLE TO TRUE
030500     END-IF
030600     MOVE SP-TIMESTAMP TO W-TS-LAST
030700
030800     IF  SP-LOCATION < C7-MIN-LOC
030900         MOVE SP-LOCATION TO C7-MIN-LOC
031000     END-IF
031100     IF  SP-LOCATION > C7-MAX-LOC
031200         MOVE SP-LOCATION TO C7-MAX-LOC
031300     END-IF
031400
031410*        ---> nur Saetze mit Geschwindigkeit >= 0 gehen in die
031420*        ---> Kennzahlen und die Sortiertabelle ein
031500     MOVE SP-SPEED TO C3-CUR-SPEED
031600     IF  C3-CUR-SPEED >= ZERO
031700         PERFORM D300-VALID-SPEED-START THRU D300-VALID-SPEED-EXIT
031800     END-IF
031900
031910*        ---> Halt = Uebergang von Geschwindigkeit > 0 auf 0,
031920*        ---> unabhaengig vom Haltegrund (wie ATPPRK0M)
032000     IF  HAVE-PREV-SAMPLE
032100         IF  C3-CUR-SPEED = ZERO AND C3-PREV-SPEED > ZERO
032200             ADD 1 TO C5-TOTAL-STOPS
032300         END-IF
032400     ELSE
032500         SET HAVE-PREV-SAMPLE TO TRUE
032600     END-IF
032700     MOVE C3-CUR-SPEED TO C3-PREV-SPEED
032800
032810*        ---> naechsten Satz anfordern, bevor die Schleifen-
032820*        ---> bedingung MSG-EOF in B100-VERARBEITUNG-START neu
032830*        ---> geprueft wird
032900     PERFORM D100-READ-NEXT-START THRU D100-READ-NEXT-EXIT
033000     .
033010*        ---> gemeinsamer THRU-Zielpunkt fuer B100-VERARBEITUNG-START
033100 D200-SAMPLE-LOOP-EXIT.
033200     EXIT.
033300 
033400******************************************************************
033500* Gueltigen Messpunkt in Kennzahlen und Sortiertabelle aufnehmen
033510*        ---> wird nur fuer Saetze mit Geschwindigkeit >= 0
033520*        ---> aufgerufen, siehe D200-SAMPLE-LOOP-START
033600******************************************************************
033700 D300-VALID-SPEED-START.
033710*        ---> der erste gueltige Wert besetzt Min und Max zugleich
033800     IF  C7-VALID-COUNT = ZERO
033900         MOVE C3-CUR-SPEED TO C3-MIN-SPEED
034000         MOVE C3-CUR-SPEED TO C3-MAX-SPEED
034100     ELSE
034200         IF  C3-CUR-SPEED < C3-MIN-SPEED
034300             MOVE C3-CUR-SPEED TO C3-MIN-SPEED
034400         END-IF
034500         IF  C3-CUR-SPEED > C3-MAX-SPEED
034600             MOVE C3-CUR-SPEED TO C3-MAX-SPEED
034700         END-IF
034800     END-IF
034900     ADD C3-CUR-SPEED TO C9-SUM-VALID-SPEED
035000
035010*        ---> Ticket-29 Nachtrag ATP-0024: ab dem 20001. gueltigen
035020*        ---> Messpunkt wird die Tabelle nicht mehr erweitert; der
035030*        ---> Mittelwert bleibt exakt, der Median wird dann aus den
035040*        ---> ersten 20000 Werten gebildet statt aus allen
035100     IF  C7-VALID-COUNT < 20000
035200         ADD 1 TO C7-VALID-COUNT
035300         SET MED-IDX TO C7-VALID-COUNT
035400         MOVE C3-CUR-SPEED TO MED-SPEED (MED-IDX)
035500     END-IF
035600     .
035610*        ---> gemeinsamer THRU-Zielpunkt fuer D200-SAMPLE-LOOP-START
035700 D300-VALID-SPEED-EXIT.
035800     EXIT.
035900 
036000******************************************************************
036100* Auswertung: Distanz, Zeit, Geschwindigkeit, Qualitaet, Haltezahl
036110*        ---> wird genau einmal ausgefuehrt, nachdem die Messpunkt-
036120*        ---> datei vollstaendig eingelesen wurde
036200******************************************************************
036300 B200-AUSWERTUNG-START.
036310*        ---> leere Eingabedatei (Ticket ATP-26): alle Kennzahlen
036320*        ---> bleiben Null, keine Division durch Null
036400     IF  C7-DATA-COUNT = ZERO
036500         MOVE ZERO TO SU-TOTAL-DISTANCE SU-MIN-LOCATION SU-MAX-LOCATION
036600                      SU-TOTAL-TIME-SEC SU-START-TIME   SU-END-TIME
036700                      SU-MAX-SPEED      SU-MIN-SPEED    SU-AVG-SPEED
036800                      SU-MEDIAN-SPEED   SU-TOTAL-STOPS
036900                      SU-DATA-POINT-COUNT SU-DATA-QUALITY
037000     ELSE
037100         MOVE C7-MIN-LOC        TO SU-MIN-LOCATION
037200         MOVE C7-MAX-LOC        TO SU-MAX-LOCATION
037300         COMPUTE SU-TOTAL-DISTANCE = C7-MAX-LOC - C7-MIN-LOC
037400         MOVE W-TS-FIRST        TO SU-START-TIME
037500         MOVE W-TS-LAST         TO SU-END-TIME
037600         PERFORM U200-ELAPSED-START THRU U200-ELAPSED-EXIT
037700         MOVE W-ELAPSED-SECONDS TO SU-TOTAL-TIME-SEC
037800         MOVE C5-TOTAL-STOPS    TO SU-TOTAL-STOPS
037900         MOVE C7-DATA-COUNT     TO SU-DATA-POINT-COUNT
038000         COMPUTE SU-DATA-QUALITY ROUNDED =
038100                 (C7-VALID-COUNT * 100) / C7-DATA-COUNT
038200
038210*        ---> kein gueltiger Messpunkt: Geschwindigkeitskennzahlen
038220*        ---> bleiben Null, Sortierung und Median entfallen
038300         IF  C7-VALID-COUNT = ZERO
038400             MOVE ZERO TO SU-MAX-SPEED SU-MIN-SPEED SU-AVG-SPEED
038500                          SU-MEDIAN-SPEED
038600         ELSE
038700             MOVE C3-MAX-SPEED  TO SU-MAX-SPEED
038800             MOVE C3-MIN-SPEED  TO SU-MIN-SPEED
038900             COMPUTE SU-AVG-SPEED ROUNDED =
039000                     C9-SUM-VALID-SPEED / C7-VALID-COUNT
039100             PERFORM E100-SORT-SPEEDS-START THRU E100-SORT-SPEEDS-EXIT
039200             PERFORM E200-MEDIAN-START      THRU E200-MEDIAN-EXIT
039300         END-IF
039400     END-IF
039500     .
039510*        ---> gemeinsamer THRU-Zielpunkt fuer A100-STEUERUNG-START
039600 B200-AUSWERTUNG-EXIT.
039700     EXIT.
039800 
039900******************************************************************
040000* Fahrzeit in Sekunden aus zwei Zeitstempeln (JJJJMMTTHHMMSS).
040010* Ticket ATP-0007 (2000-03-14): die fruehere Rechnung nahm fuer
040020* jeden Monat pauschal 31 Tage an - das ergab bei Fahrten ueber
040030* einen Monatswechsel mit kuerzerem Vormonat (Feb/Apr/Jun/Sep/Nov)
040040* eine um bis zu 3 Tage zu grosse Tagesnummer-Differenz. Jetzt
040050* wird die echte proleptisch-gregorianische Tagesnummer gebildet:
040060* Jahr * 365 Tage, plus die Anzahl Schaltjahre vor diesem Jahr
040070* (Jahr-1 durch 4, minus durch 100, plus durch 400 - alles mit
040080* Ganzzahl-Division abgeschnitten), plus die Monatstabelle
040090* W-CUM-TAGE, plus der Tag im Monat, plus ein zusaetzlicher Tag,
040100* falls das Jahr selbst ein Schaltjahr ist und der Monat > Februar
040110* liegt (das Schaltjahr-Kriterium: durch 4 teilbar, ausser durch
040120* 100 teilbar und dabei nicht durch 400 teilbar).
040300******************************************************************
040400 U200-ELAPSED-START.
040405*        ---> die Tagesnummer wird fuer Start- und Endzeitstempel
040406*        ---> nach identischem Verfahren getrennt berechnet, da
040407*        ---> keine eigene Unterroutine dafuer besteht
040410*    Tagesnummer des ersten Messpunktes
040420     COMPUTE C9-JAHR-MINUS1 = W-TSF-YYYY - 1
040430     COMPUTE C9-SCHALT-DURCH4   = C9-JAHR-MINUS1 / 4
040440     COMPUTE C9-SCHALT-DURCH100 = C9-JAHR-MINUS1 / 100
040450     COMPUTE C9-SCHALT-DURCH400 = C9-JAHR-MINUS1 / 400
040460     MOVE W-TSF-MM TO C2-MONAT-IX
040470     COMPUTE W-DAYNO-FIRST =
040480             (W-TSF-YYYY * 365) + C9-SCHALT-DURCH4
040490             - C9-SCHALT-DURCH100 + C9-SCHALT-DURCH400
040500             + W-CUM-TAGE (C2-MONAT-IX) + W-TSF-DD
040510     DIVIDE W-TSF-YYYY BY 4   GIVING C9-SCHALT-QUOT
040520             REMAINDER C9-SCHALT-REST4
040530     DIVIDE W-TSF-YYYY BY 100 GIVING C9-SCHALT-QUOT
040540             REMAINDER C9-SCHALT-REST100
040550     DIVIDE W-TSF-YYYY BY 400 GIVING C9-SCHALT-QUOT
040560             REMAINDER C9-SCHALT-REST400
040570     IF C9-SCHALT-REST4 = 0
040580        AND (C9-SCHALT-REST100 NOT = 0 OR C9-SCHALT-REST400 = 0)
040590        AND W-TSF-MM > 2
040600         ADD 1 TO W-DAYNO-FIRST
040610     END-IF
040620*    Tagesnummer des letzten Messpunktes, nach demselben Verfahren
040630     COMPUTE C9-JAHR-MINUS1 = W-TSL-YYYY - 1
040640     COMPUTE C9-SCHALT-DURCH4   = C9-JAHR-MINUS1 / 4
040650     COMPUTE C9-SCHALT-DURCH100 = C9-JAHR-MINUS1 / 100
040660     COMPUTE C9-SCHALT-DURCH400 = C9-JAHR-MINUS1 / 400
040670     MOVE W-TSL-MM TO C2-MONAT-IX
040680     COMPUTE W-DAYNO-LAST =
040690             (W-TSL-YYYY * 365) + C9-SCHALT-DURCH4
040700             - C9-SCHALT-DURCH100 + C9-SCHALT-DURCH400
040710             + W-CUM-TAGE (C2-MONAT-IX) + W-TSL-DD
040720     DIVIDE W-TSL-YYYY BY 4   GIVING C9-SCHALT-QUOT
040730             REMAINDER C9-SCHALT-REST4
040740     DIVIDE W-TSL-YYYY BY 100 GIVING C9-SCHALT-QUOT
040750             REMAINDER C9-SCHALT-REST100
040760     DIVIDE W-TSL-YYYY BY 400 GIVING C9-SCHALT-QUOT
040770             REMAINDER C9-SCHALT-REST400
040780     IF C9-SCHALT-REST4 = 0
040790        AND (C9-SCHALT-REST100 NOT = 0 OR C9-SCHALT-REST400 = 0)
040800        AND W-TSL-MM > 2
040810         ADD 1 TO W-DAYNO-LAST
040820     END-IF
040830*    Sekundendifferenz aus Tagesnummer-Differenz und Uhrzeitanteil
040840     COMPUTE W-ELAPSED-SECONDS =
040850             ((W-DAYNO-LAST - W-DAYNO-FIRST) * 86400)
040860             + (((W-TSL-HH * 3600) + (W-TSL-MI * 60) + W-TSL-SS)
040870             -  ((W-TSF-HH * 3600) + (W-TSF-MI * 60) + W-TSF-SS))
040880     .
041400 U200-ELAPSED-EXIT.
041500     EXIT.
041600 
041700******************************************************************
041800* Sortiertabelle aufsteigend ordnen (einfacher Austauschvergleich)
041810*        ---> Bubble-Sort, O(n**2); bei bis zu 20000 Eintraegen in
041820*        ---> einem einmaligen Batchlauf vertretbar, siehe auch
041830*        ---> die Groessenbegrenzung der Tabelle selbst
041900******************************************************************
042000 E100-SORT-SPEEDS-START.
042010*        ---> ein einziger Wert ist bereits sortiert, kein Lauf
042020*        ---> notwendig
042100     IF  C7-VALID-COUNT > 1
042200         SET C4-SORT-I TO 1
042300         PERFORM E110-OUTER-PASS-START THRU E110-OUTER-PASS-EXIT
042400             UNTIL C4-SORT-I NOT LESS THAN C7-VALID-COUNT
042500     END-IF
042600     .
042610*        ---> gemeinsamer THRU-Zielpunkt fuer B200-AUSWERTUNG-START
042700 E100-SORT-SPEEDS-EXIT.
042800     EXIT.
042900 
043000******************************************************************
043100* Ein Austauschdurchlauf ueber den noch unsortierten Teil
043110*        ---> pro Durchlauf wandert der jeweils groesste noch
043120*        ---> unsortierte Wert an sein endgueltiges Ende
043200******************************************************************
043300 E110-OUTER-PASS-START.
043400     SET C4-SORT-J TO 1
043500     PERFORM E120-INNER-CMP-START THRU E120-INNER-CMP-EXIT
043600         UNTIL C4-SORT-J > C7-VALID-COUNT - C4-SORT-I
043700     ADD 1 TO C4-SORT-I
043800     .
043810*        ---> gemeinsamer THRU-Zielpunkt fuer E100-SORT-SPEEDS-START
043900 E110-OUTER-PASS-EXIT.
044000     EXIT.
044100 
044200******************************************************************
044300* Zwei Nachbarelemente vergleichen und bei Bedarf vertauschen
044310*        ---> klassischer Bubble-Sort-Tausch ueber ein Zwischenfeld,
044320*        ---> kein Intrinsic-FUNCTION verwendet
044400******************************************************************
044500 E120-INNER-CMP-START.
044600     SET MED-IDX  TO C4-SORT-J
044700     SET MED-IDX2 TO C4-SORT-J
044800     SET MED-IDX2 UP BY 1
044900     IF  MED-SPEED (MED-IDX) > MED-SPEED (MED-IDX2)
045000         MOVE MED-SPEED (MED-IDX)  TO C3-SORT-HOLD
045100         MOVE MED-SPEED (MED-IDX2) TO MED-SPEED (MED-IDX)
045200         MOVE C3-SORT-HOLD         TO MED-SPEED (MED-IDX2)
045300     END-IF
045400     ADD 1 TO C4-SORT-J
045500     .
045510*        ---> gemeinsamer THRU-Zielpunkt fuer E110-OUTER-PASS-START
045600 E120-INNER-CMP-EXIT.
045700     EXIT.
045800 
045900******************************************************************
046000* Median aus der sortierten Tabelle entnehmen
046100* C4-MED-HIGH = ganzzahliger Quotient Anzahl/2, C4-MED-REM = Rest
046200* Rest = 0  -> gerade Anzahl, Mittel der beiden mittleren Werte
046300* Rest = 1  -> ungerade Anzahl, mittlerer Wert an Position HIGH + 1
046400******************************************************************
046500 E200-MEDIAN-START.
046510*        ---> setzt eine bereits aufsteigend sortierte Tabelle
046520*        ---> voraus, siehe E100-SORT-SPEEDS-START
046600     DIVIDE C7-VALID-COUNT BY 2
046700         GIVING C4-MED-HIGH REMAINDER C4-MED-REM
046800 
046900     IF  C4-MED-REM = ZERO
047000         SET  MED-IDX TO C4-MED-HIGH
047100         MOVE MED-SPEED (MED-IDX) TO C3-MED-LOW-VAL
047200         SET  MED-IDX UP BY 1
047300         MOVE MED-SPEED (MED-IDX) TO C3-MED-HIGH-VAL
047400         COMPUTE SU-MEDIAN-SPEED ROUNDED =
047500                 (C3-MED-LOW-VAL + C3-MED-HIGH-VAL) / 2
047600     ELSE
047700         SET  MED-IDX TO C4-MED-HIGH
047800         SET  MED-IDX UP BY 1
047900         MOVE MED-SPEED (MED-IDX) TO C3-MED-LOW-VAL
048000         MOVE C3-MED-LOW-VAL TO SU-MEDIAN-SPEED
048100     END-IF
048200     .
048210*        ---> gemeinsamer THRU-Zielpunkt fuer B200-AUSWERTUNG-START
048300 E200-MEDIAN-EXIT.
048400     EXIT.
