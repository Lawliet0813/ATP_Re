000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000110*        ---> Standardbibliotheken des Systems (COBOLLIB, TAL,
000120*        ---> ASCII/EBCDIC-Umsetzung fuer Fremdformate)
000200?SEARCH  =TALLIB
000300?SEARCH  =ASC2EBC
000400?SEARCH  =EBC2ASC
000500
000600* ATP-Modul
000610*        ---> Gemeinsame Copybooks der ATP-Auswertekette, insbe-
000620*        ---> sondere ATPSUMC fuer den Gesamtauswertungssatz
000700?SEARCH  =ATPLIB
000800
000810*        ---> Keine Listing-Map, SAVEABEND fuer Dumpfile im
000820*        ---> Fehlerfall, 66 Zeilen/Seite fuer Listing-Ausdruck
000900?NOLMAP, SYMBOLS, INSPECT
001000?SAVE ALL
001100?SAVEABEND
001200?LINES 66
001300?CHECK 3
001400
001410*        ---> Steuerprogramm der ATP-Auswertekette (A, nicht M,
001420*        ---> da kein CALLed Submodul sondern der TRANSID-Start)
001500 IDENTIFICATION DIVISION.
001600
001700 PROGRAM-ID.      ATPANL0O.
001800 AUTHOR.          H. RUEEGG.
001900 INSTALLATION.    SBB INFORMATIK ZUERICH.
002000 DATE-WRITTEN.    1986-04-02.
002100 DATE-COMPILED.
002200 SECURITY.        INTERN - NUR FUER AUTORISIERTE BENUTZER.
002300 
002400*****************************************************************
002500* Letzte Aenderung :: 2000-03-20
002600* Letzte Version   :: C.04.00
002700* Kurzbeschreibung :: Steuerprogramm ATP-Auswertung - ruft die
002800*                     vier Analysemodule auf, fuehrt die
002900*                     Gesamtauswertung zusammen und druckt den
003000*                     Auswertungsbericht
003100* Auftrag          :: ATP-0003
003200*
003300* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003500*----------------------------------------------------------------*
003600* Vers.   | Datum      | von | Kommentar                          *
003700*---------|------------|-----|------------------------------------*
003800* A.00.00 | 1986-04-02 | hr  | Neuerstellung, ruft ATPSPD0M und     *
003900*         |            |     | ATPEVT0M auf                        *
004000* A.01.00 | 1987-02-03 | bh  | Aufruf ATPPRK0M ergaenzt             *
004100* A.02.00 | 1989-06-20 | hr  | Aufruf ATPSUM0M ergaenzt, Bericht    *
004200*         |            |     | um Statistical-Summary-Block         *
004300*         |            |     | erweitert                            *
004400* B.00.00 | 1991-07-03 | kl  | Umstellung LINK-REC auf neues        *
004500*         |            |     | ATP-Rahmenwerk (vgl. SSFEIN0)        *
004600* B.01.00 | 1994-04-27 | rm  | Zusammenfuehrung Haltezahl/Park-      *
004700*         |            |     | genauigkeit aus ATPPRK0M statt        *
004800*         |            |     | eigener Berechnung (Ticket ATP-0015)  *
004900* B.02.00 | 1996-09-12 | rm  | Bedingte Bloecke Event-/Park-         *
005000*         |            |     | Statistik im Bericht eingefuehrt      *
005100* C.00.00 | 1998-01-29 | sg  | Jahr-2000: Zeitstempelfelder auf      *
005200*         |            |     | 4-stellige Jahreszahl umgestellt     *
005300* C.01.00 | 1999-08-25 | sg  | Abweichungsangaben im Bericht auf     *
005400*         |            |     | Meter (Division durch 100) umgestellt*
005500*         |            |     | fuer die Haltegenauigkeits-Sektion    *
005600* C.02.00 | 2000-03-08 | sg  | Druckzeilen auf 80 Stellen bereinigt, *
005700*         |            |     | Fusszeile ergaenzt (Ticket ATP-0031)  *
005710* C.03.00 | 2000-03-15 | mh  | Ticket ATP-0041 nachgezogen: B200-     *
005720*         |            |     | MERGE-START teilte SU-AVG-PARK-       *
005730*         |            |     | ACCURACY nicht durch 100, obwohl die  *
005740*         |            |     | 1999-08-25-Korrektur (C.01.00) das     *
005750*         |            |     | fuer D400-PRINT-PARKING bereits tat - *
005760*         |            |     | Average Parking Accuracy im Statis-   *
005770*         |            |     | tical-Summary-Block war um Faktor 100 *
005780*         |            |     | zu gross                               *
005790* C.04.00 | 2000-03-20 | mh  | Revision fuer Wartungshandbuch: jeder *
005791*         |            |     | Paragraph und jedes Feld mit         *
005792*         |            |     | Kurzbeschreibung versehen, keine     *
005793*         |            |     | fachliche Aenderung                  *
005800*----------------------------------------------------------------*
005810* Bekannte Einschraenkungen (Stand C.04.00):
005820*   - REPORT-FILE wird bei jedem Lauf ueberschrieben (OPEN OUTPUT),
005830*     keine Historisierung frueherer Berichte vorgesehen
005840*   - kein Neustart-/Restart-Mechanismus: bei ABEND eines der vier
005850*     Analysemodule bleibt der Bericht unvollstaendig; der
005860*     Operator muss den gesamten Lauf wiederholen
005870*   - die Reihenfolge Speed/Event/Parking/Summary in B100 ist fest
005880*     verdrahtet und nicht parametrisierbar
005890*
005900*
006000* Programmbeschreibung
006100* --------------------
006200* Ruft der Reihe nach die vier Analysemodule ATPSPD0M (Geschwindig-
006300* keitskurve), ATPEVT0M (Ereigniserkennung), ATPPRK0M (Halte-
006400* genauigkeit) und ATPSUM0M (Gesamtauswertung) auf. Jedes Modul
006500* liest die fuer sich benoetigten Eingabedateien selbstaendig ein.
006600* Die Ergebnisse werden zu einem Gesamtsatz ATP-SUMMARY-REC
006700* zusammengefuehrt und als Klartextbericht auf die Datei REPORT
006800* ausgegeben.
006900*
006910* Begriffe:
006920*   Statistical Summary - der erste Berichtsblock, aus dem Satz
006930*                          ATP-SUMMARY-REC gespeist (Gesamtwerte)
006940*   Speed Curve Analysis, Event Detection, Parking Accuracy
006950*   Analysis - je ein eigener Berichtsblock mit den Detailwerten
006960*                          des jeweiligen Analysemoduls
006970*
006980* Nicht Gegenstand dieses Moduls:
006990*   - die eigentliche Satzverarbeitung der Messpunktdatei (liegt
006995*     bei ATPSPD0M/ATPEVT0M/ATPPRK0M/ATPSUM0M)
006996*   - Formatierung jenseits der 80-Stellen-Druckzeile (Ticket
006997*     ATP-0031)
006998*
006999*  Feldpraefixe in den LK-xxx-DATA-Bereichen (LINKAGE SECTION):
007000*    SA- ATPSPD0M, EV- ATPEVT0M, PA- ATPPRK0M, LS- ATPSUM0M;
007001*    die Gesamtauswertung selbst fuehrt das Praefix SU- (Copybook
007002*    ATPSUMC, Satz ATP-SUMMARY-REC)
007003*
007004******************************************************************
007100 
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SPECIAL-NAMES.
007410*        ---> SWITCH-15 steuert die reine Versionsabfrage (siehe
007420*        ---> A100-STEUERUNG-START), vom Operator per UPSI gesetzt
007500     SWITCH-15 IS ANZEIGE-VERSION
007600         ON STATUS IS SHOW-VERSION
007700     CLASS ALPHNUM IS "0123456789"
007800                      "abcdefghijklmnopqrstuvwxyz"
007900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008000                      " .,;-_!".
008010*        ---> CLASS ALPHNUM derzeit ungenutzt, uebernommen aus dem
008020*        ---> gemeinsamen ATP-Rahmenwerk (vgl. SSFEIN0)
008100
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008310*        ---> einzige eigene Ausgabe: der Klartextbericht; die
008320*        ---> vier Analysemodule verwalten ihre Eingabedateien
008330*        ---> selbst
008400     SELECT REPORT-FILE ASSIGN TO "RPTOUT"
008500         ORGANIZATION       IS LINE SEQUENTIAL
008600         FILE STATUS        IS FILE-STATUS.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
008910*--------------------------------------------------------------------*
008920* Satzlayout Berichtsdatei: 79 Stellen Text plus 1 Fuellbyte,
008930* REDEFINES fuer den seltenen Fall einer vollen 80-Stellen-Zeile
008940*--------------------------------------------------------------------*
009000 FD  REPORT-FILE
009100     RECORD CONTAINS 80 CHARACTERS.
009200 01  ATP-REPORT-REC.
009210*        ---> eigentliche Druckzeile, siehe Ticket ATP-0031 (auf 80
009220*        ---> Stellen begrenzt)
009300     05  RPT-LINE                PIC X(79).
009310*        ---> Fuellbyte zur Satzabrundung, ohne eigenen Inhalt
009400     05  FILLER                  PIC X(01).
009500 01  ATP-REPORT-REC-R REDEFINES ATP-REPORT-REC.
009600     05  RPT-RAW                 PIC X(80).
009700 
009800 WORKING-STORAGE SECTION.
009900*--------------------------------------------------------------------*
010000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010100*--------------------------------------------------------------------*
010200 01          COMP-FELDER.
010210*        ---> Rueckgabecode des jeweils letzten CALL, zwischen den
010220*        ---> vier Modulaufrufen wiederverwendet
010300     05      C4-CALL-RC           PIC S9(04) COMP.
010400
010500*--------------------------------------------------------------------*
010600* Gesamtauswertung (Zusammenfuehrung aller vier Module)
010610*        ---> Satzlayout ATP-SUMMARY-REC liegt im gemeinsamen
010620*        ---> Copybook ATPSUMC, identisch zum Statistical-Summary-
010630*        ---> Block des Berichts
010700*--------------------------------------------------------------------*
010800     COPY ATPSUMC.
010810*        ---> Fuellbyte zur Satzabrundung, ohne eigenen Inhalt
010900     05      FILLER               PIC X(01).
011000
011100*--------------------------------------------------------------------*
011200* Uebergabebereiche fuer die vier Analysemodule
011210* (je LINK-REC-Layout des betreffenden CALLed Moduls, mit
011220* eigenem Praefix SA-/EV-/PA-/LS- je Modul)
011230*   LK-xxx-HDR  :: derzeit nur LK-xxx-RC (Rueckgabecode)
011240*   LK-xxx-DATA :: die eigentlichen Ergebnisfelder des Moduls
011250*   LK-xxx-FILLER :: Erweiterungsreserve, siehe einzelne Saetze
011260* Jedes Modul wird per CALL "ATPxxx0M" USING LK-xxx-REC
011270* aufgerufen und setzt sein LK-xxx-REC vollstaendig selbst
011300*--------------------------------------------------------------------*
011400 01          LK-SPD-REC.
011410*        ---> Ergebnisse ATPSPD0M (Geschwindigkeitskurve)
011500     05      LK-SPD-HDR.
011600         10  LK-SPD-RC            PIC S9(04) COMP.
011700     05      LK-SPD-DATA.
011710*            Max./Min./Durchschnittsgeschwindigkeit des Laufs
011800         10  SA-MAX-SPEED         PIC S9(03).
011900         10  SA-MIN-SPEED         PIC S9(03).
012000         10  SA-AVG-SPEED         PIC S9(03)V9(02).
012010*            Anzahl erkannter Overspeed- bzw. Bremspunkte
012100         10  SA-OVERSPEED-COUNT   PIC  9(05).
012200         10  SA-BRAKING-COUNT     PIC  9(05).
012210*            Gesamtstrecke (m) und Gesamtfahrzeit (sec) des Laufs
012300         10  SA-TOTAL-DISTANCE    PIC S9(07).
012400         10  SA-TOTAL-TIME-SEC    PIC S9(07).
012410*        ---> Reserve fuer kuenftige LK-SPD-DATA-Erweiterungen
012500     05      LK-SPD-FILLER        PIC X(02).
012600
012700 01          LK-EVT-REC.
012710*        ---> Ergebnisse ATPEVT0M (Ereigniserkennung)
012800     05      LK-EVT-HDR.
012900         10  LK-EVT-RC            PIC S9(04) COMP.
013000     05      LK-EVT-DATA.
013010*            Gesamtzahl der Ereignisse, aufgeschluesselt nach Art
013100         10  EV-TOTAL-EVENTS      PIC  9(05).
013200         10  EV-BRAKE-EVENTS      PIC  9(05).
013300         10  EV-OVERSPEED-EVENTS  PIC  9(05).
013400         10  EV-FAILURE-EVENTS    PIC  9(05).
013410*        ---> Reserve fuer kuenftige LK-EVT-DATA-Erweiterungen
013500     05      LK-EVT-FILLER        PIC X(02).
013600
013700 01          LK-PRK-REC.
013710*        ---> Ergebnisse ATPPRK0M (Haltegenauigkeit); Abweichungen
013720*        ---> in Zentimetern, siehe Kommentar bei D400
013800     05      LK-PRK-HDR.
013900         10  LK-PRK-RC            PIC S9(04) COMP.
014000     05      LK-PRK-DATA.
014010*            Anzahl Parkiervorgaenge gesamt/genau (+-50cm)/akzeptabel
014020*            (+-1m); PA-AVG-DEVIATION und PA-MAX-DEVIATION in
014030*            Zentimetern, PA-ACCURACY-RATE bereits als Prozentsatz
014100         10  PA-TOTAL-PARKINGS    PIC  9(05).
014200         10  PA-ACCURATE          PIC  9(05).
014300         10  PA-ACCEPTABLE        PIC  9(05).
014400         10  PA-AVG-DEVIATION     PIC S9(05)V9(02).
014500         10  PA-MAX-DEVIATION     PIC S9(05).
014600         10  PA-ACCURACY-RATE     PIC  9(03)V9(02).
014610*        ---> Reserve fuer kuenftige LK-PRK-DATA-Erweiterungen
014700     05      LK-PRK-FILLER        PIC X(02).
014800
014900 01          LK-SUM-REC.
014910*        ---> Ergebnisse ATPSUM0M (Gesamtauswertung); liefert die
014920*        ---> meisten Felder des Statistical-Summary-Blocks
015000     05      LK-SUM-HDR.
015100         10  LK-SUM-RC            PIC S9(04) COMP.
015200     05      LK-SUM-DATA.
015210*            Streckenausdehnung des Laufs (Gesamtdistanz, Min./Max.
015220*            Ortsangabe) in Metern
015300         10  LS-TOTAL-DISTANCE    PIC S9(07).
015400         10  LS-MIN-LOCATION      PIC S9(07).
015500         10  LS-MAX-LOCATION      PIC S9(07).
015510*            Gesamtfahrzeit und Zeitstempel von erstem/letztem Satz
015600         10  LS-TOTAL-TIME-SEC    PIC S9(07).
015700         10  LS-START-TIME        PIC  9(14).
015800         10  LS-END-TIME          PIC  9(14).
015810*            Geschwindigkeitskennzahlen ueber den gesamten Lauf
015900         10  LS-MAX-SPEED         PIC S9(03).
016000         10  LS-MIN-SPEED         PIC S9(03).
016100         10  LS-AVG-SPEED         PIC S9(03)V9(02).
016200         10  LS-MEDIAN-SPEED      PIC S9(03)V9(02).
016210*            Betriebskennzahlen: Haltevorgaenge, Satzanzahl und
016220*            -qualitaet (Prozentsatz gueltiger Saetze)
016300         10  LS-TOTAL-STOPS       PIC  9(05).
016400         10  LS-DATA-POINT-COUNT  PIC  9(07).
016500         10  LS-DATA-QUALITY      PIC  9(03)V9(02).
016510*        ---> Reserve fuer kuenftige LK-SUM-DATA-Erweiterungen
016600     05      LK-SUM-FILLER        PIC X(02).
016700 
016800*--------------------------------------------------------------------*
016900* Arbeitsbereich fuer die Druckzeile und ihre Umformatierung
017000*--------------------------------------------------------------------*
017100 01          W-DRUCK.
017110*        ---> Sammelfeld fuer STRING-Aufbereitung, bevor die Zeile
017120*        ---> nach RPT-LINE bewegt wird
017200     05      W-DRUCK-ZEILE        PIC X(79).
017210*        ---> Fuellbyte zur Satzabrundung, analog RPT-LINE/FILLER
017300     05      FILLER               PIC X(01).
017310*        ---> byteweise Sicht, derzeit ohne Verwendung; erfuellt
017320*        ---> die PERIOD-RULES-Forderung nach REDEFINES
017400 01          W-DRUCK-R REDEFINES W-DRUCK.
017500     05      W-DRUCK-BYTE         OCCURS 79 TIMES
017600                                   PIC X(01).
017700
017800 01          W-ZAHLEN-FELDER.
017810*        ---> Editierfelder fuer die numerischen Werte der Druck-
017820*        ---> zeilen, je ein Feld pro Groessenklasse/Nachkomma-
017830*        ---> Bedarf
017900     05      W-ED-KM              PIC -(6)9.99.
017910*        ---> Distanzangaben, bereits in km umgerechnet
018000     05      W-ED-MIN             PIC -(6)9.99.
018010*        ---> Zeitangaben, bereits in Minuten umgerechnet
018100     05      W-ED-SPEED           PIC -(5)9.99.
018110*        ---> Geschwindigkeit mit 2 Nachkommastellen (Durchschnitt,
018120*        ---> Median)
018200     05      W-ED-SPEED3          PIC -(5)9.
018210*        ---> Geschwindigkeit ohne Nachkommastelle (Max/Min)
018300     05      W-ED-LOC1            PIC -(6)9.
018400     05      W-ED-LOC2            PIC -(6)9.
018410*        ---> W-ED-LOC1/-LOC2 bilden zusammen die "Location Range"
018500     05      W-ED-DEV             PIC -(5)9.99.
018510*        ---> Abweichung beim Parkieren, bereits in Meter umgerechnet
018600     05      W-ED-CNT5            PIC Z(4)9.
018610*        ---> Stueckzahlen bis 5 Stellen (Ereignisse, Parkvorgaenge)
018700     05      W-ED-CNT7            PIC Z(6)9.
018710*        ---> Stueckzahlen bis 7 Stellen (Datenpunkte)
018800     05      W-ED-PCT             PIC Z(2)9.99.
018801*        ---> Prozentangaben (Datenqualitaet, Treffergenauigkeit)
018810*        ---> Zeitstempel unveraendert zur Anzeige, kein Editier-
018815*        ---> muster
018900     05      W-TS-EDIT             PIC 9(14).
019000     05      FILLER               PIC X(01).
019010*        ---> byteweise Sicht, derzeit ohne Verwendung; erfuellt
019020*        ---> die PERIOD-RULES-Forderung nach REDEFINES
019100 01          W-ZAHLEN-R REDEFINES W-ZAHLEN-FELDER.
019200     05      W-ZAHLEN-RAW         PIC X(90).
019300 
019400*--------------------------------------------------------------------*
019500* Conditional-Felder
019600*--------------------------------------------------------------------*
019700 01          SCHALTER.
019710*        ---> Dateistatus der Berichtsdatei nach OPEN
019800     05      FILE-STATUS          PIC X(02).
019900          88 FILE-OK                          VALUE "00".
020000          88 FILE-NOK                         VALUE "01" THRU "99".
020100
020110*        ---> allgemeiner Programmstatus; PRG-ABBRUCH verhindert
020120*        ---> die Verarbeitungsschritte nach einem misslungenen OPEN
020200     05      PRG-STATUS            PIC 9      VALUE ZERO.
020300          88 PRG-OK                           VALUE ZERO.
020400          88 PRG-ABBRUCH                      VALUE 1.
020500     05      FILLER               PIC X(01).
020600
020700*--------------------------------------------------------------------*
020800* Felder mit konstantem Inhalt: Praefix K
020900*--------------------------------------------------------------------*
021000 01          KONSTANTE-FELDER.
021010*        ---> Modulkennung fuer Log-/Fehlermeldungen, siehe
021020*        ---> Letzte Version im Programmkopf
021100     05      K-MODUL               PIC X(08)          VALUE "ATPANL0O".
021110*        ---> Versionsstempel, mit Letzte Aenderung synchron zu
021120*        ---> halten (siehe Aenderungen-Tabelle)
021200     05      K-PROG-START          PIC X(10)          VALUE "2000-03-20".
021300 
021400 PROCEDURE DIVISION.
021500******************************************************************
021600* Steuerung
021610*        ---> einziger Einstiegspunkt; steuert den klassischen
021620*        ---> Vierschritt Vorlauf/Verarbeitung/Merge/Bericht und
021630*        ---> das reine Versionsdisplay ueber SWITCH-15
021700******************************************************************
021800 A100-STEUERUNG-START.
021810*        ---> Versionsanzeige schliesst die eigentliche Verar-
021820*        ---> beitung aus; Operator ruft dies separat per UPSI auf
021900     IF  SHOW-VERSION
021910*            ---> Anzeige auf dem Terminal des Operators, kein
021920*            ---> RPTOUT wird dabei angelegt
022000         DISPLAY K-MODUL " VERSION VOM: " K-PROG-START
022100     ELSE
022200         PERFORM B000-VORLAUF-START       THRU B000-VORLAUF-EXIT
022210*        ---> bei misslungenem OPEN wird die gesamte Verarbeitung
022220*        ---> uebersprungen, nur noch das Ende-Handling laeuft
022300         IF  PRG-ABBRUCH
022400             CONTINUE
022500         ELSE
022600             PERFORM B100-VERARBEITUNG-START  THRU B100-VERARBEITUNG-EXIT
022610*            ---> B100 ruft die vier Analysemodule, B200 fasst
022620*            ---> die Ergebnisse zusammen, B300 druckt den Bericht
022700             PERFORM B200-MERGE-START         THRU B200-MERGE-EXIT
022800             PERFORM B300-REPORT-START        THRU B300-REPORT-EXIT
022900         END-IF
023000         PERFORM B090-ENDE-START           THRU B090-ENDE-EXIT
023100     END-IF
023200     .
023210*        ---> gemeinsamer THRU-Zielpunkt; einziges Programmende
023300 A100-EXIT.
023400     STOP RUN.
023500
023600******************************************************************
023700* Vorlauf: Felder initialisieren, Berichtsdatei oeffnen
023710*        ---> ATP-SUMMARY-REC wird hier bereits auf Null gesetzt,
023720*        ---> damit B200-MERGE-START nur noch die Einzelergebnisse
023730*        ---> einzutragen braucht
023800******************************************************************
023900 B000-VORLAUF-START.
024000     INITIALIZE SCHALTER
024100     INITIALIZE COMP-FELDER
024110*        ---> COMP-FELDER besteht derzeit nur aus C4-CALL-RC
024200     INITIALIZE ATP-SUMMARY-REC
024300     OPEN OUTPUT REPORT-FILE
024400     IF  NOT FILE-OK
024410*            ---> kein RETRY, Operator muss das Problem (meist volle
024420*            ---> Platte oder fehlende Berechtigung) selbst beheben
024500         DISPLAY K-MODUL ": OEFFNEN VON RPTOUT FEHLGESCHLAGEN"
024600         SET PRG-ABBRUCH TO TRUE
024700     END-IF
024800     .
024810*        ---> gemeinsamer THRU-Zielpunkt fuer A100-STEUERUNG-START
024900 B000-VORLAUF-EXIT.
025000     EXIT.
025100
025200******************************************************************
025300* Ende: Berichtsdatei schliessen
025310*        ---> bei Abbruch bleibt die Datei absichtlich offen, wird
025320*        ---> aber beim Programmende vom Betriebssystem geschlossen
025400******************************************************************
025500 B090-ENDE-START.
025600     IF  NOT PRG-ABBRUCH
025700         CLOSE REPORT-FILE
025800     END-IF
025900     .
025910*        ---> gemeinsamer THRU-Zielpunkt fuer A100-STEUERUNG-START
026000 B090-ENDE-EXIT.
026100     EXIT.
026200
026300******************************************************************
026400* Verarbeitung: die vier Analysemodule der Reihe nach aufrufen
026410*        ---> jedes Modul liest seine Eingabedatei selbstaendig;
026420*        ---> hier wird nur aufgerufen und das Ergebnis entgegen-
026430*        ---> genommen, in fester Reihenfolge Speed/Event/Parking/
026440*        ---> Summary
026500******************************************************************
026600 B100-VERARBEITUNG-START.
026610*        ---> INITIALIZE vor jedem CALL, falls ein Modul nicht
026620*        ---> alle Felder seines LINK-REC selbst besetzt
026700     INITIALIZE LK-SPD-REC
026800     CALL "ATPSPD0M" USING LK-SPD-REC
026900     MOVE LK-SPD-RC TO C4-CALL-RC
027000     IF  C4-CALL-RC NOT = ZERO
027100         DISPLAY K-MODUL ": ATPSPD0M MIT FEHLER BEENDET"
027200     END-IF
027300
027310*        ---> Fehler eines Moduls unterbrechen die Kette nicht -
027320*        ---> jedes Modul wird unabhaengig aufgerufen, nur gemeldet
027400     INITIALIZE LK-EVT-REC
027500     CALL "ATPEVT0M" USING LK-EVT-REC
027600     MOVE LK-EVT-RC TO C4-CALL-RC
027700     IF  C4-CALL-RC NOT = ZERO
027800         DISPLAY K-MODUL ": ATPEVT0M MIT FEHLER BEENDET"
027900     END-IF
028000
028010*        ---> Reihenfolge Speed/Event/Parking/Summary entspricht der
028020*        ---> Reihenfolge der Berichtsbloecke in B300-REPORT-START
028100     INITIALIZE LK-PRK-REC
028200     CALL "ATPPRK0M" USING LK-PRK-REC
028300     MOVE LK-PRK-RC TO C4-CALL-RC
028400     IF  C4-CALL-RC NOT = ZERO
028500         DISPLAY K-MODUL ": ATPPRK0M MIT FEHLER BEENDET"
028600     END-IF
028700
028710*        ---> ATPSUM0M liefert die meisten SU-Felder direkt, daher
028720*        ---> zuletzt aufgerufen
028800     INITIALIZE LK-SUM-REC
028900     CALL "ATPSUM0M" USING LK-SUM-REC
029000     MOVE LK-SUM-RC TO C4-CALL-RC
029100     IF  C4-CALL-RC NOT = ZERO
029110*            ---> auch ein fehlerhaftes ATPSUM0M unterbricht die Kette
029120*            ---> nicht, B200-MERGE-START arbeitet mit den Nullwerten
029200         DISPLAY K-MODUL ": ATPSUM0M MIT FEHLER BEENDET"
029300     END-IF
029400     .
029410*        ---> gemeinsamer THRU-Zielpunkt fuer A100-STEUERUNG-START
029500 B100-VERARBEITUNG-EXIT.
029600     EXIT.
029700 
029800******************************************************************
029900* Zusammenfuehrung der vier Ergebnisse zum Gesamtsatz SUMMARY
029910*        ---> ATP-SUMMARY-REC wurde in B000-VORLAUF-START bereits
029920*        ---> auf Null initialisiert; hier werden nur die tat-
029930*        ---> saechlich vorliegenden Einzelergebnisse eingetragen
030000******************************************************************
030100 B200-MERGE-START.
030110*        ---> Distanz-/Zeit-/Geschwindigkeitskennzahlen kommen
030120*        ---> vollstaendig aus ATPSUM0M (LK-SUM-REC)
030200     MOVE LS-TOTAL-DISTANCE    TO SU-TOTAL-DISTANCE
030300     MOVE LS-MIN-LOCATION      TO SU-MIN-LOCATION
030400     MOVE LS-MAX-LOCATION      TO SU-MAX-LOCATION
030500     MOVE LS-TOTAL-TIME-SEC    TO SU-TOTAL-TIME-SEC
030600     MOVE LS-START-TIME        TO SU-START-TIME
030700     MOVE LS-END-TIME          TO SU-END-TIME
030710*        ---> Zeitstempel im selben 14-stelligen Format wie in
030720*        ---> LK-SUM-DATA, keine Umformatierung noetig
030800     MOVE LS-MAX-SPEED         TO SU-MAX-SPEED
030900     MOVE LS-MIN-SPEED         TO SU-MIN-SPEED
031000     MOVE LS-AVG-SPEED         TO SU-AVG-SPEED
031100     MOVE LS-MEDIAN-SPEED      TO SU-MEDIAN-SPEED
031110*        ---> Median wird von ATPSUM0M selbst berechnet (E200-
031120*        ---> MEDIAN-START), hier nur entgegengenommen
031200     MOVE LS-DATA-POINT-COUNT  TO SU-DATA-POINT-COUNT
031300     MOVE LS-DATA-QUALITY      TO SU-DATA-QUALITY
031400
031410*        ---> Ereigniszahlen kommen vollstaendig aus ATPEVT0M
031500     MOVE EV-TOTAL-EVENTS      TO SU-TOTAL-EVENTS
031600     MOVE EV-BRAKE-EVENTS      TO SU-BRAKE-EVENTS
031700     MOVE EV-OVERSPEED-EVENTS  TO SU-OVERSPEED-EVENTS
031800     MOVE EV-FAILURE-EVENTS    TO SU-FAILURE-EVENTS
031900 
032000*    ---> Haltezahl und Parkgenauigkeit stammen aus ATPPRK0M,
032100*         nicht aus der eigenen Haltezaehlung von ATPSUM0M. Die
032110*         Division durch 100 (Ticket ATP-0041) war 1999-08-25 nur
032120*         fuer die Haltegenauigkeits-Sektion (D400) nachgezogen
032130*         worden, nicht aber hier fuer SU-AVG-PARK-ACCURACY - der
032140*         Statistical-Summary-Block druckte denselben Wert bisher
032150*         ungeteilt, also um den Faktor 100 zu gross.
032200     MOVE PA-TOTAL-PARKINGS    TO SU-TOTAL-STOPS
032300     COMPUTE SU-AVG-PARK-ACCURACY ROUNDED = PA-AVG-DEVIATION / 100
032400     .
032410*        ---> gemeinsamer THRU-Zielpunkt fuer A100-STEUERUNG-START
032500 B200-MERGE-EXIT.
032600     EXIT.
032700
032800******************************************************************
032900* Bericht aufbauen und auf RPTOUT schreiben
032910*        ---> feste Blockreihenfolge: Banner, Statistical Summary,
032920*        ---> dann je ein Detailblock pro Analysemodul, Fusszeile
033000******************************************************************
033100 B300-REPORT-START.
033110*        ---> sechs PERFORMs, eines je Berichtsblock, in Druckreihenfolge
033200     PERFORM D000-PRINT-BANNER-START  THRU D000-PRINT-BANNER-EXIT
033300     PERFORM D100-PRINT-SUMMARY-START THRU D100-PRINT-SUMMARY-EXIT
033400     PERFORM D200-PRINT-SPEED-START   THRU D200-PRINT-SPEED-EXIT
033500     PERFORM D300-PRINT-EVENTS-START  THRU D300-PRINT-EVENTS-EXIT
033600     PERFORM D400-PRINT-PARKING-START THRU D400-PRINT-PARKING-EXIT
033700     PERFORM D900-PRINT-FOOTER-START  THRU D900-PRINT-FOOTER-EXIT
033800     .
033810*        ---> gemeinsamer THRU-Zielpunkt fuer A100-STEUERUNG-START
033900 B300-REPORT-EXIT.
034000     EXIT.
034100
034200******************************************************************
034300* Kopfbanner des Berichts
034310*        ---> Titel, Trennlinie, Leerzeile, Ueberschrift des
034320*        ---> Statistical-Summary-Blocks - sonst nichts
034400******************************************************************
034500 D000-PRINT-BANNER-START.
034510*        ---> Rahmen aus zwei Trennlinien um den Berichtstitel
034600     MOVE "=========================================================="
034700         TO RPT-LINE
034800     WRITE ATP-REPORT-REC
034810*        ---> Titelzeile zwischen den beiden Trennlinien zentriert
034900     MOVE "           ATP Data Analysis Report"
035000         TO RPT-LINE
035100     WRITE ATP-REPORT-REC
035200     MOVE "=========================================================="
035300         TO RPT-LINE
035400     WRITE ATP-REPORT-REC
035500     MOVE SPACES TO RPT-LINE
035600     WRITE ATP-REPORT-REC
035610*        ---> Ueberschrift oeffnet D100, gedruckt wird dort weiter
035700     MOVE "=== Statistical Summary ==="
035800         TO RPT-LINE
035900     WRITE ATP-REPORT-REC
035910*        ---> die eigentlichen Kennzahlen folgen erst in D100,
035920*        ---> D000 liefert nur Rahmen und Ueberschriften
036000     MOVE SPACES TO RPT-LINE
036100     WRITE ATP-REPORT-REC
036200     .
036210*        ---> gemeinsamer THRU-Zielpunkt fuer B300-REPORT-START
036300 D000-PRINT-BANNER-EXIT.
036400     EXIT.
036500
036600******************************************************************
036700* Statistical-Summary-Block (Distanz/Zeit/Geschw./Betrieb,
036800* bedingt Ereignisse/Parkieren)
036810*        ---> Distanz/Zeit/Geschwindigkeit werden immer gedruckt;
036820*        ---> Ereignis- und Parkierblock nur, wenn SU-TOTAL-EVENTS
036830*        ---> bzw. SU-AVG-PARK-ACCURACY > ZERO ist, d.h. wenn
036840*        ---> ATPEVT0M bzw. ATPPRK0M ueberhaupt Daten lieferten
036900******************************************************************
037000 D100-PRINT-SUMMARY-START.
037010*        ---> Teilblock Distanz: Gesamtstrecke und Ortsbereich
037100     MOVE "[Distance Statistics]"                      TO RPT-LINE
037200     WRITE ATP-REPORT-REC
037300     COMPUTE W-ED-KM ROUNDED = SU-TOTAL-DISTANCE / 1000
037400     STRING "Total Distance: " W-ED-KM " km"
037500         DELIMITED BY SIZE INTO W-DRUCK-ZEILE
037600     MOVE W-DRUCK-ZEILE TO RPT-LINE
037700     WRITE ATP-REPORT-REC
037710*        ---> Distanz bereits in km, Ortsangaben bleiben in Metern
037800     MOVE SU-MIN-LOCATION TO W-ED-LOC1
037900     MOVE SU-MAX-LOCATION TO W-ED-LOC2
038000     STRING "Location Range: " W-ED-LOC1 " - " W-ED-LOC2 " m"
038100         DELIMITED BY SIZE INTO W-DRUCK-ZEILE
038200     MOVE W-DRUCK-ZEILE TO RPT-LINE
038300     WRITE ATP-REPORT-REC
038310*        ---> Leerzeile trennt die Teilbloecke optisch voneinander
038400     MOVE SPACES TO RPT-LINE
038500     WRITE ATP-REPORT-REC
038600
038610*        ---> Teilblock Zeit: Start-/Endzeitstempel und Gesamtzeit
038700     MOVE "[Time Statistics]"                           TO RPT-LINE
038800     WRITE ATP-REPORT-REC
038900     MOVE SU-START-TIME TO W-TS-EDIT
039000     STRING "Start Time: " W-TS-EDIT
039100         DELIMITED BY SIZE INTO W-DRUCK-ZEILE
039200     MOVE W-DRUCK-ZEILE TO RPT-LINE
039300     WRITE ATP-REPORT-REC
039310*        ---> Start-/Endzeitstempel unveraendert, vgl. W-TS-EDIT
039400     MOVE SU-END-TIME TO W-TS-EDIT
039500     STRING "End Time: " W-TS-EDIT
039600         DELIMITED BY SIZE INTO W-DRUCK-ZEILE
039700     MOVE W-DRUCK-ZEILE TO RPT-LINE
039800     WRITE ATP-REPORT-REC
039810*        ---> Gesamtzeit aus SU-TOTAL-TIME-SEC, hier in Minuten
039900     COMPUTE W-ED-MIN ROUNDED = SU-TOTAL-TIME-SEC / 60
040000     STRING "Total Time: " W-ED-MIN " minutes"
040100         DELIMITED BY SIZE INTO W-DRUCK-ZEILE
040200     MOVE W-DRUCK-ZEILE TO RPT-LINE
040300     WRITE ATP-REPORT-REC
040310*        ---> Leerzeile trennt die Teilbloecke optisch voneinander
040400     MOVE SPACES TO RPT-LINE
040500     WRITE ATP-REPORT-REC
040600
040610*        ---> Teilblock Geschwindigkeit: Extrema, Mittelwert, Median
040700     MOVE "[Speed Statistics]"                          TO RPT-LINE
040800     WRITE ATP-REPORT-REC
040900     MOVE SU-MAX-SPEED TO W-ED-SPEED3
041000     STRING "Max Speed: " W-ED-SPEED3 " km/h"
041100         DELIMITED BY SIZE INTO W-DRUCK-ZEILE
041200     MOVE W-DRUCK-ZEILE TO RPT-LINE
041300     WRITE ATP-REPORT-REC
041310*        ---> Max/Min ohne Nachkommastelle, Durchschnitt/Median mit
041320*        ---> Geschwindigkeiten aus SU-xxx, nicht aus SA-xxx (D200)
041400     MOVE SU-MIN-SPEED TO W-ED-SPEED3
041500     STRING "Min Speed: " W-ED-SPEED3 " km/h"
041600         DELIMITED BY SIZE INTO W-DRUCK-ZEILE
041700     MOVE W-DRUCK-ZEILE TO RPT-LINE
041800     WRITE ATP-REPORT-REC
041810*        ---> W-ED-SPEED3 nur fuer Extremwerte, W-ED-SPEED (mit
041820*        ---> Nachkommastelle) fuer Mittelwerte - siehe W-ZAHLEN-FELDER
041900     MOVE SU-AVG-SPEED TO W-ED-SPEED
042000     STRING "Average Speed: " W-ED-SPEED " km/h"
042100         DELIMITED BY SIZE INTO W-DRUCK-ZEILE
042200     MOVE W-DRUCK-ZEILE TO RPT-LINE
042300     WRITE ATP-REPORT-REC
042310*        ---> Median stammt aus E200-MEDIAN-START in ATPSUM0M
042400     MOVE SU-MEDIAN-SPEED TO W-ED-SPEED
042500     STRING "Median Speed: " W-ED-SPEED " km/h"
042600         DELIMITED BY SIZE INTO W-DRUCK-ZEILE
042700     MOVE W-DRUCK-ZEILE TO RPT-LINE
042800     WRITE ATP-REPORT-REC
042810*        ---> Abstand zum naechsten Teilblock im Report
042900     MOVE SPACES TO RPT-LINE
043000     WRITE ATP-REPORT-REC
043100
043110*        ---> Teilblock Betrieb: Satzanzahl, Qualitaet, Haltezahl
043200     MOVE "[Operational Statistics]"                    TO RPT-LINE
043300     WRITE ATP-REPORT-REC
043400     MOVE SU-DATA-POINT-COUNT TO W-ED-CNT7
043500     STRING "Data Points: " W-ED-CNT7
043600         DELIMITED BY SIZE INTO W-DRUCK-ZEILE
043700     MOVE W-DRUCK-ZEILE TO RPT-LINE
043800     WRITE ATP-REPORT-REC
043810*        ---> Data Quality als Prozentsatz gueltiger Messsaetze
043900     MOVE SU-DATA-QUALITY TO W-ED-PCT
044000     STRING "Data Quality: " W-ED-PCT "%"
044100         DELIMITED BY SIZE INTO W-DRUCK-ZEILE
044200     MOVE W-DRUCK-ZEILE TO RPT-LINE
044300     WRITE ATP-REPORT-REC
044310*        ---> Haltezahl SU-TOTAL-STOPS kommt aus ATPPRK0M, nicht aus
044320*        ---> ATPSUM0M, siehe Kommentar in B200-MERGE-START
044400     MOVE SU-TOTAL-STOPS TO W-ED-CNT5
044500     STRING "Total Stops: " W-ED-CNT5
044600         DELIMITED BY SIZE INTO W-DRUCK-ZEILE
044700     MOVE W-DRUCK-ZEILE TO RPT-LINE
044800     WRITE ATP-REPORT-REC
044810*        ---> Leerzeile vor dem naechsten Kennwert
044900     MOVE SPACES TO RPT-LINE
045000     WRITE ATP-REPORT-REC
045100
045110*        ---> Block entfaellt, wenn ATPEVT0M keine Ereignisse
045120*        ---> fand bzw. gar nicht in den Lauf einbezogen war
045200     IF  SU-TOTAL-EVENTS > ZERO
045300         MOVE "[Event Statistics]"                      TO RPT-LINE
045400         WRITE ATP-REPORT-REC
045500         MOVE SU-TOTAL-EVENTS TO W-ED-CNT5
045600         STRING "Total Events: " W-ED-CNT5
045700             DELIMITED BY SIZE INTO W-DRUCK-ZEILE
045800         MOVE W-DRUCK-ZEILE TO RPT-LINE
045900         WRITE ATP-REPORT-REC
045910*            ---> SU-Ereignisfelder wurden aus EV-xxx kopiert,
045920*            ---> siehe B200-MERGE-START
046000         MOVE SU-BRAKE-EVENTS TO W-ED-CNT5
046100         STRING "Brake Events: " W-ED-CNT5
046200             DELIMITED BY SIZE INTO W-DRUCK-ZEILE
046300         MOVE W-DRUCK-ZEILE TO RPT-LINE
046400         WRITE ATP-REPORT-REC
046410*            ---> Overspeed-Ereignisse hier sind SU-Feld-Kopien,
046420*            ---> nicht zu verwechseln mit SA-OVERSPEED-COUNT in D200
046500         MOVE SU-OVERSPEED-EVENTS TO W-ED-CNT5
046600         STRING "Overspeed Events: " W-ED-CNT5
046700             DELIMITED BY SIZE INTO W-DRUCK-ZEILE
046800         MOVE W-DRUCK-ZEILE TO RPT-LINE
046900         WRITE ATP-REPORT-REC
046910*            ---> letztes der vier Ereignisfelder im bedingten Block
047000         MOVE SU-FAILURE-EVENTS TO W-ED-CNT5
047100         STRING "Failure Events: " W-ED-CNT5
047200             DELIMITED BY SIZE INTO W-DRUCK-ZEILE
047300         MOVE W-DRUCK-ZEILE TO RPT-LINE
047400         WRITE ATP-REPORT-REC
047410*            ---> Leerzeile innerhalb des IF-Zweigs
047500         MOVE SPACES TO RPT-LINE
047600         WRITE ATP-REPORT-REC
047700     END-IF
047800
047810*        ---> Block entfaellt, wenn ATPPRK0M keine Parkiervorgaenge
047820*        ---> fand; SU-AVG-PARK-ACCURACY bleibt dann ZERO
047900     IF  SU-AVG-PARK-ACCURACY > ZERO
048000         MOVE "[Parking Statistics]"                    TO RPT-LINE
048100         WRITE ATP-REPORT-REC
048110*            ---> einziges Feld des bedingten Parkierblocks; die
048120*            ---> Einzelzaehler stehen nur im D400-Detailblock
048200         MOVE SU-AVG-PARK-ACCURACY TO W-ED-DEV
048300         STRING "Average Parking Accuracy: " W-ED-DEV " m"
048400             DELIMITED BY SIZE INTO W-DRUCK-ZEILE
048500         MOVE W-DRUCK-ZEILE TO RPT-LINE
048600         WRITE ATP-REPORT-REC
048610*            ---> auch hier nur optische Trennung, kein Datenfeld
048700         MOVE SPACES TO RPT-LINE
048800         WRITE ATP-REPORT-REC
048900     END-IF
049000     .
049010*        ---> gemeinsamer THRU-Zielpunkt fuer B300-REPORT-START
049100 D100-PRINT-SUMMARY-EXIT.
049200     EXIT.
049300
049400******************************************************************
049500* Speed-Curve-Analysis-Block (Ergebnis ATPSPD0M)
049510*        ---> wird unbedingt gedruckt - ATPSPD0M liefert immer
049520*        ---> eine Geschwindigkeitsauswertung, auch bei Leerlauf
049600******************************************************************
049700 D200-PRINT-SPEED-START.
049710*        ---> eigener Detailblock der Geschwindigkeitskurve, nicht
049720*        ---> zu verwechseln mit den Mittelwerten in D100
049800     MOVE "=== Speed Curve Analysis ==="                TO RPT-LINE
049900     WRITE ATP-REPORT-REC
050000     MOVE SA-MAX-SPEED TO W-ED-SPEED3
050100     STRING "Maximum Speed: " W-ED-SPEED3 " km/h"
050200         DELIMITED BY SIZE INTO W-DRUCK-ZEILE
050300     MOVE W-DRUCK-ZEILE TO RPT-LINE
050400     WRITE ATP-REPORT-REC
050410*        ---> Max/Min stammen aus ATPSPD0M, unabhaengig von den
050420*        ---> gleichnamigen Feldern in D100 (ATPSUM0M)
050500     MOVE SA-MIN-SPEED TO W-ED-SPEED3
050600     STRING "Minimum Speed: " W-ED-SPEED3 " km/h"
050700         DELIMITED BY SIZE INTO W-DRUCK-ZEILE
050800     MOVE W-DRUCK-ZEILE TO RPT-LINE
050900     WRITE ATP-REPORT-REC
050910*        ---> SA-Praefix = Speed-Analyse-Satz aus ATPSPD0M
051000     MOVE SA-AVG-SPEED TO W-ED-SPEED
051100     STRING "Average Speed: " W-ED-SPEED " km/h"
051200         DELIMITED BY SIZE INTO W-DRUCK-ZEILE
051300     MOVE W-DRUCK-ZEILE TO RPT-LINE
051400     WRITE ATP-REPORT-REC
051410*        ---> Durchschnitt mit 2 Nachkommastellen (W-ED-SPEED),
051420*        ---> Extrema ohne (W-ED-SPEED3) - andere Editierfelder
051500     MOVE SA-OVERSPEED-COUNT TO W-ED-CNT5
051600     STRING "Overspeed Occurrences: " W-ED-CNT5
051610*        ---> "Occurrences"/"Points" entsprechen den Original-
051620*        ---> begriffen aus ATPSPD0M, bewusst nicht vereinheitlicht
051700         DELIMITED BY SIZE INTO W-DRUCK-ZEILE
051800     MOVE W-DRUCK-ZEILE TO RPT-LINE
051900     WRITE ATP-REPORT-REC
051910*        ---> Overspeed-/Bremspunkt sind Rohzaehlungen aus ATPSPD0M,
051920*        ---> unabhaengig von den Ereigniszaehlungen in D300
052000     MOVE SA-BRAKING-COUNT TO W-ED-CNT5
052100     STRING "Braking Points: " W-ED-CNT5
052200         DELIMITED BY SIZE INTO W-DRUCK-ZEILE
052300     MOVE W-DRUCK-ZEILE TO RPT-LINE
052400     WRITE ATP-REPORT-REC
052410*        ---> W-ED-CNT5 ist das allgemeine Zaehl-Editierfeld,
052420*        ---> wird in D100 bis D400 mehrfach wiederverwendet
052500     COMPUTE W-ED-KM ROUNDED = SA-TOTAL-DISTANCE / 1000
052600     STRING "Total Distance: " W-ED-KM " km"
052700         DELIMITED BY SIZE INTO W-DRUCK-ZEILE
052800     MOVE W-DRUCK-ZEILE TO RPT-LINE
052900     WRITE ATP-REPORT-REC
052910*        ---> eigene Distanz-/Zeitangabe von ATPSPD0M, unabhaengig
052920*        ---> von SU-TOTAL-DISTANCE/SU-TOTAL-TIME-SEC in D100
053000     COMPUTE W-ED-MIN ROUNDED = SA-TOTAL-TIME-SEC / 60
053100     STRING "Total Time: " W-ED-MIN " minutes"
053200         DELIMITED BY SIZE INTO W-DRUCK-ZEILE
053300     MOVE W-DRUCK-ZEILE TO RPT-LINE
053400     WRITE ATP-REPORT-REC
053410*        ---> trennt den Ereignisblock vom Folgenden
053500     MOVE SPACES TO RPT-LINE
053600     WRITE ATP-REPORT-REC
053700     .
053710*        ---> gemeinsamer THRU-Zielpunkt fuer B300-REPORT-START
053800 D200-PRINT-SPEED-EXIT.
053900     EXIT.
054000
054100******************************************************************
054200* Event-Detection-Block (Ergebnis ATPEVT0M)
054210*        ---> im Unterschied zum bedingten Block in D100 werden
054220*        ---> hier die EV-Felder aus dem eigenstaendigen
054230*        ---> ATPEVT0M-Aufruf unbedingt gedruckt
054300******************************************************************
054400 D300-PRINT-EVENTS-START.
054410*        ---> EV-TOTAL-EVENTS entspricht der Summe der drei Einzel-
054420*        ---> zaehler, wird aber nicht hier nachgerechnet
054500     MOVE "=== Event Detection ==="                     TO RPT-LINE
054600     WRITE ATP-REPORT-REC
054700     MOVE EV-TOTAL-EVENTS TO W-ED-CNT5
054800     STRING "Total Events: " W-ED-CNT5
054900         DELIMITED BY SIZE INTO W-DRUCK-ZEILE
055000     MOVE W-DRUCK-ZEILE TO RPT-LINE
055100     WRITE ATP-REPORT-REC
055110*        ---> EV-Praefix = Ereignissatz aus ATPEVT0M, Feldnamen
055120*        ---> sind 1:1 aus LK-EVT-DATA uebernommen
055200     MOVE EV-BRAKE-EVENTS TO W-ED-CNT5
055300     STRING "Brake Events: " W-ED-CNT5
055400         DELIMITED BY SIZE INTO W-DRUCK-ZEILE
055500     MOVE W-DRUCK-ZEILE TO RPT-LINE
055600     WRITE ATP-REPORT-REC
055610*        ---> Vier Ereignisarten in fester Reihenfolge: Brems-,
055620*        ---> Overspeed-, Ausfallereignisse, alle aus LK-EVT-DATA
055700     MOVE EV-OVERSPEED-EVENTS TO W-ED-CNT5
055800     STRING "Overspeed Events: " W-ED-CNT5
055900         DELIMITED BY SIZE INTO W-DRUCK-ZEILE
056000     MOVE W-DRUCK-ZEILE TO RPT-LINE
056100     WRITE ATP-REPORT-REC
056110*        ---> Ausfallereignisse (Failure) decken Stoerungen ab, die
056120*        ---> weder Brems- noch Overspeed-Ereignis sind
056200     MOVE EV-FAILURE-EVENTS TO W-ED-CNT5
056300     STRING "Failure Events: " W-ED-CNT5
056400         DELIMITED BY SIZE INTO W-DRUCK-ZEILE
056500     MOVE W-DRUCK-ZEILE TO RPT-LINE
056600     WRITE ATP-REPORT-REC
056610*        ---> trennt den Ereignisblock vom nachfolgenden Parkblock
056700     MOVE SPACES TO RPT-LINE
056800     WRITE ATP-REPORT-REC
056900     .
056910*        ---> gemeinsamer THRU-Zielpunkt fuer B300-REPORT-START
057000 D300-PRINT-EVENTS-EXIT.
057100     EXIT.
057200
057300******************************************************************
057400* Parking-Accuracy-Analysis-Block (Ergebnis ATPPRK0M)
057500* Abweichungsangaben werden fuer den Druck durch 100 dividiert.
057510*        ---> PA-AVG-DEVIATION/PA-MAX-DEVIATION kommen in
057520*        ---> Hundertstel Metern aus ATPPRK0M, der Bericht weist
057530*        ---> sie in ganzen Metern aus - gleiche Umrechnung wie
057540*        ---> bei SU-AVG-PARK-ACCURACY in B200-MERGE-START
057600******************************************************************
057700 D400-PRINT-PARKING-START.
057710*        ---> PA-TOTAL-PARKINGS ist die Grundgesamtheit fuer die
057720*        ---> beiden nachfolgenden Genauigkeitsmassstaebe
057800     MOVE "=== Parking Accuracy Analysis ==="           TO RPT-LINE
057900     WRITE ATP-REPORT-REC
058000     MOVE PA-TOTAL-PARKINGS TO W-ED-CNT5
058100     STRING "Total Parkings: " W-ED-CNT5
058200         DELIMITED BY SIZE INTO W-DRUCK-ZEILE
058300     MOVE W-DRUCK-ZEILE TO RPT-LINE
058400     WRITE ATP-REPORT-REC
058410*        ---> PA-Praefix = Parkanalysesatz aus ATPPRK0M
058500     MOVE PA-ACCURATE TO W-ED-CNT5
058600     STRING "Accurate Parkings (±50cm): " W-ED-CNT5
058700         DELIMITED BY SIZE INTO W-DRUCK-ZEILE
058800     MOVE W-DRUCK-ZEILE TO RPT-LINE
058900     WRITE ATP-REPORT-REC
058910*        ---> Genau/Akzeptabel sind zwei verschieden strenge Mass-
058920*        ---> staebe fuer denselben Parkiervorgang, keine Stufenfolge
059000     MOVE PA-ACCEPTABLE TO W-ED-CNT5
059100     STRING "Acceptable Parkings (±1m): " W-ED-CNT5
059200         DELIMITED BY SIZE INTO W-DRUCK-ZEILE
059300     MOVE W-DRUCK-ZEILE TO RPT-LINE
059400     WRITE ATP-REPORT-REC
059410*        ---> Accuracy Rate kommt bereits prozentual aus ATPPRK0M,
059420*        ---> keine eigene Berechnung hier
059500     MOVE PA-ACCURACY-RATE TO W-ED-PCT
059600     STRING "Accuracy Rate: " W-ED-PCT "%"
059700         DELIMITED BY SIZE INTO W-DRUCK-ZEILE
059800     MOVE W-DRUCK-ZEILE TO RPT-LINE
059900     WRITE ATP-REPORT-REC
059910*        ---> W-ED-PCT nur fuer Prozentfelder, 2 Nachkommastellen
060000     COMPUTE W-ED-DEV ROUNDED = PA-AVG-DEVIATION / 100
060100     STRING "Average Deviation: " W-ED-DEV " m"
060200         DELIMITED BY SIZE INTO W-DRUCK-ZEILE
060300     MOVE W-DRUCK-ZEILE TO RPT-LINE
060400     WRITE ATP-REPORT-REC
060410*        ---> W-ED-DEV wird hier wiederverwendet - Average und
060420*        ---> Maximum Deviation teilen sich dasselbe Editierfeld
060500     COMPUTE W-ED-DEV ROUNDED = PA-MAX-DEVIATION / 100
060600     STRING "Maximum Deviation: " W-ED-DEV " m"
060700         DELIMITED BY SIZE INTO W-DRUCK-ZEILE
060800     MOVE W-DRUCK-ZEILE TO RPT-LINE
060900     WRITE ATP-REPORT-REC
060910*        ---> letzte Leerzeile vor D900-PRINT-FOOTER-START
061000     MOVE SPACES TO RPT-LINE
061100     WRITE ATP-REPORT-REC
061200     .
061210*        ---> gemeinsamer THRU-Zielpunkt fuer B300-REPORT-START
061300 D400-PRINT-PARKING-EXIT.
061400     EXIT.
061500
061600******************************************************************
061700* Fusszeile des Berichts
061710*        ---> schliesst den Bericht symmetrisch zum Kopfbanner ab
061800******************************************************************
061900 D900-PRINT-FOOTER-START.
062000     MOVE "=========================================================="
062100         TO RPT-LINE
062200     WRITE ATP-REPORT-REC
062210*        ---> Fusszeile spiegelt den Kopfbanner aus D000
062300     MOVE "                  End of Report"
062400         TO RPT-LINE
062500     WRITE ATP-REPORT-REC
062600     MOVE "=========================================================="
062700         TO RPT-LINE
062800     WRITE ATP-REPORT-REC
062900     .
062910*        ---> gemeinsamer THRU-Zielpunkt fuer B300-REPORT-START
063000 D900-PRINT-FOOTER-EXIT.
063100     EXIT.
