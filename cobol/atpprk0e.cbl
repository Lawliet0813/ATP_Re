000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000110*        ---> Standardbibliotheken des Systems (COBOLLIB, TAL,
000120*        ---> ASCII/EBCDIC-Umsetzung fuer Fremdformate)
000200?SEARCH  =TALLIB
000300?SEARCH  =ASC2EBC
000400?SEARCH  =EBC2ASC
000500
000600* ATP-Modul
000610*        ---> Gemeinsame Copybooks der ATP-Auswertekette
000700?SEARCH  =ATPLIB
000800
000810*        ---> Keine Listing-Map, SAVEABEND fuer Dumpfile im
000820*        ---> Fehlerfall, 66 Zeilen/Seite fuer Listing-Ausdruck
000900?NOLMAP, SYMBOLS, INSPECT
001000?SAVE ALL
001100?SAVEABEND
001200?LINES 66
001300?CHECK 3
001400
001500 IDENTIFICATION DIVISION.
001600 
001700 PROGRAM-ID.      ATPPRK0M.
001800 AUTHOR.          B. HOFER.
001900 INSTALLATION.    SBB INFORMATIK ZUERICH.
002000 DATE-WRITTEN.    1987-01-20.
002100 DATE-COMPILED.
002200 SECURITY.        INTERN - NUR FUER AUTORISIERTE BENUTZER.
002300 
002400*****************************************************************
002500* Letzte Aenderung :: 2000-03-20
002600* Letzte Version   :: C.02.00
002700* Kurzbeschreibung :: Haltegenauigkeit einer ATP-Aufzeichnung
002800*                     gegenueber der Bahnhoftabelle
002900* Auftrag          :: ATP-0003
003000*
003100* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003200*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003300*----------------------------------------------------------------*
003400* Vers.   | Datum      | von | Kommentar                          *
003500*---------|------------|-----|------------------------------------*
003600* A.00.00 | 1987-01-20 | bh  | Neuerstellung                       *
003700* A.01.00 | 1988-11-02 | bh  | Naechstgelegene Station: erste       *
003800*         |            |     | Station bei Gleichstand behalten    *
003900*         |            |     | (vorher letzte, Ticket ATP-0006)     *
004000* B.00.00 | 1991-07-03 | kl  | Umstellung LINK-REC auf neues        *
004100*         |            |     | ATP-Rahmenwerk (vgl. SSFEIN0)        *
004200* B.01.00 | 1993-08-16 | rm  | Genauigkeitsklassen 50/100 m         *
004300*         |            |     | eingefuehrt (vorher nur ein Wert)    *
004400* C.00.00 | 1998-03-30 | sg  | Jahr-2000: Bahnhoftabelle neu mit     *
004500*         |            |     | 4-stelliger Jahreszahl im Zeitstempel*
004600* C.01.00 | 1999-10-05 | sg  | Ticket ATP-0019: keine Haltepunkte    *
004700*         |            |     | -> alle Kennzahlen Null, keine       *
004800*         |            |     | Division                             *
004810* C.02.00 | 2000-03-20 | mh  | Revision fuer Wartungshandbuch: jeder *
004820*         |            |     | Paragraph und jedes Feld mit         *
004830*         |            |     | Kurzbeschreibung versehen, keine     *
004840*         |            |     | fachliche Aenderung                  *
004900*----------------------------------------------------------------*
005000*
005100* Programmbeschreibung
005200* --------------------
005300* Laedt die Bahnhoftabelle STATION in den Arbeitsspeicher. Liest
005400* danach die Messpunktdatei SPEED-POINT einmal durchgaengig ein und
005500* erkennt jeden Halt (Geschwindigkeit wird 0, Vorgaenger war > 0).
005600* Fuer jeden Halt wird die naechstgelegene Station innerhalb 500 m
005700* gesucht (kleinster Abstand, bei Gleichstand die fruehere Station
005800* in der Tabelle) und ein Satz in die Datei PARKING geschrieben.
005900* Am Ende stehen die Haltegenauigkeits-Kennzahlen zur Verfuegung.
005910*
005920* Ein "Halt" ist rein satzbasiert definiert: der Vorgaenger-Satz
005930* hatte Geschwindigkeit > 0, der aktuelle Satz hat genau 0. Zwei
005940* aufeinanderfolgende Nullsaetze ergeben daher nur einen Halt, da
005950* der zweite Nullsatz keinen Vorgaenger mit Geschwindigkeit > 0
005960* mehr hat. Ob ein Halt an einer Station oder wegen roter Signal-
005970* fahrt erfolgte, wird hier nicht unterschieden.
005980*
005990* Die Stationssuche iteriert ueber die gesamte Bahnhoftabelle und
005995* bricht nicht beim ersten Treffer ab, da ein Halt nicht zwingend
005998* in Kilometer-Reihenfolge vor der naechsten Station liegen muss
005999* (Baustellenfahrplan, Rangierfahrt).
006000*
006010* Begriffe:
006020*   genau       Abweichung <= 50 m  (Genauigkeitsklasse 50 m)
006030*   akzeptabel  Abweichung <= 100 m (Genauigkeitsklasse 100 m)
006040*   Abweichung  Ist-Standort minus Soll-Standort der Station,
006050*               vorzeichenbehaftet im Ausgabesatz, als Betrag
006060*               in den Kennzahlen
006070*
006080* Nicht Gegenstand dieses Moduls: Geschwindigkeits-Kennzahlen
006090* (ATPSPD0M), Fehler/Ereignis-Zaehlung (ATPEVT0M) und die
006095* Gesamtauswertung einer Fahrt (ATPSUM0M/ATPANL0M) - dieses
006098* Modul liefert ausschliesslich die Haltegenauigkeit
006100* Aufruf aus ATPANL0O:
006200*     CALL "ATPPRK0M"  USING  LINK-REC.
006300*
006400******************************************************************
006500 
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006810*        ---> SWITCH-15 steuert die reine Versionsabfrage (siehe
006820*        ---> A100-STEUERUNG-START), wird vom Operator per UPSI
006830*        ---> gesetzt, keine fachliche Bedeutung
006900     SWITCH-15 IS ANZEIGE-VERSION
007000         ON STATUS IS SHOW-VERSION
007010*        ---> Zeichenklasse fuer die Pruefung von Stationsnamen
007020*        ---> aus der Bahnhoftabelle (derzeit nicht im Code
007030*        ---> ausgewertet, steht fuer spaetere Validierung bereit)
007100     CLASS ALPHNUM IS "0123456789"
007200                      "abcdefghijklmnopqrstuvwxyz"
007300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007400                      " .,;-_!".
007500
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007710*        ---> Eingabe: Messpunktdatei derselben Fahrt, die auch
007720*        ---> ATPSPD0M und ATPEVT0M auswerten (Copybook ATPSPDC)
007800     SELECT SPEED-POINT-FILE ASSIGN TO "SPDINP"
007900         ORGANIZATION       IS LINE SEQUENTIAL
008000         FILE STATUS        IS SPD-FILE-STATUS.
008010*        ---> Eingabe: Bahnhoftabelle, einmalig je Lauf komplett
008020*        ---> in die Tabelle PRK-STATION-TABLE eingelesen
008100     SELECT STATION-FILE     ASSIGN TO "STAINP"
008200         ORGANIZATION       IS LINE SEQUENTIAL
008300         FILE STATUS        IS STA-FILE-STATUS.
008310*        ---> Ausgabe: ein Satz je erkanntem Halt
008400     SELECT PARKING-FILE     ASSIGN TO "PRKOUT"
008500         ORGANIZATION       IS LINE SEQUENTIAL
008600         FILE STATUS        IS PRK-FILE-STATUS.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
008910*--------------------------------------------------------------------*
008920* Satzlayout Messpunkt (gemeinsames Copybook der ATP-Kette)
008930*--------------------------------------------------------------------*
009000 FD  SPEED-POINT-FILE
009100     RECORD CONTAINS 30 CHARACTERS.
009200     COPY ATPSPDC.
009300 
009310*--------------------------------------------------------------------*
009320* Satzlayout Bahnhoftabelle (Stationsname + Betriebskilometer)
009330*--------------------------------------------------------------------*
009400 FD  STATION-FILE
009500     RECORD CONTAINS 30 CHARACTERS.
009600     COPY ATPSTAC.
009700
009710*--------------------------------------------------------------------*
009720* Satzlayout Haltegenauigkeits-Ausgabe (ein Satz je erkanntem Halt)
009730*--------------------------------------------------------------------*
009800 FD  PARKING-FILE
009900     RECORD CONTAINS 62 CHARACTERS.
010000     COPY ATPPRKC.
010100
010110*--------------------------------------------------------------------*
010120* Arbeitsspeicher. Die Bahnhoftabelle (max. 500 Stationen) ist die
010130* einzige Struktur, die ueber den gesamten Lauf hinweg aufgebaut
010140* bleibt - alle anderen Felder werden je Halt zurueckgesetzt.
010150*--------------------------------------------------------------------*
010200 WORKING-STORAGE SECTION.
010300*--------------------------------------------------------------------*
010400* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010500*--------------------------------------------------------------------*
010600 01          COMP-FELDER.
010610*        ---> Anzahl gueltiger Zeilen in der Bahnhoftabelle
010700     05      C4-STATION-COUNT    PIC S9(04) COMP.
010710*        ---> Geschwindigkeit des vorangegangenen Messpunktes
010800     05      C4-PREV-SPEED       PIC S9(04) COMP.
010810*        ---> derzeit ungenutzt, reserviert fuer kuenftige
010820*        ---> Sortierung der Bahnhoftabelle nach Distanz
010900     05      C7-BEST-LOC         PIC S9(07) COMP.
010910*        ---> kleinster bisher gefundener Abstand zur Station
011000     05      C7-BEST-DIST        PIC S9(07) COMP.
011010*        ---> Abstand der aktuell geprueften Bahnhoftabellenzeile
011100     05      C7-CUR-DIST         PIC S9(07) COMP.
011110*        ---> Index der bislang besten Station in PRK-STATION-TABLE
011200     05      C4-BEST-IDX         PIC S9(04) COMP.
011210*        ---> Laufvariable beim Durchlauf der Bahnhoftabelle
011300     05      C4-SORT-I           PIC S9(04) COMP.
011310*        ---> Anzahl erkannter Halte in dieser Fahrt
011400     05      C5-TOTAL-STOPS      PIC  9(05) COMP.
011410*        ---> Anzahl Halte mit Abweichung <= 50 m (genau)
011500     05      C5-ACCURATE-COUNT   PIC  9(05) COMP.
011510*        ---> Anzahl Halte mit Abweichung <= 100 m (akzeptabel)
011600     05      C5-ACCEPTABLE-COUNT PIC  9(05) COMP.
011610*        ---> Summe der Betraege aller Haltabweichungen (fuer
011620*        ---> den Mittelwert in B200-AUSWERTUNG-START)
011700     05      C9-SUM-ABS-DEV      PIC S9(09) COMP.
011710*        ---> grosste bisher aufgetretene Abweichung (Betrag)
011800     05      C7-MAX-ABS-DEV      PIC S9(07) COMP.
011810*        ---> vorzeichenbehaftete Abweichung des aktuellen Haltes
011900     05      C7-CUR-DEV          PIC S9(07) COMP.
011910*        ---> Betrag von C7-CUR-DEV
012000     05      C7-ABS-DEV          PIC S9(07) COMP.
012100     05      FILLER               PIC X(01).
012200
012300*--------------------------------------------------------------------*
012400* Display-Felder: Praefix D
012500*--------------------------------------------------------------------*
012600 01          DISPLAY-FELDER.
012610*        ---> derzeit ungenutzte Editierfelder, fuer kuenftige
012620*        ---> DISPLAY-Diagnosen bei Programmfehlern vorgesehen
012700     05      D-NUM4              PIC -9(04).
012800     05      D-NUM7              PIC -9(07).
012900     05      FILLER               PIC X(01).
013000
013100*--------------------------------------------------------------------*
013200* Felder mit konstantem Inhalt: Praefix K
013300*--------------------------------------------------------------------*
013400 01          KONSTANTE-FELDER.
013410*        ---> Modulname fuer Versionsanzeige und Fehlermeldungen
013500     05      K-MODUL             PIC X(08)          VALUE "ATPPRK0M".
013510*        ---> Stand des Moduls, mit Letzte Aenderung synchron
013600     05      K-PROG-START        PIC X(10)          VALUE "2000-03-20".
013610*        ---> Ersatzname im Ausgabesatz, wenn kein Halt in 500 m
013620*        ---> Umkreis gefunden wurde (Ticket-Nr. siehe oben)
013700     05      K-UNKNOWN-NAME      PIC X(20)          VALUE "Unknown".
013800     05      FILLER               PIC X(01).
013900
014000*----------------------------------------------------------------*
014100* Bahnhoftabelle, Zugriff per PERFORM VARYING auf STA-IDX
014110* Einmal zu Programmstart aus STATION-FILE geladen, danach nur
014120* noch lesend durchsucht (keine Aenderungen waehrend der Fahrt)
014200*----------------------------------------------------------------*
014300 01          PRK-STATION-TABLE.
014400     05      PRK-STATION-ENTRY   OCCURS 500 TIMES
014500                                  INDEXED BY STA-IDX.
014550*        ---> Stationsname, wie in der Bahnhoftabelle gefuehrt
014600         10  PRK-ST-NAME         PIC X(20).
014650*        ---> Betriebskilometer der Station (Sollposition)
014700         10  PRK-ST-LOCATION     PIC S9(07).
014800         10  FILLER              PIC X(03).
014850*        ---> Rohsatzsicht fuer etwaige direkte Satzvergleiche
014900 01          PRK-STATION-TABLE-R REDEFINES PRK-STATION-TABLE.
015000     05      PRK-STATION-RAW     OCCURS 500 TIMES
015100                                  PIC X(30).
015200
015300*----------------------------------------------------------------*
015400* Zeitstempel-Arbeitsfeld (Kontrollzwecke)
015410* Wird nur zur Weitergabe des aktuellen Messpunkt-Zeitstempels
015420* an den Ausgabesatz genutzt, keine Datumsarithmetik in diesem
015430* Modul (anders als in ATPSPD0M/ATPSUM0M)
015500*----------------------------------------------------------------*
015600 01          W-TS-CUR             PIC 9(14).
015700 01          W-TSC-R REDEFINES W-TS-CUR.
015800     05      W-TSC-YYYY           PIC 9(04).
015900     05      W-TSC-MM             PIC 9(02).
016000     05      W-TSC-DD             PIC 9(02).
016100     05      W-TSC-HH             PIC 9(02).
016200     05      W-TSC-MI             PIC 9(02).
016300     05      W-TSC-SS             PIC 9(02).
016400
016500*----------------------------------------------------------------*
016600* Conditional-Felder
016700*----------------------------------------------------------------*
016800 01          SCHALTER.
016810*        ---> COBOL-Dateistatus der Messpunktdatei
016900     05      SPD-FILE-STATUS      PIC X(02).
017000          88 SPD-FILE-OK                      VALUE "00".
017100          88 SPD-FILE-NOK                     VALUE "01" THRU "99".
017200     05      SPD-REC-STAT REDEFINES SPD-FILE-STATUS.
017210*        ---> erste Stelle des Dateistatus separat adressierbar,
017220*        ---> da Stand-alone EOF-Pruefung (Klasse "1") ohne die
017230*        ---> zweite Statusstelle schneller ist
017300        10   SPD-FILE-STATUS1     PIC X.
017400          88 SPD-FILE-EOF                     VALUE "1".
017500        10                        PIC X.
017600
017610*        ---> COBOL-Dateistatus der Bahnhoftabelle
017700     05      STA-FILE-STATUS      PIC X(02).
017800          88 STA-FILE-OK                      VALUE "00".
017900          88 STA-FILE-NOK                     VALUE "01" THRU "99".
018000     05      STA-REC-STAT REDEFINES STA-FILE-STATUS.
018100        10   STA-FILE-STATUS1     PIC X.
018200          88 STA-FILE-EOF                     VALUE "1".
018300        10                        PIC X.
018400
018410*        ---> COBOL-Dateistatus der Ausgabedatei PARKING
018500     05      PRK-FILE-STATUS      PIC X(02).
018600          88 PRK-FILE-OK                      VALUE "00".
018700          88 PRK-FILE-NOK                     VALUE "01" THRU "99".
018800
018810*        ---> Record-Ebenen-Merker fuer das Einlesen der
018820*        ---> Messpunktdatei (unabhaengig vom COBOL-Filestatus)
018900     05      MSG-STATUS-SPD       PIC 9       VALUE ZERO.
019000          88 MSG-OK-SPD                       VALUE ZERO.
019100          88 MSG-EOF-SPD                      VALUE 1.
019200
019210*        ---> analoger Merker fuer das Einlesen der Bahnhoftabelle
019300     05      MSG-STATUS-STA       PIC 9       VALUE ZERO.
019400          88 MSG-OK-STA                       VALUE ZERO.
019500          88 MSG-EOF-STA                      VALUE 1.
019600
019610*        ---> Gesamtstatus des Laufs: PRG-ABBRUCH verhindert
019620*        ---> jede weitere Verarbeitung nach Oeffnungsfehler
019700     05      PRG-STATUS           PIC 9       VALUE ZERO.
019800          88 PRG-OK                           VALUE ZERO.
019900          88 PRG-ABBRUCH                      VALUE 1.
020000
020010*        ---> "N" bis der erste Messpunkt gelesen wurde - der
020020*        ---> allererste Satz kann nie ein Halt sein, da kein
020030*        ---> Vorgaenger mit Geschwindigkeit > 0 existiert
020100     05      W-PREV-SW            PIC X       VALUE "N".
020200          88 HAVE-PREV-SAMPLE                 VALUE "Y".
020300
020310*        ---> "Y" nur innerhalb eines Schleifendurchlaufs, sobald
020320*        ---> ein Halt am aktuellen Messpunkt erkannt wurde
020400     05      W-STOP-SW            PIC X       VALUE "N".
020500          88 STOP-DETECTED                    VALUE "Y".
020600
020610*        ---> "Y", sobald die Stationssuche (E100) eine Station
020620*        ---> innerhalb 500 m gefunden hat
020700     05      W-FOUND-SW           PIC X       VALUE "N".
020800          88 STATION-FOUND                    VALUE "Y".
020900
021000 LINKAGE SECTION.
021100*--------------------------------------------------------------------*
021150* Uebergabebereich: Rueckgabecode plus Haltegenauigkeits-Kennzahlen,
021160* vom Aufrufer ATPANL0O als gemeinsamer Block angelegt
021170*--------------------------------------------------------------------*
021200*-->    Uebergabe aus ATPANL0O
021300 01     LINK-REC.
021400    05  LINK-HDR.
021410*        ---> 0 = Lauf ok, 9999 = Abbruch (siehe B090-ENDE-START)
021500     10 LINK-RC                   PIC S9(04) COMP.
021600    05  LINK-DATA.
021610*        ---> Anzahl erkannter Halte insgesamt
021700     10 PA-TOTAL-PARKINGS         PIC  9(05).
021710*        ---> davon genau (Abweichung <= 50 m)
021800     10 PA-ACCURATE               PIC  9(05).
021810*        ---> davon akzeptabel (Abweichung <= 100 m)
021900     10 PA-ACCEPTABLE             PIC  9(05).
021910*        ---> mittlere Abweichung ueber alle Halte (Betrag, Meter)
022000     10 PA-AVG-DEVIATION          PIC S9(05)V9(02).
022010*        ---> groesste einzelne Abweichung (Betrag, Meter)
022100     10 PA-MAX-DEVIATION          PIC S9(05).
022110*        ---> Anteil genauer Halte in Prozent
022200     10 PA-ACCURACY-RATE          PIC  9(03)V9(02).
022300     10 FILLER                    PIC X(02).
022400
022500 PROCEDURE DIVISION USING LINK-REC.
022600******************************************************************
022700* Steuerung
022710* Einziger Einstiegspunkt des Moduls. Bei gesetztem UPSI-Schalter
022720* nur Versionsanzeige, sonst der volle Ablauf Vorlauf/Verarbeitung/
022730* Auswertung/Ende - wird ueberhaupt nicht abgebrochen, ausser die
022740* Dateien liessen sich nicht oeffnen (siehe B000/PRG-ABBRUCH)
022800******************************************************************
022900 A100-STEUERUNG-START.
023000     IF  SHOW-VERSION
023100         DISPLAY K-MODUL " VERSION VOM: " K-PROG-START
023200     ELSE
023210*        ---> Dateien oeffnen und Bahnhoftabelle laden
023300         PERFORM B000-VORLAUF-START THRU B000-VORLAUF-EXIT
023400         IF  PRG-ABBRUCH
023410*            ---> Meldung wurde bereits in B000 ausgegeben
023500             CONTINUE
023600         ELSE
023610*            ---> Haltepunkte erkennen und den Kennzahlen
023620*            ---> zufuehren, danach die Kennzahlen bilden
023700             PERFORM B100-VERARBEITUNG-START THRU B100-VERARBEITUNG-EXIT
023800             PERFORM B200-AUSWERTUNG-START   THRU B200-AUSWERTUNG-EXIT
023900         END-IF
024000         PERFORM B090-ENDE-START THRU B090-ENDE-EXIT
024100     END-IF
024200     .
024300 A100-EXIT.
024310*        ---> einziger Rueckkehrpunkt des Moduls an ATPANL0O
024400     EXIT PROGRAM.
024500
024600******************************************************************
024700* Vorlauf: Felder initialisieren, Dateien oeffnen, Tabelle laden
024800******************************************************************
024900 B000-VORLAUF-START.
024910*        ---> alle Arbeitsfelder und Schalter auf Anfangszustand
025000     PERFORM C000-INIT-START THRU C000-INIT-EXIT
025100
025200     OPEN INPUT  SPEED-POINT-FILE
025300     OPEN INPUT  STATION-FILE
025400     OPEN OUTPUT PARKING-FILE
025410*        ---> ein einziger Oeffnungsfehler genuegt fuer Abbruch
025500     IF  NOT SPD-FILE-OK OR NOT STA-FILE-OK OR NOT PRK-FILE-OK
025600         DISPLAY K-MODUL ": OEFFNEN EINER DATEI FEHLGESCHLAGEN"
025700         SET PRG-ABBRUCH TO TRUE
025800     ELSE
025810*            ---> Bahnhoftabelle nur einmalig, vor der Fahrt,
025820*            ---> komplett in den Speicher einlesen
025900         PERFORM C100-LOAD-STATIONS-START THRU C100-LOAD-STATIONS-EXIT
026000     END-IF
026100     .
026200 B000-VORLAUF-EXIT.
026210*        ---> gemeinsamer THRU-Zielpunkt fuer A100
026300     EXIT.
026400
026500******************************************************************
026600* Ende: Dateien schliessen, Rueckgabecode setzen
026700******************************************************************
026800 B090-ENDE-START.
026810*        ---> nach einem Abbruch sind die Dateien teils gar
026820*        ---> nicht offen - kein CLOSE versuchen
026900     IF  PRG-ABBRUCH
027000         MOVE 9999 TO LINK-RC
027100     ELSE
027200         CLOSE SPEED-POINT-FILE
027300         CLOSE STATION-FILE
027400         CLOSE PARKING-FILE
027500         MOVE ZERO TO LINK-RC
027600     END-IF
027700     .
027800 B090-ENDE-EXIT.
027810*        ---> gemeinsamer THRU-Zielpunkt fuer A100
027900     EXIT.
028000
028100******************************************************************
028200* Initialisierung von Feldern und Strukturen
028210* INITIALIZE setzt numerische Felder auf Null und alphanumerische
028220* auf Leerzeichen - die Schalter-88-Werte muessen danach trotzdem
028230* explizit gesetzt werden, da INITIALIZE keine VALUE-Klauseln der
028240* 88-Ebenen beruecksichtigt
028300******************************************************************
028400 C000-INIT-START.
028500     INITIALIZE SCHALTER
028600     INITIALIZE COMP-FELDER
028700     INITIALIZE LINK-DATA
028800     MOVE ZERO TO LINK-RC
028900     MOVE "N"  TO W-PREV-SW
029000     .
029100 C000-INIT-EXIT.
029110*        ---> gemeinsamer THRU-Zielpunkt fuer B000
029200     EXIT.
029300
029400******************************************************************
029500* Bahnhoftabelle von STATION-FILE in den Speicher laden
029510* Klassischer Lese-Schleifen-Aufbau: erster READ ausserhalb der
029520* Schleife, danach PERFORM UNTIL EOF - vermeidet eine separate
029530* Pruefung "ist das der erste Durchlauf" in der Schleife selbst
029600******************************************************************
029700 C100-LOAD-STATIONS-START.
029800     PERFORM D100-READ-STA-START THRU D100-READ-STA-EXIT
029900     PERFORM D200-STA-LOOP-START THRU D200-STA-LOOP-EXIT
030000         UNTIL MSG-EOF-STA
030100     .
030200 C100-LOAD-STATIONS-EXIT.
030210*        ---> gemeinsamer THRU-Zielpunkt fuer B000
030300     EXIT.
030400
030500 D100-READ-STA-START.
030510*        ---> liest genau einen Satz der Bahnhoftabelle; das
030520*        ---> Einfuegen in PRK-STATION-TABLE geschieht erst
030530*        ---> danach in D200, nicht hier
030600     READ STATION-FILE
030700         AT END
030800             SET MSG-EOF-STA TO TRUE
030900     END-READ
031000     .
031100 D100-READ-STA-EXIT.
031110*        ---> gemeinsamer THRU-Zielpunkt fuer C100
031200     EXIT.
031300
031400 D200-STA-LOOP-START.
031410*        ---> Tabelle ist auf 500 Zeilen begrenzt (OCCURS 500) -
031420*        ---> weitere Stationen werden stillschweigend ignoriert,
031430*        ---> da eine Bahnhoftabelle nie annaehernd so gross wird
031500     IF  C4-STATION-COUNT < 500
031600         ADD 1 TO C4-STATION-COUNT
031700         SET STA-IDX TO C4-STATION-COUNT
031800         MOVE ST-NAME     TO PRK-ST-NAME (STA-IDX)
031900         MOVE ST-LOCATION TO PRK-ST-LOCATION (STA-IDX)
032000     END-IF
032100     PERFORM D100-READ-STA-START THRU D100-READ-STA-EXIT
032200     .
032300 D200-STA-LOOP-EXIT.
032310*        ---> gemeinsamer THRU-Zielpunkt fuer C100
032400     EXIT.
032500 
032600******************************************************************
032700* Verarbeitung: Messpunktdatei - Haltepunkte erkennen
032800******************************************************************
032900 B100-VERARBEITUNG-START.
033000     PERFORM D300-READ-SPD-START THRU D300-READ-SPD-EXIT
033100     PERFORM D400-SPD-LOOP-START THRU D400-SPD-LOOP-EXIT
033200         UNTIL MSG-EOF-SPD
033300     .
033400 B100-VERARBEITUNG-EXIT.
033410*        ---> gemeinsamer THRU-Zielpunkt fuer A100
033500     EXIT.
033600
033700 D300-READ-SPD-START.
033710*        ---> liest genau einen Messpunkt; die Halterkennung
033720*        ---> selbst erfolgt erst in D400-SPD-LOOP-START
033800     READ SPEED-POINT-FILE
033900         AT END
034000             SET MSG-EOF-SPD TO TRUE
034100     END-READ
034200     .
034300 D300-READ-SPD-EXIT.
034310*        ---> gemeinsamer THRU-Zielpunkt fuer B100
034400     EXIT.
034500
034600 D400-SPD-LOOP-START.
034610*        ---> Zeitstempel fuer den Ausgabesatz zwischenspeichern,
034620*        ---> bevor der naechste Satz ihn ueberschreibt
034700     MOVE SP-TIMESTAMP TO W-TS-CUR
034800     SET STOP-DETECTED TO FALSE
034900
034910*        ---> Halt = Geschwindigkeit jetzt 0, Vorgaenger > 0.
034920*        ---> Beim allerersten Satz gibt es noch keinen
034930*        ---> Vorgaenger, daher kein Halt moeglich
035000     IF  HAVE-PREV-SAMPLE
035100         IF  SP-SPEED = ZERO AND C4-PREV-SPEED > ZERO
035200             SET STOP-DETECTED TO TRUE
035300         END-IF
035400     ELSE
035500         SET HAVE-PREV-SAMPLE TO TRUE
035600     END-IF
035700
035800     IF  STOP-DETECTED
035810*            ---> Station suchen, dann Satz schreiben und
035820*            ---> die Haltesummen fortschreiben
035900         PERFORM E100-FIND-STATION-START THRU E100-FIND-STATION-EXIT
036000         PERFORM E200-WRITE-PARKING-START THRU E200-WRITE-PARKING-EXIT
036100     END-IF
036200
036300     MOVE SP-SPEED TO C4-PREV-SPEED
036400
036500     PERFORM D300-READ-SPD-START THRU D300-READ-SPD-EXIT
036600     .
036700 D400-SPD-LOOP-EXIT.
036710*        ---> gemeinsamer THRU-Zielpunkt fuer B100
036800     EXIT.
036900
037000******************************************************************
037100* Naechstgelegene Station innerhalb 500 m suchen
037200* (kleinster Abstand gewinnt, bei Gleichstand die fruehere Station)
037210* Durchlaeuft die komplette Bahnhoftabelle, kein vorzeitiger
037220* Abbruch bei erstem Treffer, da der Abstand noch kleiner werden
037230* kann (siehe Kurzbeschreibung oben)
037300******************************************************************
037400 E100-FIND-STATION-START.
037410*        ---> Suchfelder fuer jeden Halt neu aufsetzen, der
037420*        ---> vorherige Halt darf nicht nachwirken
037500     SET STATION-FOUND TO FALSE
037600     MOVE ZERO TO C7-BEST-DIST
037700     MOVE ZERO TO C4-BEST-IDX
037800     MOVE ZERO TO C4-SORT-I
037900     IF  C4-STATION-COUNT > ZERO
037910*            ---> bei leerer Bahnhoftabelle bleibt STATION-FOUND
037920*            ---> auf FALSE, E200 nutzt dann den Ist-Standort
038000         SET STA-IDX TO 1
038100         MOVE 1 TO C4-SORT-I
038200         PERFORM E110-SCAN-ONE-START THRU E110-SCAN-ONE-EXIT
038300             UNTIL C4-SORT-I > C4-STATION-COUNT
038400     END-IF
038500     .
038600 E100-FIND-STATION-EXIT.
038610*        ---> gemeinsamer THRU-Zielpunkt fuer D400
038700     EXIT.
038800
038900******************************************************************
039000* Eine Bahnhoftabellenzeile gegen die Haltestelle pruefen
039010* Abstand wird vorzeichenlos (Betrag) verglichen - eine Station
039020* kann vor oder nach dem Halt liegen, das spielt fuer "naechst-
039030* gelegen" keine Rolle
039100******************************************************************
039200 E110-SCAN-ONE-START.
039300     COMPUTE C7-CUR-DIST =
039400             PRK-ST-LOCATION (STA-IDX) - SP-LOCATION
039500     IF  C7-CUR-DIST < ZERO
039600         COMPUTE C7-CUR-DIST = ZERO - C7-CUR-DIST
039700     END-IF
039710*        ---> nur innerhalb 500 m wird die Station ueberhaupt
039720*        ---> als Kandidat betrachtet (Ticket ATP-0003)
039800     IF  C7-CUR-DIST < 500
039900         IF  NOT STATION-FOUND OR C7-CUR-DIST < C7-BEST-DIST
040000             MOVE C7-CUR-DIST TO C7-BEST-DIST
040100             SET  C4-BEST-IDX TO STA-IDX
040200             SET  STATION-FOUND TO TRUE
040300         END-IF
040400     END-IF
040500     SET STA-IDX UP BY 1
040600     ADD 1 TO C4-SORT-I
040700     .
040800 E110-SCAN-ONE-EXIT.
040810*        ---> gemeinsamer THRU-Zielpunkt fuer E100
040900     EXIT.
041000
041100******************************************************************
041200* PARKING-Satz schreiben und Haltesummen fortschreiben
041210* Ohne gefundene Station (STATION-FOUND = falsch) wird der
041220* Ist-Standort selbst als Soll-Standort verwendet, so dass die
041230* Abweichung automatisch Null wird (Ticket ATP-0006, Nachtrag:
041240* ein Halt "ins Freie" darf die Statistik nicht verfaelschen)
041300******************************************************************
041400 E200-WRITE-PARKING-START.
041500     IF  STATION-FOUND
041600         SET  STA-IDX TO C4-BEST-IDX
041700         MOVE PRK-ST-NAME (STA-IDX)     TO PK-STATION-NAME
041800         MOVE PRK-ST-LOCATION (STA-IDX) TO PK-TARGET-LOCATION
041900     ELSE
042000         MOVE K-UNKNOWN-NAME            TO PK-STATION-NAME
042100         MOVE SP-LOCATION               TO PK-TARGET-LOCATION
042200     END-IF
042300
042310*        ---> Abweichung vorzeichenbehaftet im Ausgabesatz, der
042320*        ---> Betrag erst danach fuer die laufenden Summen
042400     MOVE SP-LOCATION  TO PK-ACTUAL-LOCATION
042500     COMPUTE PK-DEVIATION = PK-ACTUAL-LOCATION - PK-TARGET-LOCATION
042600     MOVE SP-TIMESTAMP TO PK-TIMESTAMP
042700     MOVE C4-PREV-SPEED TO PK-FINAL-SPEED
042800
042900     WRITE ATP-PARKING-REC
043000
043100     ADD  1              TO C5-TOTAL-STOPS
043200     MOVE PK-DEVIATION   TO C7-CUR-DEV
043300     IF  C7-CUR-DEV < ZERO
043400         COMPUTE C7-ABS-DEV = ZERO - C7-CUR-DEV
043500     ELSE
043600         MOVE C7-CUR-DEV TO C7-ABS-DEV
043700     END-IF
043800     ADD  C7-ABS-DEV     TO C9-SUM-ABS-DEV
043900     IF  C7-ABS-DEV > C7-MAX-ABS-DEV
044000         MOVE C7-ABS-DEV TO C7-MAX-ABS-DEV
044100     END-IF
044110*        ---> zwei Genauigkeitsklassen gemaess Ticket ATP-0003:
044120*        ---> "genau" <= 50 m, "akzeptabel" <= 100 m - eine
044130*        ---> genaue Haltung erfuellt automatisch auch die
044140*        ---> akzeptable Schwelle, daher beide Zaehler erhoehen
044200     IF  C7-ABS-DEV <= 50
044300         ADD 1 TO C5-ACCURATE-COUNT
044400     END-IF
044500     IF  C7-ABS-DEV <= 100
044600         ADD 1 TO C5-ACCEPTABLE-COUNT
044700     END-IF
044800     .
044900 E200-WRITE-PARKING-EXIT.
044910*        ---> gemeinsamer THRU-Zielpunkt fuer D400
045000     EXIT.
045100
045200******************************************************************
045300* Auswertung: Haltegenauigkeits-Kennzahlen bilden
045310* Ticket ATP-0019: ohne erkannte Halte bleiben alle Kennzahlen
045320* auf Null - keine Division durch C5-TOTAL-STOPS, wenn dieses
045330* Null ist (vorher Abbruch mit Division-Fehler moeglich)
045400******************************************************************
045500 B200-AUSWERTUNG-START.
045600     IF  C5-TOTAL-STOPS = ZERO
045700         MOVE ZERO TO PA-TOTAL-PARKINGS PA-ACCURATE PA-ACCEPTABLE
045800                      PA-AVG-DEVIATION  PA-MAX-DEVIATION
045900                      PA-ACCURACY-RATE
046000     ELSE
046010*            ---> Mittelwert der Abweichungsbetraege, gerundet
046100         MOVE C5-TOTAL-STOPS      TO PA-TOTAL-PARKINGS
046200         MOVE C5-ACCURATE-COUNT   TO PA-ACCURATE
046300         MOVE C5-ACCEPTABLE-COUNT TO PA-ACCEPTABLE
046400         COMPUTE PA-AVG-DEVIATION ROUNDED =
046500                 C9-SUM-ABS-DEV / C5-TOTAL-STOPS
046600         MOVE C7-MAX-ABS-DEV      TO PA-MAX-DEVIATION
046610*            ---> Anteil genauer Halte in Prozent, gerundet
046700         COMPUTE PA-ACCURACY-RATE ROUNDED =
046800                 (C5-ACCURATE-COUNT * 100) / C5-TOTAL-STOPS
046900     END-IF
047000     .
047100 B200-AUSWERTUNG-EXIT.
047110*        ---> gemeinsamer THRU-Zielpunkt fuer A100, letzter
047120*        ---> Paragraph vor der Ende-Behandlung in B090
047200     EXIT.
